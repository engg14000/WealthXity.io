000100*****************************************************************
000200*  WX2000 - NET-WORTH SNAPSHOT WRITER                           *
000300*  WEALTHXITY PERSONAL PORTFOLIO BATCH VALUATION SYSTEM         *
000400*  READS THE SUMMARY WORK FILE PRODUCED BY WX1000 AND APPENDS   *
000500*  ONE ROUNDED SNAPSHOT RECORD TO THE NET-WORTH HISTORY FILE.   *
000600*  ALSO HANDLES DELETE-ONE-SNAPSHOT, PURGE-ALL-SNAPSHOTS AND    *
000700*  LIST-HISTORY ON OPERATOR REQUEST - ALL FOUR ARE DRIVEN BY    *
000800*  AN ACTION CODE ON THE COMMAND LINE.                          *
000900*-----------------------------------------------------------------
001000*  DATE WRITTEN: 10/03/1992
001100*-----------------------------------------------------------------
001200*  CHANGE LOG
001300*  DATE       BY    TICKET    DESCRIPTION
001400*  10/03/1992 RKG   WX-0051   ORIGINAL PROGRAM - APPEND ONLY
001500*  07/07/1997 DMC   WX-0162   ADDED DELETE-BY-POSITION (OPERATOR
001600*                             ASKED FOR A WAY TO BACK OUT A BAD
001700*                             SNAPSHOT WITHOUT EDITING THE FILE
001800*                             BY HAND)
001900*  11/30/1998 DMC   WX-0197   Y2K - RECORD-DATE CARRIED AS 4-
002000*                             DIGIT YEAR END TO END, NO COMPARE
002100*                             AGAINST 2-DIGIT YEAR ANYWHERE
002200*  01/04/1999 DMC   WX-0200   Y2K - REGRESSION RUN AGAINST 1999,
002300*                             2000 AND 2001 SNAPSHOT DATES - OK
002400*  03/22/2001 JKL   WX-0233   ADDED PURGE-ALL-SNAPSHOTS ACTION
002500*  09/18/2001 JKL   WX-0241   ADDED LIST-HISTORY ACTION FOR THE
002600*                             OPERATOR'S MONTH-END REVIEW
002700*  08/02/2006 PNM   WX-0288   DELETE NOW USES A COPY-REPLACE PASS
002800*                             INSTEAD OF REWRITE - SEQUENTIAL
002900*                             FILE CANNOT SHRINK IN PLACE
003000*****************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.     WX2000.
003300 AUTHOR.         R K GUPTA.
003400 INSTALLATION.   WEALTHXITY SYSTEMS - BATCH OPERATIONS.
003500 DATE-WRITTEN.   10/03/1992.
003600 DATE-COMPILED.
003700 SECURITY.       COMPANY CONFIDENTIAL - HOUSEHOLD FINANCIAL DATA.
003800*
003900 ENVIRONMENT DIVISION.
004000*
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     CONSOLE IS CRT
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT WORK-FILE  ASSIGN TO DYNAMIC WORK-PATH
004800            ORGANIZATION RECORD SEQUENTIAL
004900            FILE STATUS IS WS-WORK-STATUS.
005000     SELECT NW-FILE    ASSIGN TO DYNAMIC NW-PATH
005100            ORGANIZATION RECORD SEQUENTIAL
005200            FILE STATUS IS WS-NW-STATUS.
005300     SELECT NW-TMP-FILE ASSIGN TO DYNAMIC NW-TMP-PATH
005400            ORGANIZATION RECORD SEQUENTIAL.
005500     SELECT RPT-FILE   ASSIGN TO DYNAMIC RPT-PATH
005600            ORGANIZATION RECORD SEQUENTIAL.
005700*
005800 DATA DIVISION.
005900*
006000 FILE SECTION.
006100*
006200 FD  WORK-FILE
006300     RECORD CONTAINS 250 CHARACTERS
006400     LABEL RECORDS ARE STANDARD
006500     DATA RECORD IS WX-SUMMARY-REC.
006600     COPY WXSUMM.
006700 FD  NW-FILE
006800     RECORD CONTAINS 165 CHARACTERS
006900     LABEL RECORDS ARE STANDARD
007000     DATA RECORD IS WXNW-REC.
007100     COPY WXNW.
007200 FD  NW-TMP-FILE
007300     RECORD CONTAINS 165 CHARACTERS
007400     LABEL RECORDS ARE STANDARD
007500     DATA RECORD IS WXNW-TMP-REC.
007600 01  WXNW-TMP-REC                    PIC X(165).
007700 FD  RPT-FILE
007800     RECORD CONTAINS 132 CHARACTERS
007900     LABEL RECORDS ARE STANDARD
008000     DATA RECORD IS RPT-LINE.
008100 01  RPT-LINE                        PIC X(132).
008200*
008300 WORKING-STORAGE SECTION.
008400*
008500 01  WS-COMMAND-LINE                 PIC X(100).
008600 01  WS-DATA-DIR                     PIC X(40).
008700 01  WS-ACTION-CODE                  PIC X(8).
008800     88  WS-ACTION-APPEND                VALUE 'APPEND'.
008900     88  WS-ACTION-DELETE                VALUE 'DELETE'.
009000     88  WS-ACTION-PURGE                 VALUE 'PURGE'.
009100     88  WS-ACTION-LIST                  VALUE 'LIST'.
009200 01  WS-TARGET-POSITION              PIC 9(5).
009300*
009400 01  WS-FILE-PATHS.
009500     05  WORK-PATH.
009600         10  WORK-DIR                PIC X(40).
009700         10  FILLER                  PIC X(14) VALUE 'SUMMARY.WRK'.
009800     05  NW-PATH.
009900         10  NW-DIR                  PIC X(40).
010000         10  FILLER                  PIC X(14) VALUE 'NETWORTH.DAT'.
010100     05  NW-TMP-PATH.
010200         10  NW-TMP-DIR              PIC X(40).
010300         10  FILLER                  PIC X(14) VALUE 'NETWORTH.TMP'.
010400     05  RPT-PATH.
010500         10  RPT-DIR                 PIC X(40).
010600         10  FILLER                  PIC X(14) VALUE 'NWHIST.RPT'.
010700*
010800 01  WS-FILE-STATUSES.
010900     05  WS-WORK-STATUS              PIC XX.
011000     05  WS-NW-STATUS                 PIC XX.
011100*
011200 01  WS-SWITCHES.
011300     05  EOF-SW                      PIC 9     VALUE 0.
011400         88  END-OF-FILE                 VALUE 1.
011500     05  UPSI-0                      PIC X     VALUE 'N'.
011600         88  FOUND-TARGET-SW              VALUE 'Y'.
011700*
011800 01  WS-COUNTERS.
011900     05  WS-REC-CTR                  PIC S9(7) COMP VALUE 0.
012000     05  WS-KEPT-CTR                 PIC S9(7) COMP VALUE 0.
012100*
012200 01  WS-LISTING-LINE.
012300     05  WS-LL-DATE                  PIC X(10).
012400     05  FILLER                      PIC X(2)  VALUE SPACES.
012500     05  WS-LL-NET-WORTH             PIC Z,ZZZ,ZZZ,ZZ9.99-.
012600     05  FILLER                      PIC X(2)  VALUE SPACES.
012700     05  WS-LL-ASSETS                PIC Z,ZZZ,ZZZ,ZZ9.99-.
012800     05  FILLER                      PIC X(2)  VALUE SPACES.
012900     05  WS-LL-LIAB                  PIC Z,ZZZ,ZZZ,ZZ9.99-.
013000     05  FILLER                      PIC X(62) VALUE SPACES.
013010*
013020*        COLUMN-HEADING OVERLAY OF THE SAME BYTES - WX-0256.  USED
013030*        ONCE, AHEAD OF THE FIRST DETAIL LINE IN 3000-LIST-HISTORY.
013040 01  WS-LISTING-HDR REDEFINES WS-LISTING-LINE.
013050     05  WS-LH-TEXT                  PIC X(119).
013060     05  FILLER                      PIC X(10) VALUE SPACES.
013100*
013200 PROCEDURE DIVISION.
013300*
013400 000-MAIN-LINE.
013500     DISPLAY SPACES UPON CRT.
013600     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
013700     UNSTRING WS-COMMAND-LINE DELIMITED BY SPACE
013800         INTO WS-DATA-DIR WS-ACTION-CODE WS-TARGET-POSITION.
013900     IF WS-DATA-DIR = SPACES OR WS-ACTION-CODE = SPACES
014000        DISPLAY '!!!! ENTER DATA DIRECTORY AND ACTION CODE'
014100            UPON CRT AT 1201
014200        STOP RUN.
014300     MOVE WS-DATA-DIR TO WORK-DIR NW-DIR NW-TMP-DIR RPT-DIR.
014400     DISPLAY '* * * * WX2000 NET-WORTH SNAPSHOT WRITER * * * *'
014500         UPON CRT AT 1001.
014600     IF WS-ACTION-APPEND
014700        PERFORM 1000-APPEND-SNAPSHOT
014800     ELSE IF WS-ACTION-DELETE
014900        PERFORM 2000-DELETE-BY-POSITION
015000     ELSE IF WS-ACTION-PURGE
015100        PERFORM 2100-PURGE-HISTORY
015200     ELSE IF WS-ACTION-LIST
015300        PERFORM 3000-LIST-HISTORY
015400     ELSE
015500        DISPLAY '!!!! UNKNOWN ACTION CODE - ' WS-ACTION-CODE
015600            UPON CRT AT 1201.
015700     DISPLAY 'WX2000 COMPLETE'
015800         UPON CRT AT 2301.
015900     STOP RUN.
016000*
016100******************************************
016200*  UNIT 2 - APPEND ONE SNAPSHOT           *
016300******************************************
016400*
016500 1000-APPEND-SNAPSHOT.
016600     OPEN INPUT WORK-FILE.
016700     IF WS-WORK-STATUS NOT = '00'
016800        DISPLAY '!!!! NO SUMMARY WORK FILE - RUN WX1000 FIRST'
016900            UPON CRT AT 1201
017000        GO TO 1000-EXIT.
017100     READ WORK-FILE AT END
017200        DISPLAY '!!!! SUMMARY WORK FILE IS EMPTY'
017300            UPON CRT AT 1201
017400        CLOSE WORK-FILE
017500        GO TO 1000-EXIT.
017600     PERFORM 1100-BUILD-HISTORY-RECORD.
017700     CLOSE WORK-FILE.
017800     OPEN EXTEND NW-FILE.
017900     WRITE WXNW-REC.
018000     CLOSE NW-FILE.
018100 1000-EXIT.
018200     EXIT.
018300*
018400*    NOTE WX-0191 - NO FIXED-DEPOSITS COLUMN IN THE HISTORY
018500*    RECORD ON PURPOSE.  FD PRINCIPAL STAYS INSIDE TOTAL-ASSETS
018600*    ONLY - SEE WXNW.DD.CBL BANNER.
018700*
018800 1100-BUILD-HISTORY-RECORD.
018900     INITIALIZE WXNW-REC.
019000     MOVE WX-SM-RUN-DATE             TO WXNW-RECORD-DATE.
019100     COMPUTE WXNW-MUTUAL-FUNDS  ROUNDED = WX-SM-MUTUAL-FUNDS.
019200     COMPUTE WXNW-STOCKS        ROUNDED = WX-SM-STOCKS.
019300     COMPUTE WXNW-REAL-ESTATE   ROUNDED = WX-SM-REAL-ESTATE.
019400     COMPUTE WXNW-GOLD          ROUNDED = WX-SM-GOLD.
019500     COMPUTE WXNW-SILVER        ROUNDED = WX-SM-SILVER.
019600     COMPUTE WXNW-BANK-BALANCE  ROUNDED = WX-SM-BANK-BALANCE.
019700     COMPUTE WXNW-NPS           ROUNDED = WX-SM-NPS.
019800     COMPUTE WXNW-PPF           ROUNDED = WX-SM-PPF.
019900     COMPUTE WXNW-EPF           ROUNDED = WX-SM-EPF.
020000     COMPUTE WXNW-TOTAL-ASSETS  ROUNDED = WX-SM-TOTAL-ASSETS.
020100     COMPUTE WXNW-TOTAL-LIABILITIES
020200                                ROUNDED = WX-SM-TOTAL-LIABILITIES.
020300     COMPUTE WXNW-NET-WORTH     ROUNDED = WX-SM-NET-WORTH.
020400*
020500******************************************
020600*  DELETE ONE SNAPSHOT BY POSITION - A    *
020700*  SEQUENTIAL FILE CANNOT SHRINK IN PLACE *
020800*  SO WE COPY EVERYTHING EXCEPT THE        *
020900*  TARGET TO A TEMP FILE, THEN COPY THE    *
021000*  TEMP FILE BACK OVER THE ORIGINAL.        *
021100******************************************
021200*
021300 2000-DELETE-BY-POSITION.
021400     MOVE 0 TO WS-REC-CTR.
021500     MOVE 'N' TO UPSI-0.
021600     OPEN INPUT NW-FILE.
021700     IF WS-NW-STATUS NOT = '00'
021800        DISPLAY '!!!! NO HISTORY FILE TO DELETE FROM'
021900            UPON CRT AT 1201
022000        GO TO 2000-EXIT.
022100     OPEN OUTPUT NW-TMP-FILE.
022200     MOVE 0 TO EOF-SW.
022300     PERFORM 2010-READ-NW.
022400     PERFORM 2020-COPY-UNLESS-TARGET UNTIL END-OF-FILE.
022500     CLOSE NW-FILE.
022600     CLOSE NW-TMP-FILE.
022700     IF NOT FOUND-TARGET-SW
022800        DISPLAY '!!!! POSITION NOT FOUND IN HISTORY FILE'
022900            UPON CRT AT 1201
023000     ELSE
023100        PERFORM 2050-REPLACE-HISTORY-FILE.
023200 2000-EXIT.
023300     EXIT.
023400*
023500 2010-READ-NW.
023600     READ NW-FILE AT END MOVE 1 TO EOF-SW.
023700*
023800 2020-COPY-UNLESS-TARGET.
023900     ADD 1 TO WS-REC-CTR.
024000     IF WS-REC-CTR = WS-TARGET-POSITION
024100        MOVE 'Y' TO UPSI-0
024200     ELSE
024300        MOVE WXNW-REC TO WXNW-TMP-REC
024400        WRITE WXNW-TMP-REC.
024500     PERFORM 2010-READ-NW.
024600*
024700 2050-REPLACE-HISTORY-FILE.
024800     OPEN INPUT NW-TMP-FILE.
024900     OPEN OUTPUT NW-FILE.
025000     MOVE 0 TO EOF-SW.
025100     PERFORM 2060-READ-TMP.
025200     PERFORM 2070-COPY-BACK UNTIL END-OF-FILE.
025300     CLOSE NW-TMP-FILE.
025400     CLOSE NW-FILE.
025500*
025600 2060-READ-TMP.
025700     READ NW-TMP-FILE AT END MOVE 1 TO EOF-SW.
025800*
025900 2070-COPY-BACK.
026000     MOVE WXNW-TMP-REC TO WXNW-REC.
026100     WRITE WXNW-REC.
026200     PERFORM 2060-READ-TMP.
026300*
026400******************************************
026500*  PURGE ALL SNAPSHOTS - WX-0233          *
026600******************************************
026700*
026800 2100-PURGE-HISTORY.
026900     OPEN OUTPUT NW-FILE.
027000     CLOSE NW-FILE.
027100 2100-EXIT.
027200     EXIT.
027300*
027400******************************************
027500*  LIST-HISTORY - WX-0241                 *
027600******************************************
027700*
027800 3000-LIST-HISTORY.
027900     OPEN INPUT NW-FILE.
028000     IF WS-NW-STATUS NOT = '00'
028100        DISPLAY '!!!! NO HISTORY FILE TO LIST'
028200            UPON CRT AT 1201
028300        GO TO 3000-EXIT.
028400     OPEN OUTPUT RPT-FILE.
028410     MOVE SPACES TO WS-LISTING-HDR.
028420     MOVE '   DATE        NET WORTH         ASSETS'
028430         TO WS-LH-TEXT.
028440     MOVE SPACES TO RPT-LINE.
028450     MOVE WS-LISTING-HDR TO RPT-LINE.
028460     WRITE RPT-LINE.
028500     MOVE 0 TO EOF-SW.
028600     PERFORM 3010-READ-NW.
028700     PERFORM 3020-LIST-ONE-RECORD UNTIL END-OF-FILE.
028800     CLOSE NW-FILE.
028900     CLOSE RPT-FILE.
029000 3000-EXIT.
029100     EXIT.
029200*
029300 3010-READ-NW.
029400     READ NW-FILE AT END MOVE 1 TO EOF-SW.
029500*
029600 3020-LIST-ONE-RECORD.
029700     MOVE SPACES TO WS-LISTING-LINE.
029800     MOVE WXNW-RECORD-DATE       TO WS-LL-DATE.
029900     MOVE WXNW-NET-WORTH         TO WS-LL-NET-WORTH.
030000     MOVE WXNW-TOTAL-ASSETS      TO WS-LL-ASSETS.
030100     MOVE WXNW-TOTAL-LIABILITIES TO WS-LL-LIAB.
030200     MOVE SPACES TO RPT-LINE.
030300     MOVE WS-LISTING-LINE TO RPT-LINE.
030400     WRITE RPT-LINE.
030500     PERFORM 3010-READ-NW.
