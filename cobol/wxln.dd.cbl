000100*****************************************************************
000200*  WXLN.DD.CBL                                                  *
000300*  LOAN RECORD - WEALTHXITY PORTFOLIO SYSTEM                    *
000400*  ONE RECORD PER LOAN.  KEY FIELD IS WXLN-LOAN-NAME.           *
000500*  OUTSTANDING-AMOUNT IS A LIABILITY, NOT AN ASSET.             *
000600*-----------------------------------------------------------------
000700*  DATE       BY    TICKET    DESCRIPTION
000800*  02/14/1992 RKG   WX-0042   ORIGINAL LAYOUT (HOME LOANS ONLY)
000900*  06/19/1996 DMC   WX-0143   ADDED LOAN-TYPE FOR CAR/PERSONAL
001000*  01/08/1999 DMC   WX-0206   ADDED TENURE-MONTHS (Y2K PASS)
001100*****************************************************************
001200 01  WXLN-REC.
001300     05  WXLN-LOAN-NAME              PIC X(30).
001400     05  WXLN-LOAN-ACCOUNT-NUMBER    PIC X(20).
001500     05  WXLN-LENDER                 PIC X(30).
001600     05  WXLN-LOAN-TYPE              PIC X(10).
001700         88  WXLN-TYPE-HOME              VALUE 'HOME'.
001800         88  WXLN-TYPE-CAR               VALUE 'CAR'.
001900         88  WXLN-TYPE-PERSONAL          VALUE 'PERSONAL'.
002000         88  WXLN-TYPE-EDUCATION         VALUE 'EDUCATION'.
002100     05  WXLN-PRINCIPAL-AMOUNT       PIC S9(11)V99   COMP-3.
002200     05  WXLN-OUTSTANDING-AMOUNT     PIC S9(11)V99   COMP-3.
002300     05  WXLN-INTEREST-RATE          PIC S99V99      COMP-3.
002400     05  WXLN-EMI-AMOUNT             PIC S9(9)V99    COMP-3.
002500     05  WXLN-TENURE-MONTHS          PIC 9(4).
002600     05  WXLN-TENURE-MONTHS-R REDEFINES WXLN-TENURE-MONTHS.
002700         10  WXLN-TENURE-YEARS-PART  PIC 99.
002800         10  WXLN-TENURE-MOS-PART    PIC 99.
002900     05  WXLN-START-DATE             PIC X(10).
003000     05  WXLN-END-DATE               PIC X(10).
003100     05  FILLER                      PIC X(14).
