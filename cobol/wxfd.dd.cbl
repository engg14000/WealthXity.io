000100*****************************************************************
000200*  WXFD.DD.CBL                                                  *
000300*  FIXED DEPOSIT RECORD - WEALTHXITY PORTFOLIO SYSTEM           *
000400*  ONE RECORD PER DEPOSIT.  KEY FIELD IS WXFD-FD-NAME.          *
000500*-----------------------------------------------------------------
000600*  DATE       BY    TICKET    DESCRIPTION
000700*  04/09/1989 RKG   WX-0016   ORIGINAL LAYOUT
000800*  06/30/1995 DMC   WX-0113   ADDED INTEREST-PAYOUT AND NOMINEE
000900*****************************************************************
001000 01  WXFD-REC.
001100     05  WXFD-FD-NAME                PIC X(30).
001200     05  WXFD-BANK-NAME              PIC X(30).
001300     05  WXFD-ACCOUNT-NUMBER         PIC X(20).
001400     05  WXFD-PRINCIPAL-AMOUNT       PIC S9(11)V99   COMP-3.
001500     05  WXFD-INTEREST-RATE          PIC S99V99      COMP-3.
001600     05  WXFD-START-DATE             PIC X(10).
001700     05  WXFD-MATURITY-DATE          PIC X(10).
001800     05  WXFD-MATURITY-AMOUNT        PIC S9(11)V99   COMP-3.
001900     05  WXFD-INTEREST-PAYOUT        PIC X(12).
002000         88  WXFD-PAYOUT-MONTHLY         VALUE 'MONTHLY'.
002100         88  WXFD-PAYOUT-QUARTERLY       VALUE 'QUARTERLY'.
002200         88  WXFD-PAYOUT-MATURITY        VALUE 'AT MATURITY'.
002300     05  WXFD-NOMINEE                PIC X(30).
002400     05  FILLER                      PIC X(18).
