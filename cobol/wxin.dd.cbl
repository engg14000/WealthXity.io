000100*****************************************************************
000200*  WXIN.DD.CBL                                                  *
000300*  INSURANCE POLICY RECORD - WEALTHXITY PORTFOLIO SYSTEM        *
000400*  ONE RECORD PER POLICY.  KEY FIELD IS WXIN-POLICY-NAME.       *
000500*  SUM-ASSURED IS TRACKED AS "INSURANCE COVER" - NOT AN ASSET.  *
000600*-----------------------------------------------------------------
000700*  DATE       BY    TICKET    DESCRIPTION
000800*  09/12/1990 RKG   WX-0025   ORIGINAL LAYOUT (TERM ONLY)
000900*  04/18/1997 DMC   WX-0158   ADDED ULIP AND HEALTH POLICY TYPES
001000*****************************************************************
001100 01  WXIN-REC.
001200     05  WXIN-POLICY-NAME            PIC X(30).
001300     05  WXIN-POLICY-NUMBER          PIC X(20).
001400     05  WXIN-INSURER                PIC X(30).
001500     05  WXIN-POLICY-TYPE            PIC X(10).
001600         88  WXIN-TYPE-TERM              VALUE 'TERM'.
001700         88  WXIN-TYPE-ENDOWMENT         VALUE 'ENDOWMENT'.
001800         88  WXIN-TYPE-ULIP              VALUE 'ULIP'.
001900         88  WXIN-TYPE-HEALTH            VALUE 'HEALTH'.
002000     05  WXIN-PREMIUM-AMOUNT         PIC S9(9)V99    COMP-3.
002100     05  WXIN-PREMIUM-FREQUENCY      PIC X(10).
002200         88  WXIN-FREQ-MONTHLY           VALUE 'MONTHLY'.
002300         88  WXIN-FREQ-QUARTERLY         VALUE 'QUARTERLY'.
002400         88  WXIN-FREQ-YEARLY            VALUE 'YEARLY'.
002500     05  WXIN-SUM-ASSURED            PIC S9(11)V99   COMP-3.
002600     05  WXIN-START-DATE             PIC X(10).
002700     05  WXIN-MATURITY-DATE          PIC X(10).
002800     05  WXIN-NOMINEE                PIC X(30).
002900     05  FILLER                      PIC X(15).
