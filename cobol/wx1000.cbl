000100*****************************************************************
000200*  WX1000 - PORTFOLIO SUMMARY CALCULATOR                        *
000300*  WEALTHXITY PERSONAL PORTFOLIO BATCH VALUATION SYSTEM         *
000400*  READS ALL THIRTEEN HOLDINGS FILES, VALUES EACH HOLDING PER   *
000500*  ASSET-CLASS RULE, ACCUMULATES CATEGORY SUBTOTALS, COMPUTES   *
000600*  TOTAL ASSETS / TOTAL LIABILITIES / NET WORTH, PRINTS THE     *
000700*  PORTFOLIO SUMMARY REPORT AND WRITES THE SUMMARY WORK FILE    *
000800*  READ BY WX2000 (SNAPSHOT) AND WX3000 (FORECAST).             *
000900*-----------------------------------------------------------------
001000*  DATE WRITTEN: 11/20/1992
001100*-----------------------------------------------------------------
001200*  CHANGE LOG
001300*  DATE       BY    TICKET    DESCRIPTION
001400*  11/20/1992 RKG   WX-0055   ORIGINAL PROGRAM - 10 CATEGORIES
001500*  06/15/1993 RKG   WX-0061   ADDED NUMERIC GUARDS AFTER A BAD
001600*                             FOLIO BLEW UP THE MF TOTAL
001700*  02/02/1996 DMC   WX-0128   ADDED INSURANCE, CREDIT CARD AND
001800*                             LOAN CATEGORIES PER CLIENT REQUEST
001900*  05/09/1997 DMC   WX-0151   FIXED REAL ESTATE NETTING - WAS
002000*                             DROPPING NEGATIVE EQUITY RECORDS
002100*  12/01/1998 DMC   WX-0199   Y2K - RUN DATE NOW ACCEPTED AS
002200*                             4-DIGIT YEAR FROM COMMAND LINE
002300*  01/04/1999 DMC   WX-0200   Y2K - REMOVED ALL 2-DIGIT YEAR
002400*                             MATH, VERIFIED AGAINST 2000 AND
002500*                             2001 TEST DATES
002600*  09/18/2001 JKL   WX-0241   MISSING-FILE HANDLING - A HOLDINGS
002700*                             FILE THAT DOES NOT EXIST NOW
002800*                             CONTRIBUTES ZERO INSTEAD OF ABENDING
002900*  03/11/2004 JKL   WX-0268   ADDED FIXED DEPOSIT CATEGORY
003000*  07/23/2009 PNM   WX-0301   REPORT LINE NOW EDITS WITH COMMAS
003100*****************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.     WX1000.
003400 AUTHOR.         R K GUPTA.
003500 INSTALLATION.   WEALTHXITY SYSTEMS - BATCH OPERATIONS.
003600 DATE-WRITTEN.   11/20/1992.
003700 DATE-COMPILED.
003800 SECURITY.       COMPANY CONFIDENTIAL - HOUSEHOLD FINANCIAL DATA.
003900*
004000 ENVIRONMENT DIVISION.
004100*
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     CONSOLE IS CRT
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT MF-FILE   ASSIGN TO DYNAMIC MF-PATH
004900            ORGANIZATION RECORD SEQUENTIAL
005000            FILE STATUS IS WS-MF-STATUS.
005100     SELECT ST-FILE   ASSIGN TO DYNAMIC ST-PATH
005200            ORGANIZATION RECORD SEQUENTIAL
005300            FILE STATUS IS WS-ST-STATUS.
005400     SELECT RE-FILE   ASSIGN TO DYNAMIC RE-PATH
005500            ORGANIZATION RECORD SEQUENTIAL
005600            FILE STATUS IS WS-RE-STATUS.
005700     SELECT GL-FILE   ASSIGN TO DYNAMIC GL-PATH
005800            ORGANIZATION RECORD SEQUENTIAL
005900            FILE STATUS IS WS-GL-STATUS.
006000     SELECT SV-FILE   ASSIGN TO DYNAMIC SV-PATH
006100            ORGANIZATION RECORD SEQUENTIAL
006200            FILE STATUS IS WS-SV-STATUS.
006300     SELECT BA-FILE   ASSIGN TO DYNAMIC BA-PATH
006400            ORGANIZATION RECORD SEQUENTIAL
006500            FILE STATUS IS WS-BA-STATUS.
006600     SELECT FD-FILE   ASSIGN TO DYNAMIC FD-PATH
006700            ORGANIZATION RECORD SEQUENTIAL
006800            FILE STATUS IS WS-FD-STATUS.
006900     SELECT NP-FILE   ASSIGN TO DYNAMIC NP-PATH
007000            ORGANIZATION RECORD SEQUENTIAL
007100            FILE STATUS IS WS-NP-STATUS.
007200     SELECT PF-FILE   ASSIGN TO DYNAMIC PF-PATH
007300            ORGANIZATION RECORD SEQUENTIAL
007400            FILE STATUS IS WS-PF-STATUS.
007500     SELECT EP-FILE   ASSIGN TO DYNAMIC EP-PATH
007600            ORGANIZATION RECORD SEQUENTIAL
007700            FILE STATUS IS WS-EP-STATUS.
007800     SELECT IN-FILE   ASSIGN TO DYNAMIC IN-PATH
007900            ORGANIZATION RECORD SEQUENTIAL
008000            FILE STATUS IS WS-IN-STATUS.
008100     SELECT CC-FILE   ASSIGN TO DYNAMIC CC-PATH
008200            ORGANIZATION RECORD SEQUENTIAL
008300            FILE STATUS IS WS-CC-STATUS.
008400     SELECT LN-FILE   ASSIGN TO DYNAMIC LN-PATH
008500            ORGANIZATION RECORD SEQUENTIAL
008600            FILE STATUS IS WS-LN-STATUS.
008700     SELECT WORK-FILE ASSIGN TO DYNAMIC WORK-PATH
008800            ORGANIZATION RECORD SEQUENTIAL.
008900     SELECT RPT-FILE  ASSIGN TO DYNAMIC RPT-PATH
009000            ORGANIZATION RECORD SEQUENTIAL.
009100*
009200 DATA DIVISION.
009300*
009400 FILE SECTION.
009500*
009600 FD  MF-FILE
009700     RECORD CONTAINS 155 CHARACTERS
009800     LABEL RECORDS ARE STANDARD
009900     DATA RECORD IS WXMF-REC.
010000     COPY WXMF.
010100 FD  ST-FILE
010200     RECORD CONTAINS 133 CHARACTERS
010300     LABEL RECORDS ARE STANDARD
010400     DATA RECORD IS WXST-REC.
010500     COPY WXST.
010600 FD  RE-FILE
010700     RECORD CONTAINS 170 CHARACTERS
010800     LABEL RECORDS ARE STANDARD
010900     DATA RECORD IS WXRE-REC.
011000     COPY WXRE.
011100 FD  GL-FILE
011200     RECORD CONTAINS 90 CHARACTERS
011300     LABEL RECORDS ARE STANDARD
011400     DATA RECORD IS WXGL-REC.
011500     COPY WXGL.
011600 FD  SV-FILE
011700     RECORD CONTAINS 90 CHARACTERS
011800     LABEL RECORDS ARE STANDARD
011900     DATA RECORD IS WXSV-REC.
012000     COPY WXSV.
012100 FD  BA-FILE
012200     RECORD CONTAINS 150 CHARACTERS
012300     LABEL RECORDS ARE STANDARD
012400     DATA RECORD IS WXBA-REC.
012500     COPY WXBA.
012600 FD  FD-FILE
012700     RECORD CONTAINS 163 CHARACTERS
012800     LABEL RECORDS ARE STANDARD
012900     DATA RECORD IS WXFD-REC.
013000     COPY WXFD.
013100 FD  NP-FILE
013200     RECORD CONTAINS 100 CHARACTERS
013300     LABEL RECORDS ARE STANDARD
013400     DATA RECORD IS WXNP-REC.
013500     COPY WXNP.
013600 FD  PF-FILE
013700     RECORD CONTAINS 100 CHARACTERS
013800     LABEL RECORDS ARE STANDARD
013900     DATA RECORD IS WXPF-REC.
014000     COPY WXPF.
014100 FD  EP-FILE
014200     RECORD CONTAINS 100 CHARACTERS
014300     LABEL RECORDS ARE STANDARD
014400     DATA RECORD IS WXEP-REC.
014500     COPY WXEP.
014600 FD  IN-FILE
014700     RECORD CONTAINS 180 CHARACTERS
014800     LABEL RECORDS ARE STANDARD
014900     DATA RECORD IS WXIN-REC.
015000     COPY WXIN.
015100 FD  CC-FILE
015200     RECORD CONTAINS 120 CHARACTERS
015300     LABEL RECORDS ARE STANDARD
015400     DATA RECORD IS WXCC-REC.
015500     COPY WXCC.
015600 FD  LN-FILE
015700     RECORD CONTAINS 170 CHARACTERS
015800     LABEL RECORDS ARE STANDARD
015900     DATA RECORD IS WXLN-REC.
016000     COPY WXLN.
016100 FD  WORK-FILE
016200     RECORD CONTAINS 250 CHARACTERS
016300     LABEL RECORDS ARE STANDARD
016400     DATA RECORD IS WX-SUMMARY-REC.
016500     COPY WXSUMM.
016600 FD  RPT-FILE
016700     RECORD CONTAINS 132 CHARACTERS
016800     LABEL RECORDS ARE STANDARD
016900     DATA RECORD IS RPT-LINE.
017000 01  RPT-LINE                        PIC X(132).
017100*
017200 WORKING-STORAGE SECTION.
017300*
017400 01  WS-COMMAND-LINE                 PIC X(100).
017500 01  WS-DATA-DIR                     PIC X(40).
017600 01  WS-RUN-DATE                     PIC X(10).
017620*
017630*        DATE COMES IN AS MM/DD/CCYY OFF THE COMMAND LINE - WX-0200.
017640 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
017650     05  WS-RD-MM                    PIC XX.
017660     05  FILLER                      PIC X.
017670     05  WS-RD-DD                    PIC XX.
017680     05  FILLER                      PIC X.
017690     05  WS-RD-YYYY                  PIC X(4).
017700*
017800 01  WS-FILE-PATHS.
017900     05  MF-PATH.
018000         10  MF-DIR                  PIC X(40).
018100         10  FILLER                  PIC X(14) VALUE 'MFUNDS.DAT'.
018200     05  ST-PATH.
018300         10  ST-DIR                  PIC X(40).
018400         10  FILLER                  PIC X(14) VALUE 'STOCKS.DAT'.
018500     05  RE-PATH.
018600         10  RE-DIR                  PIC X(40).
018700         10  FILLER                  PIC X(14) VALUE 'REALESTT.DAT'.
018800     05  GL-PATH.
018900         10  GL-DIR                  PIC X(40).
019000         10  FILLER                  PIC X(14) VALUE 'GOLD.DAT'.
019100     05  SV-PATH.
019200         10  SV-DIR                  PIC X(40).
019300         10  FILLER                  PIC X(14) VALUE 'SILVER.DAT'.
019400     05  BA-PATH.
019500         10  BA-DIR                  PIC X(40).
019600         10  FILLER                  PIC X(14) VALUE 'BANKACCT.DAT'.
019700     05  FD-PATH.
019800         10  FD-DIR                  PIC X(40).
019900         10  FILLER                  PIC X(14) VALUE 'FIXEDDEP.DAT'.
020000     05  NP-PATH.
020100         10  NP-DIR                  PIC X(40).
020200         10  FILLER                  PIC X(14) VALUE 'NPSACCT.DAT'.
020300     05  PF-PATH.
020400         10  PF-DIR                  PIC X(40).
020500         10  FILLER                  PIC X(14) VALUE 'PPFACCT.DAT'.
020600     05  EP-PATH.
020700         10  EP-DIR                  PIC X(40).
020800         10  FILLER                  PIC X(14) VALUE 'EPFACCT.DAT'.
020900     05  IN-PATH.
021000         10  IN-DIR                  PIC X(40).
021100         10  FILLER                  PIC X(14) VALUE 'INSURNCE.DAT'.
021200     05  CC-PATH.
021300         10  CC-DIR                  PIC X(40).
021400         10  FILLER                  PIC X(14) VALUE 'CRCARDS.DAT'.
021500     05  LN-PATH.
021600         10  LN-DIR                  PIC X(40).
021700         10  FILLER                  PIC X(14) VALUE 'LOANS.DAT'.
021800     05  WORK-PATH.
021900         10  WORK-DIR                PIC X(40).
022000         10  FILLER                  PIC X(14) VALUE 'SUMMARY.WRK'.
022100     05  RPT-PATH.
022200         10  RPT-DIR                 PIC X(40).
022300         10  FILLER                  PIC X(14) VALUE 'SUMMARY.RPT'.
022400*
022500 01  WS-FILE-STATUSES.
022600     05  WS-MF-STATUS                PIC XX.
022700     05  WS-ST-STATUS                PIC XX.
022800     05  WS-RE-STATUS                PIC XX.
022900     05  WS-GL-STATUS                PIC XX.
023000     05  WS-SV-STATUS                PIC XX.
023100     05  WS-BA-STATUS                PIC XX.
023200     05  WS-FD-STATUS                PIC XX.
023300     05  WS-NP-STATUS                PIC XX.
023400     05  WS-PF-STATUS                PIC XX.
023500     05  WS-EP-STATUS                PIC XX.
023600     05  WS-IN-STATUS                PIC XX.
023700     05  WS-CC-STATUS                PIC XX.
023800     05  WS-LN-STATUS                PIC XX.
023900*
024000 01  WS-SWITCHES.
024100     05  EOF-SW                      PIC 9     VALUE 0.
024200         88  END-OF-FILE                 VALUE 1.
024300     05  UPSI-0                      PIC X     VALUE 'N'.
024400         88  VERBOSE-RUN                 VALUE 'Y'.
024500*
024600 01  WS-COUNTERS.
024700     05  WS-MF-CTR                   PIC S9(7) COMP VALUE 0.
024800     05  WS-ST-CTR                   PIC S9(7) COMP VALUE 0.
024900     05  WS-RE-CTR                   PIC S9(7) COMP VALUE 0.
025000     05  WS-GL-CTR                   PIC S9(7) COMP VALUE 0.
025100     05  WS-SV-CTR                   PIC S9(7) COMP VALUE 0.
025200     05  WS-BA-CTR                   PIC S9(7) COMP VALUE 0.
025300     05  WS-FD-CTR                   PIC S9(7) COMP VALUE 0.
025400     05  WS-NP-CTR                   PIC S9(7) COMP VALUE 0.
025500     05  WS-PF-CTR                   PIC S9(7) COMP VALUE 0.
025600     05  WS-EP-CTR                   PIC S9(7) COMP VALUE 0.
025700     05  WS-IN-CTR                   PIC S9(7) COMP VALUE 0.
025800     05  WS-CC-CTR                   PIC S9(7) COMP VALUE 0.
025900     05  WS-LN-CTR                   PIC S9(7) COMP VALUE 0.
026000     05  WS-LINE-CTR                 PIC S9(3) COMP VALUE 0.
026100*
026200*    PRECISE (4-DECIMAL) RUNNING ACCUMULATORS FOR THE CATEGORIES
026300*    WHOSE VALUATION RULE IS A MULTIPLICATION.  CATEGORY TOTALS
026400*    ARE NOT ROUNDED UNTIL 1900-COMPUTE-TOTALS MOVES THEM INTO
026500*    THE WORK RECORD - SEE WX-0151 ABOVE.
026600*
026700 01  WS-PRECISE-ACCUMULATORS.
026800     05  WS-ACC-MF                   PIC S9(13)V9(4) COMP-3
026900                                      VALUE 0.
027000     05  WS-ACC-ST                   PIC S9(13)V9(4) COMP-3
027100                                      VALUE 0.
027200     05  WS-ACC-GL                   PIC S9(13)V9(4) COMP-3
027300                                      VALUE 0.
027400     05  WS-ACC-SV                   PIC S9(13)V9(4) COMP-3
027500                                      VALUE 0.
027600*
027700 01  WS-WORK-FIELDS.
027800     05  WS-MF-VALUE                 PIC S9(13)V9(4) COMP-3.
027900     05  WS-ST-VALUE                 PIC S9(13)V9(4) COMP-3.
028000     05  WS-RE-NET-VALUE             PIC S9(13)V99   COMP-3.
028100     05  WS-GL-VALUE                 PIC S9(13)V9(4) COMP-3.
028200     05  WS-SV-VALUE                 PIC S9(13)V9(4) COMP-3.
028300*
028400 01  WS-SUMMARY-LINE.
028500     05  WS-SL-CATEGORY              PIC X(28).
028600     05  FILLER                      PIC X(2)  VALUE SPACES.
028700     05  WS-SL-AMOUNT                PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
028800     05  FILLER                      PIC X(30) VALUE SPACES.
028900*
029000 PROCEDURE DIVISION.
029100*
029200 000-MAIN-LINE.
029300     DISPLAY SPACES UPON CRT.
029400     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
029500     UNSTRING WS-COMMAND-LINE DELIMITED BY SPACE
029600         INTO WS-DATA-DIR WS-RUN-DATE.
029700     IF WS-DATA-DIR = SPACES
029800        DISPLAY '!!!! ENTER DATA DIRECTORY AND RUN DATE'
029900            UPON CRT AT 1201
030000        STOP RUN.
030010     IF WS-RD-YYYY NOT NUMERIC OR WS-RD-MM NOT NUMERIC
030020                              OR WS-RD-DD NOT NUMERIC
030030        DISPLAY '!!!! RUN DATE MUST BE MM/DD/CCYY - ' WS-RUN-DATE
030040            UPON CRT AT 1201
030050        STOP RUN.
030100     MOVE WS-DATA-DIR     TO MF-DIR ST-DIR RE-DIR GL-DIR SV-DIR
030200                              BA-DIR FD-DIR NP-DIR PF-DIR EP-DIR
030300                              IN-DIR CC-DIR LN-DIR WORK-DIR
030400                              RPT-DIR.
030500     DISPLAY '* * * * WX1000 PORTFOLIO SUMMARY CALCULATOR * * *'
030600         UPON CRT AT 1001.
030700     MOVE WX-SM-RUN-DATE TO WS-RUN-DATE
030800         OF WX-SUMMARY-REC.
030900     PERFORM 0500-INITIALIZE-SUMMARY-REC.
031000     PERFORM 1100-PROCESS-MUTUAL-FUNDS.
031100     PERFORM 1200-PROCESS-STOCKS.
031200     PERFORM 1300-PROCESS-REAL-ESTATE.
031300     PERFORM 1400-PROCESS-GOLD.
031400     PERFORM 1500-PROCESS-SILVER.
031500     PERFORM 1600-PROCESS-BANK-ACCOUNTS.
031600     PERFORM 1700-PROCESS-FIXED-DEPOSITS.
031700     PERFORM 1800-PROCESS-NPS-ACCOUNTS.
031800     PERFORM 1810-PROCESS-PPF.
031900     PERFORM 1820-PROCESS-EPF.
032000     PERFORM 1830-PROCESS-INSURANCE.
032100     PERFORM 1840-PROCESS-CREDIT-CARDS.
032200     PERFORM 1850-PROCESS-LOANS.
032300     PERFORM 1900-COMPUTE-TOTALS.
032400     PERFORM 2000-WRITE-SUMMARY-REPORT.
032500     PERFORM 2100-WRITE-SUMMARY-WORKFILE.
032600     DISPLAY 'WX1000 COMPLETE - NET WORTH COMPUTED'
032700         UPON CRT AT 2301.
032800     STOP RUN.
032900*
033000 0500-INITIALIZE-SUMMARY-REC.
033100     MOVE WS-RUN-DATE            TO WX-SM-RUN-DATE.
033200     MOVE 0 TO WX-SM-MUTUAL-FUNDS      WX-SM-STOCKS
033300               WX-SM-REAL-ESTATE       WX-SM-GOLD
033400               WX-SM-SILVER            WX-SM-BANK-BALANCE
033500               WX-SM-FIXED-DEPOSITS    WX-SM-NPS
033600               WX-SM-PPF               WX-SM-EPF
033700               WX-SM-INSURANCE-COVER   WX-SM-CC-OUTSTANDING
033800               WX-SM-LOANS-OUTSTANDING WX-SM-TOTAL-ASSETS
033900               WX-SM-TOTAL-LIABILITIES WX-SM-NET-WORTH
034000               WX-SM-FC-COUNT.
034100*
034200******************************************
034300*  UNIT 1 - ONE READ/ACCUMULATE PAIR PER  *
034400*  HOLDINGS FILE.  A MISSING FILE (STATUS *
034500*  NOT '00' ON OPEN) CONTRIBUTES ZERO.    *
034600******************************************
034700*
034800 1100-PROCESS-MUTUAL-FUNDS.
034900     MOVE 0 TO EOF-SW.
035000     OPEN INPUT MF-FILE.
035100     IF WS-MF-STATUS NOT = '00'
035200        MOVE 1 TO EOF-SW
035300     ELSE
035400        PERFORM 1110-READ-MF.
035500     PERFORM 1120-ACCUM-MF UNTIL END-OF-FILE.
035600     IF WS-MF-STATUS = '00'
035700        CLOSE MF-FILE.
035800 1100-EXIT.
035900     EXIT.
036000*
036100 1110-READ-MF.
036200     READ MF-FILE AT END MOVE 1 TO EOF-SW.
036300*
036400 1120-ACCUM-MF.
036500     ADD 1 TO WS-MF-CTR.
036600     IF WXMF-UNITS NUMERIC AND WXMF-CURRENT-NAV NUMERIC
036700        COMPUTE WS-MF-VALUE = WXMF-UNITS * WXMF-CURRENT-NAV
036800        ADD WS-MF-VALUE TO WS-ACC-MF.
036900     PERFORM 1110-READ-MF.
037000*
037100 1200-PROCESS-STOCKS.
037200     MOVE 0 TO EOF-SW.
037300     OPEN INPUT ST-FILE.
037400     IF WS-ST-STATUS NOT = '00'
037500        MOVE 1 TO EOF-SW
037600     ELSE
037700        PERFORM 1210-READ-ST.
037800     PERFORM 1220-ACCUM-ST UNTIL END-OF-FILE.
037900     IF WS-ST-STATUS = '00'
038000        CLOSE ST-FILE.
038100 1200-EXIT.
038200     EXIT.
038300*
038400 1210-READ-ST.
038500     READ ST-FILE AT END MOVE 1 TO EOF-SW.
038600*
038700 1220-ACCUM-ST.
038800     ADD 1 TO WS-ST-CTR.
038900     IF WXST-QUANTITY NUMERIC AND WXST-CURRENT-PRICE NUMERIC
039000        COMPUTE WS-ST-VALUE = WXST-QUANTITY * WXST-CURRENT-PRICE
039100        ADD WS-ST-VALUE TO WS-ACC-ST.
039200     PERFORM 1210-READ-ST.
039300*
039400 1300-PROCESS-REAL-ESTATE.
039500     MOVE 0 TO EOF-SW.
039600     OPEN INPUT RE-FILE.
039700     IF WS-RE-STATUS NOT = '00'
039800        MOVE 1 TO EOF-SW
039900     ELSE
040000        PERFORM 1310-READ-RE.
040100     PERFORM 1320-ACCUM-RE UNTIL END-OF-FILE.
040200     IF WS-RE-STATUS = '00'
040300        CLOSE RE-FILE.
040400 1300-EXIT.
040500     EXIT.
040600*
040700 1310-READ-RE.
040800     READ RE-FILE AT END MOVE 1 TO EOF-SW.
040900*
041000 1320-ACCUM-RE.
041100     ADD 1 TO WS-RE-CTR.
041200     IF WXRE-CURRENT-VALUE NUMERIC AND
041300        WXRE-LOAN-OUTSTANDING NUMERIC
041400        COMPUTE WS-RE-NET-VALUE = WXRE-CURRENT-VALUE
041500                                 - WXRE-LOAN-OUTSTANDING
041600        ADD WS-RE-NET-VALUE TO WX-SM-REAL-ESTATE.
041700     PERFORM 1310-READ-RE.
041800*
041900 1400-PROCESS-GOLD.
042000     MOVE 0 TO EOF-SW.
042100     OPEN INPUT GL-FILE.
042200     IF WS-GL-STATUS NOT = '00'
042300        MOVE 1 TO EOF-SW
042400     ELSE
042500        PERFORM 1410-READ-GL.
042600     PERFORM 1420-ACCUM-GL UNTIL END-OF-FILE.
042700     IF WS-GL-STATUS = '00'
042800        CLOSE GL-FILE.
042900 1400-EXIT.
043000     EXIT.
043100*
043200 1410-READ-GL.
043300     READ GL-FILE AT END MOVE 1 TO EOF-SW.
043400*
043500 1420-ACCUM-GL.
043600     ADD 1 TO WS-GL-CTR.
043700     IF WXGL-WEIGHT-GRAMS NUMERIC AND
043800        WXGL-CURR-PRICE-PER-GRAM NUMERIC
043900        COMPUTE WS-GL-VALUE = WXGL-WEIGHT-GRAMS
044000                             * WXGL-CURR-PRICE-PER-GRAM
044100        ADD WS-GL-VALUE TO WS-ACC-GL.
044200     PERFORM 1410-READ-GL.
044300*
044400 1500-PROCESS-SILVER.
044500     MOVE 0 TO EOF-SW.
044600     OPEN INPUT SV-FILE.
044700     IF WS-SV-STATUS NOT = '00'
044800        MOVE 1 TO EOF-SW
044900     ELSE
045000        PERFORM 1510-READ-SV.
045100     PERFORM 1520-ACCUM-SV UNTIL END-OF-FILE.
045200     IF WS-SV-STATUS = '00'
045300        CLOSE SV-FILE.
045400 1500-EXIT.
045500     EXIT.
045600*
045700 1510-READ-SV.
045800     READ SV-FILE AT END MOVE 1 TO EOF-SW.
045900*
046000 1520-ACCUM-SV.
046100     ADD 1 TO WS-SV-CTR.
046200     IF WXSV-WEIGHT-GRAMS NUMERIC AND
046300        WXSV-CURR-PRICE-PER-GRAM NUMERIC
046400        COMPUTE WS-SV-VALUE = WXSV-WEIGHT-GRAMS
046500                             * WXSV-CURR-PRICE-PER-GRAM
046600        ADD WS-SV-VALUE TO WS-ACC-SV.
046700     PERFORM 1510-READ-SV.
046800*
046900 1600-PROCESS-BANK-ACCOUNTS.
047000     MOVE 0 TO EOF-SW.
047100     OPEN INPUT BA-FILE.
047200     IF WS-BA-STATUS NOT = '00'
047300        MOVE 1 TO EOF-SW
047400     ELSE
047500        PERFORM 1610-READ-BA.
047600     PERFORM 1620-ACCUM-BA UNTIL END-OF-FILE.
047700     IF WS-BA-STATUS = '00'
047800        CLOSE BA-FILE.
047900 1600-EXIT.
048000     EXIT.
048100*
048200 1610-READ-BA.
048300     READ BA-FILE AT END MOVE 1 TO EOF-SW.
048400*
048500 1620-ACCUM-BA.
048600     ADD 1 TO WS-BA-CTR.
048700     IF WXBA-BALANCE NUMERIC
048800        ADD WXBA-BALANCE TO WX-SM-BANK-BALANCE.
048900     PERFORM 1610-READ-BA.
049000*
049100 1700-PROCESS-FIXED-DEPOSITS.
049200     MOVE 0 TO EOF-SW.
049300     OPEN INPUT FD-FILE.
049400     IF WS-FD-STATUS NOT = '00'
049500        MOVE 1 TO EOF-SW
049600     ELSE
049700        PERFORM 1710-READ-FD.
049800     PERFORM 1720-ACCUM-FD UNTIL END-OF-FILE.
049900     IF WS-FD-STATUS = '00'
050000        CLOSE FD-FILE.
050100 1700-EXIT.
050200     EXIT.
050300*
050400 1710-READ-FD.
050500     READ FD-FILE AT END MOVE 1 TO EOF-SW.
050600*
050700 1720-ACCUM-FD.
050800     ADD 1 TO WS-FD-CTR.
050900     IF WXFD-PRINCIPAL-AMOUNT NUMERIC
051000        ADD WXFD-PRINCIPAL-AMOUNT TO WX-SM-FIXED-DEPOSITS.
051100     PERFORM 1710-READ-FD.
051200*
051300 1800-PROCESS-NPS-ACCOUNTS.
051400     MOVE 0 TO EOF-SW.
051500     OPEN INPUT NP-FILE.
051600     IF WS-NP-STATUS NOT = '00'
051700        MOVE 1 TO EOF-SW
051800     ELSE
051900        PERFORM 1810-READ-NP.
052000     PERFORM 1820-ACCUM-NP UNTIL END-OF-FILE.
052100     IF WS-NP-STATUS = '00'
052200        CLOSE NP-FILE.
052300 1800-EXIT.
052400     EXIT.
052500*
052600 1810-READ-NP.
052700     READ NP-FILE AT END MOVE 1 TO EOF-SW.
052800*
052900 1820-ACCUM-NP.
053000     ADD 1 TO WS-NP-CTR.
053100     IF WXNP-TIER1-BALANCE NUMERIC AND
053200        WXNP-TIER2-BALANCE NUMERIC
053300        ADD WXNP-TIER1-BALANCE WXNP-TIER2-BALANCE
053400            TO WX-SM-NPS.
053500     PERFORM 1810-READ-NP.
053600*
053700 1810-PROCESS-PPF.
053800     MOVE 0 TO EOF-SW.
053900     OPEN INPUT PF-FILE.
054000     IF WS-PF-STATUS NOT = '00'
054100        MOVE 1 TO EOF-SW
054200     ELSE
054300        PERFORM 1811-READ-PF.
054400     PERFORM 1812-ACCUM-PF UNTIL END-OF-FILE.
054500     IF WS-PF-STATUS = '00'
054600        CLOSE PF-FILE.
054700 1810-EXIT.
054800     EXIT.
054900*
055000 1811-READ-PF.
055100     READ PF-FILE AT END MOVE 1 TO EOF-SW.
055200*
055300 1812-ACCUM-PF.
055400     ADD 1 TO WS-PF-CTR.
055500     IF WXPF-CURRENT-BALANCE NUMERIC
055600        ADD WXPF-CURRENT-BALANCE TO WX-SM-PPF.
055700     PERFORM 1811-READ-PF.
055800*
055900 1820-PROCESS-EPF.
056000     MOVE 0 TO EOF-SW.
056100     OPEN INPUT EP-FILE.
056200     IF WS-EP-STATUS NOT = '00'
056300        MOVE 1 TO EOF-SW
056400     ELSE
056500        PERFORM 1821-READ-EP.
056600     PERFORM 1822-ACCUM-EP UNTIL END-OF-FILE.
056700     IF WS-EP-STATUS = '00'
056800        CLOSE EP-FILE.
056900 1820-EXIT.
057000     EXIT.
057100*
057200 1821-READ-EP.
057300     READ EP-FILE AT END MOVE 1 TO EOF-SW.
057400*
057500 1822-ACCUM-EP.
057600     ADD 1 TO WS-EP-CTR.
057700     IF WXEP-TOTAL-BALANCE NUMERIC
057800        ADD WXEP-TOTAL-BALANCE TO WX-SM-EPF.
057900     PERFORM 1821-READ-EP.
058000*
058100 1830-PROCESS-INSURANCE.
058200     MOVE 0 TO EOF-SW.
058300     OPEN INPUT IN-FILE.
058400     IF WS-IN-STATUS NOT = '00'
058500        MOVE 1 TO EOF-SW
058600     ELSE
058700        PERFORM 1831-READ-IN.
058800     PERFORM 1832-ACCUM-IN UNTIL END-OF-FILE.
058900     IF WS-IN-STATUS = '00'
059000        CLOSE IN-FILE.
059100 1830-EXIT.
059200     EXIT.
059300*
059400 1831-READ-IN.
059500     READ IN-FILE AT END MOVE 1 TO EOF-SW.
059600*
059700 1832-ACCUM-IN.
059800     ADD 1 TO WS-IN-CTR.
059900     IF WXIN-SUM-ASSURED NUMERIC
060000        ADD WXIN-SUM-ASSURED TO WX-SM-INSURANCE-COVER.
060100     PERFORM 1831-READ-IN.
060200*
060300 1840-PROCESS-CREDIT-CARDS.
060400     MOVE 0 TO EOF-SW.
060500     OPEN INPUT CC-FILE.
060600     IF WS-CC-STATUS NOT = '00'
060700        MOVE 1 TO EOF-SW
060800     ELSE
060900        PERFORM 1841-READ-CC.
061000     PERFORM 1842-ACCUM-CC UNTIL END-OF-FILE.
061100     IF WS-CC-STATUS = '00'
061200        CLOSE CC-FILE.
061300 1840-EXIT.
061400     EXIT.
061500*
061600 1841-READ-CC.
061700     READ CC-FILE AT END MOVE 1 TO EOF-SW.
061800*
061900 1842-ACCUM-CC.
062000     ADD 1 TO WS-CC-CTR.
062100     IF WXCC-OUTSTANDING-BALANCE NUMERIC
062200        ADD WXCC-OUTSTANDING-BALANCE TO WX-SM-CC-OUTSTANDING.
062300     PERFORM 1841-READ-CC.
062400*
062500 1850-PROCESS-LOANS.
062600     MOVE 0 TO EOF-SW.
062700     OPEN INPUT LN-FILE.
062800     IF WS-LN-STATUS NOT = '00'
062900        MOVE 1 TO EOF-SW
063000     ELSE
063100        PERFORM 1851-READ-LN.
063200     PERFORM 1852-ACCUM-LN UNTIL END-OF-FILE.
063300     IF WS-LN-STATUS = '00'
063400        CLOSE LN-FILE.
063500 1850-EXIT.
063600     EXIT.
063700*
063800 1851-READ-LN.
063900     READ LN-FILE AT END MOVE 1 TO EOF-SW.
064000*
064100 1852-ACCUM-LN.
064200     ADD 1 TO WS-LN-CTR.
064300     IF WXLN-OUTSTANDING-AMOUNT NUMERIC
064400        ADD WXLN-OUTSTANDING-AMOUNT TO WX-SM-LOANS-OUTSTANDING.
064500     PERFORM 1851-READ-LN.
064600*
064700******************************************
064800*  UNIT 1 - FINAL TOTALS                  *
064900******************************************
065000*
065100 1900-COMPUTE-TOTALS.
065200     COMPUTE WX-SM-MUTUAL-FUNDS ROUNDED = WS-ACC-MF.
065300     COMPUTE WX-SM-STOCKS       ROUNDED = WS-ACC-ST.
065400     COMPUTE WX-SM-GOLD         ROUNDED = WS-ACC-GL.
065500     COMPUTE WX-SM-SILVER       ROUNDED = WS-ACC-SV.
065600     COMPUTE WX-SM-TOTAL-ASSETS =
065700             WX-SM-MUTUAL-FUNDS   + WX-SM-STOCKS
065800           + WX-SM-REAL-ESTATE    + WX-SM-GOLD
065900           + WX-SM-SILVER         + WX-SM-BANK-BALANCE
066000           + WX-SM-FIXED-DEPOSITS + WX-SM-NPS
066100           + WX-SM-PPF            + WX-SM-EPF.
066200     COMPUTE WX-SM-TOTAL-LIABILITIES =
066300             WX-SM-LOANS-OUTSTANDING + WX-SM-CC-OUTSTANDING.
066400     COMPUTE WX-SM-NET-WORTH =
066500             WX-SM-TOTAL-ASSETS - WX-SM-TOTAL-LIABILITIES.
066600*
066700******************************************
066800*  PORTFOLIO SUMMARY REPORT               *
066900******************************************
067000*
067100 2000-WRITE-SUMMARY-REPORT.
067200     OPEN OUTPUT RPT-FILE.
067300     MOVE 'PORTFOLIO SUMMARY REPORT - ' TO WS-SL-CATEGORY.
067400     MOVE SPACES TO RPT-LINE.
067500     STRING 'PORTFOLIO SUMMARY REPORT FOR ' WS-RUN-DATE
067600         DELIMITED BY SIZE INTO RPT-LINE.
067700     WRITE RPT-LINE.
067800     MOVE SPACES TO RPT-LINE.
067900     WRITE RPT-LINE.
068000     MOVE 'MUTUAL FUNDS'          TO WS-SL-CATEGORY.
068100     MOVE WX-SM-MUTUAL-FUNDS      TO WS-SL-AMOUNT.
068200     PERFORM 2010-WRITE-SUMMARY-LINE.
068300     MOVE 'STOCKS'                TO WS-SL-CATEGORY.
068400     MOVE WX-SM-STOCKS            TO WS-SL-AMOUNT.
068500     PERFORM 2010-WRITE-SUMMARY-LINE.
068600     MOVE 'REAL ESTATE (NET)'     TO WS-SL-CATEGORY.
068700     MOVE WX-SM-REAL-ESTATE       TO WS-SL-AMOUNT.
068800     PERFORM 2010-WRITE-SUMMARY-LINE.
068900     MOVE 'GOLD'                  TO WS-SL-CATEGORY.
069000     MOVE WX-SM-GOLD              TO WS-SL-AMOUNT.
069100     PERFORM 2010-WRITE-SUMMARY-LINE.
069200     MOVE 'SILVER'                TO WS-SL-CATEGORY.
069300     MOVE WX-SM-SILVER            TO WS-SL-AMOUNT.
069400     PERFORM 2010-WRITE-SUMMARY-LINE.
069500     MOVE 'BANK BALANCE'          TO WS-SL-CATEGORY.
069600     MOVE WX-SM-BANK-BALANCE      TO WS-SL-AMOUNT.
069700     PERFORM 2010-WRITE-SUMMARY-LINE.
069800     MOVE 'FIXED DEPOSITS'        TO WS-SL-CATEGORY.
069900     MOVE WX-SM-FIXED-DEPOSITS    TO WS-SL-AMOUNT.
070000     PERFORM 2010-WRITE-SUMMARY-LINE.
070100     MOVE 'NPS'                   TO WS-SL-CATEGORY.
070200     MOVE WX-SM-NPS               TO WS-SL-AMOUNT.
070300     PERFORM 2010-WRITE-SUMMARY-LINE.
070400     MOVE 'PPF'                   TO WS-SL-CATEGORY.
070500     MOVE WX-SM-PPF               TO WS-SL-AMOUNT.
070600     PERFORM 2010-WRITE-SUMMARY-LINE.
070700     MOVE 'EPF'                   TO WS-SL-CATEGORY.
070800     MOVE WX-SM-EPF               TO WS-SL-AMOUNT.
070900     PERFORM 2010-WRITE-SUMMARY-LINE.
071000     MOVE 'INSURANCE COVER'       TO WS-SL-CATEGORY.
071100     MOVE WX-SM-INSURANCE-COVER   TO WS-SL-AMOUNT.
071200     PERFORM 2010-WRITE-SUMMARY-LINE.
071300     MOVE 'CREDIT CARD OUTSTANDING' TO WS-SL-CATEGORY.
071400     MOVE WX-SM-CC-OUTSTANDING    TO WS-SL-AMOUNT.
071500     PERFORM 2010-WRITE-SUMMARY-LINE.
071600     MOVE 'LOANS OUTSTANDING'     TO WS-SL-CATEGORY.
071700     MOVE WX-SM-LOANS-OUTSTANDING TO WS-SL-AMOUNT.
071800     PERFORM 2010-WRITE-SUMMARY-LINE.
071900     MOVE SPACES TO RPT-LINE.
072000     WRITE RPT-LINE.
072100     MOVE 'TOTAL ASSETS'          TO WS-SL-CATEGORY.
072200     MOVE WX-SM-TOTAL-ASSETS      TO WS-SL-AMOUNT.
072300     PERFORM 2010-WRITE-SUMMARY-LINE.
072400     MOVE 'TOTAL LIABILITIES'     TO WS-SL-CATEGORY.
072500     MOVE WX-SM-TOTAL-LIABILITIES TO WS-SL-AMOUNT.
072600     PERFORM 2010-WRITE-SUMMARY-LINE.
072700     MOVE 'NET WORTH'             TO WS-SL-CATEGORY.
072800     MOVE WX-SM-NET-WORTH         TO WS-SL-AMOUNT.
072900     PERFORM 2010-WRITE-SUMMARY-LINE.
073000     CLOSE RPT-FILE.
073100 2000-EXIT.
073200     EXIT.
073300*
073400 2010-WRITE-SUMMARY-LINE.
073500     MOVE SPACES TO RPT-LINE.
073600     MOVE WS-SUMMARY-LINE TO RPT-LINE.
073700     WRITE RPT-LINE.
073800*
073900******************************************
074000*  SUMMARY WORK FILE - READ BY WX2000 AND *
074100*  WX3000                                 *
074200******************************************
074300*
074400 2100-WRITE-SUMMARY-WORKFILE.
074500     OPEN OUTPUT WORK-FILE.
074600     WRITE WX-SUMMARY-REC.
074700     CLOSE WORK-FILE.
074800 2100-EXIT.
074900     EXIT.
