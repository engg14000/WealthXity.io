000100*****************************************************************
000200*  WXEP.DD.CBL                                                  *
000300*  EPF ACCOUNT RECORD - WEALTHXITY PORTFOLIO SYSTEM             *
000400*  ONE RECORD PER EMPLOYER.  KEY FIELD IS WXEP-UAN-NUMBER.      *
000500*-----------------------------------------------------------------
000600*  DATE       BY    TICKET    DESCRIPTION
000700*  08/21/1991 RKG   WX-0033   ORIGINAL LAYOUT
000800*  05/11/1996 DMC   WX-0140   SPLIT EMPLOYEE/EMPLOYER CONTRIB.
000900*****************************************************************
001000 01  WXEP-REC.
001100     05  WXEP-UAN-NUMBER             PIC X(12).
001200     05  WXEP-EMPLOYER-NAME          PIC X(30).
001300     05  WXEP-EMPLOYEE-CONTRIBUTION  PIC S9(9)V99    COMP-3.
001400     05  WXEP-EMPLOYER-CONTRIBUTION  PIC S9(9)V99    COMP-3.
001500     05  WXEP-TOTAL-BALANCE          PIC S9(11)V99   COMP-3.
001600     05  WXEP-INTEREST-RATE          PIC S99V99      COMP-3.
001700     05  FILLER                      PIC X(20).
