000100*****************************************************************
000200*  WXFC.DD.CBL                                                  *
000300*  FORECAST REPORT LINE - WEALTHXITY PORTFOLIO SYSTEM           *
000400*  ONE LINE PER PROJECTION YEAR (YEAR 0 THROUGH WX-HORIZON).    *
000500*  BUILT BY WX3000 2100-WRITE-FORECAST-REPORT.  OCCURS TABLE    *
000600*  HOLDS THE SAME NUMBER OF CLASS COLUMNS AS WX-FC-TABLE IN     *
000700*  WXSUMM.CBL - KEEP THE TWO IN STEP.                           *
000800*-----------------------------------------------------------------
000900*  DATE       BY    TICKET    DESCRIPTION
001000*  08/14/1998 DMC   WX-0191   ORIGINAL LAYOUT
001100*****************************************************************
001200 01  WXFC-LINE.
001300     05  WXFC-YEAR                   PIC ZZ9.
001400     05  FILLER                      PIC X(3)        VALUE SPACES.
001500     05  WXFC-CLASS-AMT OCCURS 9 TIMES
001600                     INDEXED BY WXFC-COL-IDX.
001700         10  WXFC-CLASS-AMT-ED       PIC Z,ZZZ,ZZZ,ZZ9.99-.
001800     05  FILLER                      PIC X(2)        VALUE SPACES.
001900     05  WXFC-TOTAL-ED               PIC Z,ZZZ,ZZZ,ZZ9.99-.
002000     05  FILLER                      PIC X(10)       VALUE SPACES.
