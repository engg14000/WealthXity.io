000100*****************************************************************
000200*  WXGL.DD.CBL                                                  *
000300*  GOLD HOLDING RECORD - WEALTHXITY PORTFOLIO SYSTEM            *
000400*  ONE RECORD PER LOT/ITEM.  KEY FIELD IS WXGL-ITEM-NAME.       *
000500*-----------------------------------------------------------------
000600*  DATE       BY    TICKET    DESCRIPTION
000700*  05/18/1990 RKG   WX-0021   ORIGINAL LAYOUT (PHYSICAL ONLY)
000800*  02/09/1998 DMC   WX-0177   ADDED ITEM-TYPE FOR SGB AND ETF
000900*****************************************************************
001000 01  WXGL-REC.
001100     05  WXGL-ITEM-NAME              PIC X(30).
001200     05  WXGL-ITEM-TYPE              PIC X(12).
001300         88  WXGL-TYPE-PHYSICAL          VALUE 'PHYSICAL'.
001400         88  WXGL-TYPE-DIGITAL           VALUE 'DIGITAL'.
001500         88  WXGL-TYPE-SGB               VALUE 'SGB'.
001600         88  WXGL-TYPE-ETF               VALUE 'ETF'.
001700     05  WXGL-WEIGHT-GRAMS           PIC S9(7)V9(4)  COMP-3.
001800     05  WXGL-PURCH-PRICE-PER-GRAM   PIC S9(7)V99    COMP-3.
001900     05  WXGL-CURR-PRICE-PER-GRAM    PIC S9(7)V99    COMP-3.
002000     05  WXGL-PURCHASE-DATE          PIC X(10).
002100     05  WXGL-PURITY                 PIC X(4).
002200         88  WXGL-PURITY-24K             VALUE '24K'.
002300         88  WXGL-PURITY-22K             VALUE '22K'.
002400         88  WXGL-PURITY-18K             VALUE '18K'.
002500     05  WXGL-EXPECTED-RETURN        PIC S99V99      COMP-3.
002600     05  FILLER                      PIC X(12).
