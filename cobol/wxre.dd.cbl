000100*****************************************************************
000200*  WXRE.DD.CBL                                                  *
000300*  REAL ESTATE HOLDING RECORD - WEALTHXITY PORTFOLIO SYSTEM     *
000400*  ONE RECORD PER PROPERTY.  KEY FIELD IS WXRE-PROPERTY-NAME.   *
000500*-----------------------------------------------------------------
000600*  DATE       BY    TICKET    DESCRIPTION
000700*  04/02/1989 RKG   WX-0014   ORIGINAL LAYOUT
000800*  09/14/1997 DMC   WX-0161   ADDED LOAN-OUTSTANDING FOR NET
000900*                             EQUITY CALCULATION PER AUDIT
001000*  01/05/1999 DMC   WX-0205   ADDED RENTAL-INCOME (Y2K REVIEW)
001100*****************************************************************
001200 01  WXRE-REC.
001300     05  WXRE-PROPERTY-NAME          PIC X(40).
001400     05  WXRE-PROPERTY-TYPE          PIC X(12).
001500         88  WXRE-TYPE-RESIDENTIAL       VALUE 'RESIDENTIAL'.
001600         88  WXRE-TYPE-COMMERCIAL        VALUE 'COMMERCIAL'.
001700         88  WXRE-TYPE-LAND              VALUE 'LAND'.
001800         88  WXRE-TYPE-PLOT              VALUE 'PLOT'.
001900     05  WXRE-LOCATION               PIC X(30).
002000     05  WXRE-PURCHASE-DATE          PIC X(10).
002100     05  WXRE-PURCHASE-VALUE         PIC S9(11)V99   COMP-3.
002200     05  WXRE-CURRENT-VALUE          PIC S9(11)V99   COMP-3.
002300     05  WXRE-APPRECIATION-RATE      PIC S99V99      COMP-3.
002400     05  WXRE-LOAN-OUTSTANDING       PIC S9(11)V99   COMP-3.
002500     05  WXRE-RENTAL-INCOME          PIC S9(9)V99    COMP-3.
002600     05  FILLER                      PIC X(20).
