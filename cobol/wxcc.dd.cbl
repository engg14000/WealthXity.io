000100*****************************************************************
000200*  WXCC.DD.CBL                                                  *
000300*  CREDIT CARD RECORD - WEALTHXITY PORTFOLIO SYSTEM             *
000400*  ONE RECORD PER CARD.  KEY FIELD IS WXCC-CARD-NAME.           *
000500*  OUTSTANDING-BALANCE IS A LIABILITY, NOT AN ASSET.            *
000600*  NOTE (DMC 1998): LAYOUT CARRIED OVER FROM THE OLD WORK FILE  *
000700*  AS-IS.  IT WORKS.  DO NOT RE-PREFIX THE FIELDS AGAIN.        *
000800*-----------------------------------------------------------------
000900*  DATE       BY    TICKET    DESCRIPTION
001000*  02/14/1992 RKG   WX-0041   ORIGINAL LAYOUT
001100*  11/30/1998 DMC   WX-0196   ADDED REWARD-POINTS (Y2K PASS)
001200*****************************************************************
001300 01  WXCC-REC.
001400     05  WXCC-CARD-NAME              PIC X(30).
001500     05  WXCC-CARD-LAST4             PIC X(4).
001600     05  WXCC-BANK-NAME              PIC X(30).
001700     05  WXCC-CREDIT-LIMIT           PIC S9(9)V99    COMP-3.
001800     05  WXCC-OUTSTANDING-BALANCE    PIC S9(9)V99    COMP-3.
001900     05  WXCC-BILLING-DATE           PIC 99.
002000     05  WXCC-DUE-DATE               PIC 99.
002100     05  WXCC-REWARD-POINTS          PIC S9(9)V99    COMP-3.
002200     05  FILLER                      PIC X(20).
