000100*****************************************************************
000200*  WX3000 - FORECAST GENERATOR                                  *
000300*  WEALTHXITY PERSONAL PORTFOLIO BATCH VALUATION SYSTEM         *
000400*  REREADS THE FORECAST-ELIGIBLE HOLDINGS FILES TO DERIVE A     *
000500*  MEAN EXPECTED RETURN PER ASSET CLASS, BUILDS A FORECAST TABLE*
000600*  FROM THE SUMMARY WORK FILE BASE VALUES, PROJECTS YEAR 0      *
000700*  THROUGH THE HORIZON BY COMPOUND GROWTH, AND PRINTS THE       *
000800*  FORECAST REPORT.  FIXED DEPOSITS, INSURANCE AND LIABILITIES  *
000900*  ARE NEVER PROJECTED - SEE WX-0191 BELOW.                     *
001000*-----------------------------------------------------------------
001100*  DATE WRITTEN: 08/14/1998
001200*-----------------------------------------------------------------
001300*  CHANGE LOG
001400*  DATE       BY    TICKET    DESCRIPTION
001500*  08/14/1998 DMC   WX-0191   ORIGINAL PROGRAM - 9 FORECAST
001600*                             CLASSES, 10 YEAR DEFAULT HORIZON
001700*  12/22/1998 DMC   WX-0198   Y2K - HORIZON MATH CONFIRMED YEAR-
001800*                             COUNT ONLY, NO CALENDAR YEAR USED
001900*                             ANYWHERE IN THE COMPOUNDING
002000*  01/04/1999 DMC   WX-0200   Y2K REGRESSION - CLEAN
002100*  04/02/2003 JKL   WX-0257   MUTUAL FUND RETURN NOW FALLS BACK
002200*                             TO THE CATEGORY DEFAULT (EQUITY/
002300*                             DEBT/HYBRID) RECORD BY RECORD
002400*                             INSTEAD OF THE FLAT 12.00 - BAD
002500*                             DEBT-FUND FOLIOS WERE DRAGGING THE
002600*                             BLENDED NUMBER TOO HIGH
002700*  11/14/2005 PNM   WX-0281   CLASSES AT ZERO OR NEGATIVE BASE
002800*                             VALUE NOW DROPPED FROM THE TABLE
002900*                             RATHER THAN PRINTED AS A ZERO ROW
003000*  06/18/2007 PNM   WX-0299   AUDIT TRACE OF THE SIX ACCUMULATOR
003100*                             SUM/COUNT PAIRS AND THE DERIVED
003200*                             MEAN RETURNS ADDED AFTER THE WX-
003300*                             0257 BLENDED-RATE QUESTION - SEE
003400*                             1700-TRACE-RETURNS BELOW
003500*****************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.     WX3000.
003800 AUTHOR.         D M CHEN.
003900 INSTALLATION.   WEALTHXITY SYSTEMS - BATCH OPERATIONS.
004000 DATE-WRITTEN.   08/14/1998.
004100 DATE-COMPILED.
004200 SECURITY.       COMPANY CONFIDENTIAL - HOUSEHOLD FINANCIAL DATA.
004300*
004400 ENVIRONMENT DIVISION.
004500*
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     CONSOLE IS CRT
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT WORK-FILE ASSIGN TO DYNAMIC WORK-PATH
005300            ORGANIZATION RECORD SEQUENTIAL
005400            FILE STATUS IS WS-WORK-STATUS.
005500     SELECT MF-FILE   ASSIGN TO DYNAMIC MF-PATH
005600            ORGANIZATION RECORD SEQUENTIAL
005700            FILE STATUS IS WS-MF-STATUS.
005800     SELECT ST-FILE   ASSIGN TO DYNAMIC ST-PATH
005900            ORGANIZATION RECORD SEQUENTIAL
006000            FILE STATUS IS WS-ST-STATUS.
006100     SELECT RE-FILE   ASSIGN TO DYNAMIC RE-PATH
006200            ORGANIZATION RECORD SEQUENTIAL
006300            FILE STATUS IS WS-RE-STATUS.
006400     SELECT GL-FILE   ASSIGN TO DYNAMIC GL-PATH
006500            ORGANIZATION RECORD SEQUENTIAL
006600            FILE STATUS IS WS-GL-STATUS.
006700     SELECT SV-FILE   ASSIGN TO DYNAMIC SV-PATH
006800            ORGANIZATION RECORD SEQUENTIAL
006900            FILE STATUS IS WS-SV-STATUS.
007000     SELECT NP-FILE   ASSIGN TO DYNAMIC NP-PATH
007100            ORGANIZATION RECORD SEQUENTIAL
007200            FILE STATUS IS WS-NP-STATUS.
007300     SELECT RPT-FILE  ASSIGN TO DYNAMIC RPT-PATH
007400            ORGANIZATION RECORD SEQUENTIAL.
007500*
007600 DATA DIVISION.
007700*
007800 FILE SECTION.
007900*
008000 FD  WORK-FILE
008100     RECORD CONTAINS 250 CHARACTERS
008200     LABEL RECORDS ARE STANDARD
008300     DATA RECORD IS WX-SUMMARY-REC.
008400     COPY WXSUMM.
008500 FD  MF-FILE
008600     RECORD CONTAINS 155 CHARACTERS
008700     LABEL RECORDS ARE STANDARD
008800     DATA RECORD IS WXMF-REC.
008900     COPY WXMF.
009000 FD  ST-FILE
009100     RECORD CONTAINS 133 CHARACTERS
009200     LABEL RECORDS ARE STANDARD
009300     DATA RECORD IS WXST-REC.
009400     COPY WXST.
009500 FD  RE-FILE
009600     RECORD CONTAINS 170 CHARACTERS
009700     LABEL RECORDS ARE STANDARD
009800     DATA RECORD IS WXRE-REC.
009900     COPY WXRE.
010000 FD  GL-FILE
010100     RECORD CONTAINS 90 CHARACTERS
010200     LABEL RECORDS ARE STANDARD
010300     DATA RECORD IS WXGL-REC.
010400     COPY WXGL.
010500 FD  SV-FILE
010600     RECORD CONTAINS 90 CHARACTERS
010700     LABEL RECORDS ARE STANDARD
010800     DATA RECORD IS WXSV-REC.
010900     COPY WXSV.
011000 FD  NP-FILE
011100     RECORD CONTAINS 100 CHARACTERS
011200     LABEL RECORDS ARE STANDARD
011300     DATA RECORD IS WXNP-REC.
011400     COPY WXNP.
011500 FD  RPT-FILE
011600     RECORD CONTAINS 132 CHARACTERS
011700     LABEL RECORDS ARE STANDARD
011800     DATA RECORD IS RPT-LINE.
011900 01  RPT-LINE                        PIC X(132).
012000*
012100 WORKING-STORAGE SECTION.
012200*
012300 COPY WXFC.
012400*
012500 01  WS-COMMAND-LINE                 PIC X(100).
012600 01  WS-DATA-DIR                     PIC X(40).
012700 01  WS-HORIZON-TEXT                 PIC X(4).
012800 01  WS-HORIZON                      PIC S9(3)  COMP VALUE 10.
012900 01  WS-HORIZON-DISP                 PIC ZZ9.
013000 01  WS-YEAR                         PIC S9(3)  COMP VALUE 0.
013100*
013200 01  WS-FILE-PATHS.
013300     05  WORK-PATH.
013400         10  WORK-DIR                PIC X(40).
013500         10  FILLER                  PIC X(14) VALUE 'SUMMARY.WRK'.
013600     05  MF-PATH.
013700         10  MF-DIR                  PIC X(40).
013800         10  FILLER                  PIC X(14) VALUE 'MFUNDS.DAT'.
013900     05  ST-PATH.
014000         10  ST-DIR                  PIC X(40).
014100         10  FILLER                  PIC X(14) VALUE 'STOCKS.DAT'.
014200     05  RE-PATH.
014300         10  RE-DIR                  PIC X(40).
014400         10  FILLER                  PIC X(14) VALUE 'REALESTT.DAT'.
014500     05  GL-PATH.
014600         10  GL-DIR                  PIC X(40).
014700         10  FILLER                  PIC X(14) VALUE 'GOLD.DAT'.
014800     05  SV-PATH.
014900         10  SV-DIR                  PIC X(40).
015000         10  FILLER                  PIC X(14) VALUE 'SILVER.DAT'.
015100     05  NP-PATH.
015200         10  NP-DIR                  PIC X(40).
015300         10  FILLER                  PIC X(14) VALUE 'NPSACCT.DAT'.
015400     05  RPT-PATH.
015500         10  RPT-DIR                 PIC X(40).
015600         10  FILLER                  PIC X(14) VALUE 'FORECAST.RPT'.
015700*
015800 01  WS-FILE-STATUSES.
015900     05  WS-WORK-STATUS              PIC XX.
016000     05  WS-MF-STATUS                PIC XX.
016100     05  WS-ST-STATUS                PIC XX.
016200     05  WS-RE-STATUS                PIC XX.
016300     05  WS-GL-STATUS                PIC XX.
016400     05  WS-SV-STATUS                PIC XX.
016500     05  WS-NP-STATUS                PIC XX.
016600*
016700 01  WS-SWITCHES.
016800     05  EOF-SW                      PIC 9     VALUE 0.
016900         88  END-OF-FILE                 VALUE 1.
017000*
017100*    RETURN ACCUMULATORS - ONE SUM/COUNT PAIR PER CLASS THAT
017200*    DERIVES ITS RETURN FROM RECORD DATA RATHER THAN A FLAT
017300*    DEFAULT (BANK BALANCE, PPF AND EPF ARE FLAT - SEE WX-0191).
017400*
017500 01  WS-RETURN-ACCUMULATORS.
017600     05  WS-MF-RTN-SUM               PIC S9(7)V99 COMP-3 VALUE 0.
017700     05  WS-MF-RTN-CNT               PIC S9(5)    COMP   VALUE 0.
017800     05  WS-ST-RTN-SUM               PIC S9(7)V99 COMP-3 VALUE 0.
017900     05  WS-ST-RTN-CNT               PIC S9(5)    COMP   VALUE 0.
018000     05  WS-RE-RTN-SUM               PIC S9(7)V99 COMP-3 VALUE 0.
018100     05  WS-RE-RTN-CNT               PIC S9(5)    COMP   VALUE 0.
018200     05  WS-GL-RTN-SUM               PIC S9(7)V99 COMP-3 VALUE 0.
018300     05  WS-GL-RTN-CNT               PIC S9(5)    COMP   VALUE 0.
018400     05  WS-SV-RTN-SUM               PIC S9(7)V99 COMP-3 VALUE 0.
018500     05  WS-SV-RTN-CNT               PIC S9(5)    COMP   VALUE 0.
018600     05  WS-NP-RTN-SUM               PIC S9(7)V99 COMP-3 VALUE 0.
018700     05  WS-NP-RTN-CNT               PIC S9(5)    COMP   VALUE 0.
018800*
018900*    SAME SIX SUM/COUNT PAIRS, VIEWED AS A TABLE SO THE TRACE
019000*    PARAGRAPH CAN WALK THEM BY SUBSCRIPT - WX-0299.
019100*
019200 01  WS-RETURN-ACCUM-TABLE REDEFINES WS-RETURN-ACCUMULATORS.
019300     05  WS-RA-ENTRY OCCURS 6 TIMES INDEXED BY WS-RA-IDX.
019400         10  WS-RA-SUM              PIC S9(7)V99 COMP-3.
019500         10  WS-RA-CNT              PIC S9(5)    COMP.
019600*
019700 01  WS-MEAN-RETURNS.
019800     05  WS-MF-MEAN-RTN              PIC S99V99   COMP-3.
019900     05  WS-ST-MEAN-RTN              PIC S99V99   COMP-3.
020000     05  WS-RE-MEAN-RTN              PIC S99V99   COMP-3.
020100     05  WS-GL-MEAN-RTN              PIC S99V99   COMP-3.
020200     05  WS-SV-MEAN-RTN              PIC S99V99   COMP-3.
020300     05  WS-NP-MEAN-RTN              PIC S99V99   COMP-3.
020400*
020500*    SAME SIX MEANS, VIEWED AS A TABLE FOR THE TRACE - WX-0299.
020600*
020700 01  WS-MEAN-RETURNS-TABLE REDEFINES WS-MEAN-RETURNS.
020800     05  WS-MEAN-RTN-TBL PIC S99V99 COMP-3 OCCURS 6 TIMES
020900                     INDEXED BY WS-MRT-IDX.
021000*
021100 01  WS-TRACE-SUB                    PIC S9     COMP VALUE 0.
021200 01  WS-TRACE-SUB-DISP               PIC Z9.
021300*
021400 01  WS-PROJECTION-FIELDS.
021500     05  WS-FC-GROWTH-FACTOR         PIC S9V9(6)     COMP-3.
021600     05  WS-FC-RAW-FV                PIC S9(13)V9(4) COMP-3.
021700     05  WS-FC-YEAR-TOTAL-RAW        PIC S9(13)V9(4) COMP-3.
021800*
021900 01  WS-HEADER-LINE.
022000     05  WS-HL-TEXT                  PIC X(40).
022100     05  FILLER                      PIC X(92) VALUE SPACES.
022200*
022300*    COLUMN-HEADER LINE - BUILT SEPARATELY FROM WXFC-LINE
022400*    BECAUSE THE CLASS NAMES ARE TEXT, NOT EDITED AMOUNTS.
022500*
022600 01  WS-FC-HEADER-LINE.
022700     05  FILLER                      PIC X(6)  VALUE SPACES.
022800     05  WS-FCH-COL OCCURS 9 TIMES
022900                     INDEXED BY WS-FCH-IDX   PIC X(17).
023000     05  WS-FCH-TOTAL                PIC X(17) VALUE 'TOTAL'.
023100     05  FILLER                      PIC X(9)  VALUE SPACES.
023200*
023300 PROCEDURE DIVISION.
023400*
023500 000-MAIN-LINE.
023600     DISPLAY SPACES UPON CRT.
023700     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
023800     UNSTRING WS-COMMAND-LINE DELIMITED BY SPACE
023900         INTO WS-DATA-DIR WS-HORIZON-TEXT.
024000     IF WS-DATA-DIR = SPACES
024100        DISPLAY '!!!! ENTER DATA DIRECTORY' UPON CRT AT 1201
024200        STOP RUN.
024300     IF WS-HORIZON-TEXT IS NUMERIC AND WS-HORIZON-TEXT NOT = SPACES
024400        MOVE WS-HORIZON-TEXT TO WS-HORIZON.
024500     MOVE WS-DATA-DIR TO WORK-DIR MF-DIR ST-DIR RE-DIR GL-DIR
024600                          SV-DIR NP-DIR RPT-DIR.
024700     DISPLAY '* * * * WX3000 FORECAST GENERATOR * * * *'
024800         UPON CRT AT 1001.
024900     PERFORM 1000-READ-SUMMARY-WORKFILE.
025000     IF WS-WORK-STATUS NOT = '00'
025100        DISPLAY '!!!! NO SUMMARY WORK FILE - RUN WX1000 FIRST'
025200            UPON CRT AT 1201
025300        STOP RUN.
025400     PERFORM 1100-CALC-MF-RETURN.
025500     PERFORM 1200-CALC-ST-RETURN.
025600     PERFORM 1300-CALC-RE-RETURN.
025700     PERFORM 1400-CALC-GL-RETURN.
025800     PERFORM 1500-CALC-SV-RETURN.
025900     PERFORM 1600-CALC-NP-RETURN.
026000     PERFORM 1700-TRACE-RETURNS.
026100     PERFORM 1900-BUILD-FORECAST-TABLE.
026200     PERFORM 2100-WRITE-FORECAST-REPORT.
026300     DISPLAY 'WX3000 COMPLETE' UPON CRT AT 2301.
026400     STOP RUN.
026500*
026600 1000-READ-SUMMARY-WORKFILE.
026700     OPEN INPUT WORK-FILE.
026800     IF WS-WORK-STATUS = '00'
026900        READ WORK-FILE AT END MOVE '10' TO WS-WORK-STATUS
027000        CLOSE WORK-FILE.
027100 1000-EXIT.
027200     EXIT.
027300*
027400******************************************
027500*  MEAN RETURN PER CLASS - A RECORD WITH  *
027600*  NO USABLE RETURN FALLS BACK TO THE      *
027700*  CLASS (OR SUB-CLASS) DEFAULT BEFORE IT  *
027800*  GOES INTO THE MEAN - WX-0257            *
027900******************************************
028000*
028100 1100-CALC-MF-RETURN.
028200     MOVE 0 TO EOF-SW.
028300     OPEN INPUT MF-FILE.
028400     IF WS-MF-STATUS NOT = '00'
028500        MOVE 1 TO EOF-SW
028600     ELSE
028700        PERFORM 1110-READ-MF.
028800     PERFORM 1120-ACCUM-MF-RETURN UNTIL END-OF-FILE.
028900     IF WS-MF-STATUS = '00'
029000        CLOSE MF-FILE.
029100     IF WS-MF-RTN-CNT > 0
029200        COMPUTE WS-MF-MEAN-RTN ROUNDED =
029300                WS-MF-RTN-SUM / WS-MF-RTN-CNT
029400     ELSE
029500        MOVE 12.00 TO WS-MF-MEAN-RTN.
029600 1100-EXIT.
029700     EXIT.
029800*
029900 1110-READ-MF.
030000     READ MF-FILE AT END MOVE 1 TO EOF-SW.
030100*
030200 1120-ACCUM-MF-RETURN.
030300     IF WXMF-EXPECTED-RETURN NUMERIC AND WXMF-EXPECTED-RETURN > 0
030400        ADD WXMF-EXPECTED-RETURN TO WS-MF-RTN-SUM
030500     ELSE IF WXMF-CATEGORY-DEBT
030600        ADD 7.00 TO WS-MF-RTN-SUM
030700     ELSE IF WXMF-CATEGORY-HYBRID
030800        ADD 10.00 TO WS-MF-RTN-SUM
030900     ELSE
031000        ADD 12.00 TO WS-MF-RTN-SUM.
031100     ADD 1 TO WS-MF-RTN-CNT.
031200     PERFORM 1110-READ-MF.
031300*
031400 1200-CALC-ST-RETURN.
031500     MOVE 0 TO EOF-SW.
031600     OPEN INPUT ST-FILE.
031700     IF WS-ST-STATUS NOT = '00'
031800        MOVE 1 TO EOF-SW
031900     ELSE
032000        PERFORM 1210-READ-ST.
032100     PERFORM 1220-ACCUM-ST-RETURN UNTIL END-OF-FILE.
032200     IF WS-ST-STATUS = '00'
032300        CLOSE ST-FILE.
032400     IF WS-ST-RTN-CNT > 0
032500        COMPUTE WS-ST-MEAN-RTN ROUNDED =
032600                WS-ST-RTN-SUM / WS-ST-RTN-CNT
032700     ELSE
032800        MOVE 12.00 TO WS-ST-MEAN-RTN.
032900 1200-EXIT.
033000     EXIT.
033100*
033200 1210-READ-ST.
033300     READ ST-FILE AT END MOVE 1 TO EOF-SW.
033400*
033500 1220-ACCUM-ST-RETURN.
033600     IF WXST-EXPECTED-RETURN NUMERIC AND WXST-EXPECTED-RETURN > 0
033700        ADD WXST-EXPECTED-RETURN TO WS-ST-RTN-SUM
033800        ADD 1 TO WS-ST-RTN-CNT.
033900     PERFORM 1210-READ-ST.
034000*
034100 1300-CALC-RE-RETURN.
034200     MOVE 0 TO EOF-SW.
034300     OPEN INPUT RE-FILE.
034400     IF WS-RE-STATUS NOT = '00'
034500        MOVE 1 TO EOF-SW
034600     ELSE
034700        PERFORM 1310-READ-RE.
034800     PERFORM 1320-ACCUM-RE-RETURN UNTIL END-OF-FILE.
034900     IF WS-RE-STATUS = '00'
035000        CLOSE RE-FILE.
035100     IF WS-RE-RTN-CNT > 0
035200        COMPUTE WS-RE-MEAN-RTN ROUNDED =
035300                WS-RE-RTN-SUM / WS-RE-RTN-CNT
035400     ELSE
035500        MOVE 8.00 TO WS-RE-MEAN-RTN.
035600 1300-EXIT.
035700     EXIT.
035800*
035900 1310-READ-RE.
036000     READ RE-FILE AT END MOVE 1 TO EOF-SW.
036100*
036200 1320-ACCUM-RE-RETURN.
036300     IF WXRE-APPRECIATION-RATE NUMERIC AND
036400        WXRE-APPRECIATION-RATE > 0
036500        ADD WXRE-APPRECIATION-RATE TO WS-RE-RTN-SUM
036600        ADD 1 TO WS-RE-RTN-CNT.
036700     PERFORM 1310-READ-RE.
036800*
036900 1400-CALC-GL-RETURN.
037000     MOVE 0 TO EOF-SW.
037100     OPEN INPUT GL-FILE.
037200     IF WS-GL-STATUS NOT = '00'
037300        MOVE 1 TO EOF-SW
037400     ELSE
037500        PERFORM 1410-READ-GL.
037600     PERFORM 1420-ACCUM-GL-RETURN UNTIL END-OF-FILE.
037700     IF WS-GL-STATUS = '00'
037800        CLOSE GL-FILE.
037900     IF WS-GL-RTN-CNT > 0
038000        COMPUTE WS-GL-MEAN-RTN ROUNDED =
038100                WS-GL-RTN-SUM / WS-GL-RTN-CNT
038200     ELSE
038300        MOVE 8.00 TO WS-GL-MEAN-RTN.
038400 1400-EXIT.
038500     EXIT.
038600*
038700 1410-READ-GL.
038800     READ GL-FILE AT END MOVE 1 TO EOF-SW.
038900*
039000 1420-ACCUM-GL-RETURN.
039100     IF WXGL-EXPECTED-RETURN NUMERIC AND WXGL-EXPECTED-RETURN > 0
039200        ADD WXGL-EXPECTED-RETURN TO WS-GL-RTN-SUM
039300        ADD 1 TO WS-GL-RTN-CNT.
039400     PERFORM 1410-READ-GL.
039500*
039600 1500-CALC-SV-RETURN.
039700     MOVE 0 TO EOF-SW.
039800     OPEN INPUT SV-FILE.
039900     IF WS-SV-STATUS NOT = '00'
040000        MOVE 1 TO EOF-SW
040100     ELSE
040200        PERFORM 1510-READ-SV.
040300     PERFORM 1520-ACCUM-SV-RETURN UNTIL END-OF-FILE.
040400     IF WS-SV-STATUS = '00'
040500        CLOSE SV-FILE.
040600     IF WS-SV-RTN-CNT > 0
040700        COMPUTE WS-SV-MEAN-RTN ROUNDED =
040800                WS-SV-RTN-SUM / WS-SV-RTN-CNT
040900     ELSE
041000        MOVE 7.00 TO WS-SV-MEAN-RTN.
041100 1500-EXIT.
041200     EXIT.
041300*
041400 1510-READ-SV.
041500     READ SV-FILE AT END MOVE 1 TO EOF-SW.
041600*
041700 1520-ACCUM-SV-RETURN.
041800     IF WXSV-EXPECTED-RETURN NUMERIC AND WXSV-EXPECTED-RETURN > 0
041900        ADD WXSV-EXPECTED-RETURN TO WS-SV-RTN-SUM
042000        ADD 1 TO WS-SV-RTN-CNT.
042100     PERFORM 1510-READ-SV.
042200*
042300 1600-CALC-NP-RETURN.
042400     MOVE 0 TO EOF-SW.
042500     OPEN INPUT NP-FILE.
042600     IF WS-NP-STATUS NOT = '00'
042700        MOVE 1 TO EOF-SW
042800     ELSE
042900        PERFORM 1610-READ-NP.
043000     PERFORM 1620-ACCUM-NP-RETURN UNTIL END-OF-FILE.
043100     IF WS-NP-STATUS = '00'
043200        CLOSE NP-FILE.
043300     IF WS-NP-RTN-CNT > 0
043400        COMPUTE WS-NP-MEAN-RTN ROUNDED =
043500                WS-NP-RTN-SUM / WS-NP-RTN-CNT
043600     ELSE
043700        MOVE 10.00 TO WS-NP-MEAN-RTN.
043800 1600-EXIT.
043900     EXIT.
044000*
044100 1610-READ-NP.
044200     READ NP-FILE AT END MOVE 1 TO EOF-SW.
044300*
044400 1620-ACCUM-NP-RETURN.
044500     IF WXNP-EXPECTED-RETURN NUMERIC AND WXNP-EXPECTED-RETURN > 0
044600        ADD WXNP-EXPECTED-RETURN TO WS-NP-RTN-SUM
044700        ADD 1 TO WS-NP-RTN-CNT.
044800     PERFORM 1610-READ-NP.
044900*
045000******************************************
045100*  DUMP THE SIX ACCUMULATOR SUM/COUNT      *
045200*  PAIRS AND THE DERIVED MEAN RETURNS TO   *
045300*  THE CONSOLE FOR THE RUN LOG - WX-0299.  *
045400*  WS-RA-ENTRY AND WS-MEAN-RTN-TBL ARE THE *
045500*  SAME STORAGE AS WS-RETURN-ACCUMULATORS  *
045600*  AND WS-MEAN-RETURNS, JUST TABLE-SHAPED. *
045700******************************************
045800*
045900 1700-TRACE-RETURNS.
046000     MOVE 0 TO WS-TRACE-SUB.
046100     PERFORM 1710-TRACE-ONE-ENTRY
046200         VARYING WS-TRACE-SUB FROM 1 BY 1
046300         UNTIL WS-TRACE-SUB > 6.
046400 1700-EXIT.
046500     EXIT.
046600*
046700 1710-TRACE-ONE-ENTRY.
046800     MOVE WS-TRACE-SUB TO WS-TRACE-SUB-DISP.
046900     DISPLAY 'WX3000 CLASS ' WS-TRACE-SUB-DISP
047000         ' SUM=' WS-RA-SUM (WS-TRACE-SUB)
047100         ' CNT=' WS-RA-CNT (WS-TRACE-SUB)
047200         ' MEAN=' WS-MEAN-RTN-TBL (WS-TRACE-SUB).
047300 1710-EXIT.
047400     EXIT.
047500*
047600*
047700******************************************
047800*  BUILD THE 9-ROW FORECAST TABLE IN THE   *
047900*  SUMMARY RECORD.  A CLASS AT ZERO OR     *
048000*  NEGATIVE BASE VALUE IS DROPPED - WX-0281*
048100******************************************
048200*
048300 1900-BUILD-FORECAST-TABLE.
048400     MOVE 0 TO WX-SM-FC-COUNT.
048500     IF WX-SM-MUTUAL-FUNDS > 0
048600        ADD 1 TO WX-SM-FC-COUNT
048700        MOVE 'MF' TO WX-FC-CLASS-CODE (WX-SM-FC-COUNT)
048800        MOVE 'MUTUAL FUNDS'  TO WX-FC-CLASS-NAME (WX-SM-FC-COUNT)
048900        MOVE WX-SM-MUTUAL-FUNDS
049000                        TO WX-FC-BASE-VALUE (WX-SM-FC-COUNT)
049100        MOVE WS-MF-MEAN-RTN TO WX-FC-RETURN-PCT (WX-SM-FC-COUNT).
049200     IF WX-SM-STOCKS > 0
049300        ADD 1 TO WX-SM-FC-COUNT
049400        MOVE 'ST' TO WX-FC-CLASS-CODE (WX-SM-FC-COUNT)
049500        MOVE 'STOCKS'        TO WX-FC-CLASS-NAME (WX-SM-FC-COUNT)
049600        MOVE WX-SM-STOCKS
049700                        TO WX-FC-BASE-VALUE (WX-SM-FC-COUNT)
049800        MOVE WS-ST-MEAN-RTN TO WX-FC-RETURN-PCT (WX-SM-FC-COUNT).
049900     IF WX-SM-REAL-ESTATE > 0
050000        ADD 1 TO WX-SM-FC-COUNT
050100        MOVE 'RE' TO WX-FC-CLASS-CODE (WX-SM-FC-COUNT)
050200        MOVE 'REAL ESTATE'   TO WX-FC-CLASS-NAME (WX-SM-FC-COUNT)
050300        MOVE WX-SM-REAL-ESTATE
050400                        TO WX-FC-BASE-VALUE (WX-SM-FC-COUNT)
050500        MOVE WS-RE-MEAN-RTN TO WX-FC-RETURN-PCT (WX-SM-FC-COUNT).
050600     IF WX-SM-GOLD > 0
050700        ADD 1 TO WX-SM-FC-COUNT
050800        MOVE 'GL' TO WX-FC-CLASS-CODE (WX-SM-FC-COUNT)
050900        MOVE 'GOLD'          TO WX-FC-CLASS-NAME (WX-SM-FC-COUNT)
051000        MOVE WX-SM-GOLD
051100                        TO WX-FC-BASE-VALUE (WX-SM-FC-COUNT)
051200        MOVE WS-GL-MEAN-RTN TO WX-FC-RETURN-PCT (WX-SM-FC-COUNT).
051300     IF WX-SM-SILVER > 0
051400        ADD 1 TO WX-SM-FC-COUNT
051500        MOVE 'SV' TO WX-FC-CLASS-CODE (WX-SM-FC-COUNT)
051600        MOVE 'SILVER'        TO WX-FC-CLASS-NAME (WX-SM-FC-COUNT)
051700        MOVE WX-SM-SILVER
051800                        TO WX-FC-BASE-VALUE (WX-SM-FC-COUNT)
051900        MOVE WS-SV-MEAN-RTN TO WX-FC-RETURN-PCT (WX-SM-FC-COUNT).
052000     IF WX-SM-BANK-BALANCE > 0
052100        ADD 1 TO WX-SM-FC-COUNT
052200        MOVE 'BA' TO WX-FC-CLASS-CODE (WX-SM-FC-COUNT)
052300        MOVE 'BANK BALANCE'  TO WX-FC-CLASS-NAME (WX-SM-FC-COUNT)
052400        MOVE WX-SM-BANK-BALANCE
052500                        TO WX-FC-BASE-VALUE (WX-SM-FC-COUNT)
052600        MOVE 3.50 TO WX-FC-RETURN-PCT (WX-SM-FC-COUNT).
052700     IF WX-SM-NPS > 0
052800        ADD 1 TO WX-SM-FC-COUNT
052900        MOVE 'NP' TO WX-FC-CLASS-CODE (WX-SM-FC-COUNT)
053000        MOVE 'NPS'           TO WX-FC-CLASS-NAME (WX-SM-FC-COUNT)
053100        MOVE WX-SM-NPS
053200                        TO WX-FC-BASE-VALUE (WX-SM-FC-COUNT)
053300        MOVE WS-NP-MEAN-RTN TO WX-FC-RETURN-PCT (WX-SM-FC-COUNT).
053400     IF WX-SM-PPF > 0
053500        ADD 1 TO WX-SM-FC-COUNT
053600        MOVE 'PF' TO WX-FC-CLASS-CODE (WX-SM-FC-COUNT)
053700        MOVE 'PPF'           TO WX-FC-CLASS-NAME (WX-SM-FC-COUNT)
053800        MOVE WX-SM-PPF
053900                        TO WX-FC-BASE-VALUE (WX-SM-FC-COUNT)
054000        MOVE 7.10 TO WX-FC-RETURN-PCT (WX-SM-FC-COUNT).
054100     IF WX-SM-EPF > 0
054200        ADD 1 TO WX-SM-FC-COUNT
054300        MOVE 'EP' TO WX-FC-CLASS-CODE (WX-SM-FC-COUNT)
054400        MOVE 'EPF'           TO WX-FC-CLASS-NAME (WX-SM-FC-COUNT)
054500        MOVE WX-SM-EPF
054600                        TO WX-FC-BASE-VALUE (WX-SM-FC-COUNT)
054700        MOVE 8.25 TO WX-FC-RETURN-PCT (WX-SM-FC-COUNT).
054800 1900-EXIT.
054900     EXIT.
055000*
055100******************************************
055200*  PROJECT YEAR 0 THROUGH THE HORIZON AND  *
055300*  PRINT THE FORECAST REPORT               *
055400******************************************
055500*
055600 2100-WRITE-FORECAST-REPORT.
055700     OPEN OUTPUT RPT-FILE.
055800     MOVE SPACES TO RPT-LINE.
055900     MOVE SPACES TO WS-HEADER-LINE.
056000     MOVE WS-HORIZON TO WS-HORIZON-DISP.
056100     STRING 'FORECAST REPORT - HORIZON ' WS-HORIZON-DISP
056200         ' YEARS' DELIMITED BY SIZE INTO WS-HL-TEXT.
056300     MOVE WS-HEADER-LINE TO RPT-LINE.
056400     WRITE RPT-LINE.
056500     MOVE SPACES TO RPT-LINE.
056600     WRITE RPT-LINE.
056700     PERFORM 2110-WRITE-COLUMN-HEADER.
056800     MOVE 0 TO WS-YEAR.
056900     PERFORM 2120-WRITE-ONE-YEAR-LINE
057000         VARYING WS-YEAR FROM 0 BY 1
057100         UNTIL WS-YEAR > WS-HORIZON.
057200     CLOSE RPT-FILE.
057300 2100-EXIT.
057400     EXIT.
057500*
057600 2110-WRITE-COLUMN-HEADER.
057700     MOVE SPACES TO WS-FC-HEADER-LINE.
057800     PERFORM 2111-BUILD-HEADER-COLUMN THRU 2111-EXIT
057900         VARYING WS-FCH-IDX FROM 1 BY 1
058000         UNTIL WS-FCH-IDX > WX-SM-FC-COUNT.
058100     MOVE SPACES TO RPT-LINE.
058200     MOVE WS-FC-HEADER-LINE TO RPT-LINE.
058300     WRITE RPT-LINE.
058400 2110-EXIT.
058500     EXIT.
058600*
058700 2111-BUILD-HEADER-COLUMN.
058800     MOVE WX-FC-CLASS-NAME (WS-FCH-IDX)
058900         TO WS-FCH-COL (WS-FCH-IDX).
059000 2111-EXIT.
059100     EXIT.
059200*
059300 2120-WRITE-ONE-YEAR-LINE.
059400     MOVE SPACES TO WXFC-LINE.
059500     MOVE WS-YEAR TO WXFC-YEAR.
059600     MOVE 0 TO WS-FC-YEAR-TOTAL-RAW.
059700     PERFORM 2121-PROJECT-ONE-CLASS THRU 2121-EXIT
059800         VARYING WX-FC-IDX FROM 1 BY 1
059900         UNTIL WX-FC-IDX > WX-SM-FC-COUNT.
060000     COMPUTE WXFC-TOTAL-ED ROUNDED = WS-FC-YEAR-TOTAL-RAW.
060100     MOVE SPACES TO RPT-LINE.
060200     MOVE WXFC-LINE TO RPT-LINE.
060300     WRITE RPT-LINE.
060400 2120-EXIT.
060500     EXIT.
060600*
060700 2121-PROJECT-ONE-CLASS.
060800     COMPUTE WS-FC-GROWTH-FACTOR =
060900             1 + (WX-FC-RETURN-PCT (WX-FC-IDX) / 100).
061000     COMPUTE WS-FC-RAW-FV =
061100             WX-FC-BASE-VALUE (WX-FC-IDX)
061200             * (WS-FC-GROWTH-FACTOR ** WS-YEAR).
061300     ADD WS-FC-RAW-FV TO WS-FC-YEAR-TOTAL-RAW.
061400     COMPUTE WXFC-CLASS-AMT-ED (WX-FC-IDX) ROUNDED =
061500             WS-FC-RAW-FV.
061600 2121-EXIT.
061700     EXIT.
