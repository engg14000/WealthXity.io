000100*****************************************************************
000200*  WXMF.DD.CBL                                                  *
000300*  MUTUAL FUND HOLDING RECORD - WEALTHXITY PORTFOLIO SYSTEM     *
000400*  ONE RECORD PER FOLIO.  KEY FIELD (FIRST FIELD) IS            *
000500*  WXMF-FUND-NAME, USED BY WX4000 FOR ADD/UPDATE/DELETE SCANS.  *
000600*-----------------------------------------------------------------
000700*  DATE       BY    TICKET    DESCRIPTION
000800*  03/11/1989 RKG   WX-0012   ORIGINAL LAYOUT PER AMFI FORMAT
000900*  07/22/1994 RKG   WX-0098   ADDED CATEGORY AND EXPECTED RETURN
001000*****************************************************************
001100 01  WXMF-REC.
001200     05  WXMF-FUND-NAME              PIC X(40).
001300     05  WXMF-SCHEME-CODE            PIC X(10).
001400     05  WXMF-FOLIO-NUMBER           PIC X(20).
001500     05  WXMF-AMC                    PIC X(30).
001600     05  WXMF-UNITS                  PIC S9(9)V9(4)  COMP-3.
001700     05  WXMF-PURCHASE-NAV           PIC S9(7)V99    COMP-3.
001800     05  WXMF-CURRENT-NAV            PIC S9(7)V99    COMP-3.
001900     05  WXMF-INVESTMENT-DATE        PIC X(10).
002000     05  WXMF-CATEGORY               PIC X(10).
002100         88  WXMF-CATEGORY-EQUITY        VALUE 'EQUITY'.
002200         88  WXMF-CATEGORY-DEBT          VALUE 'DEBT'.
002300         88  WXMF-CATEGORY-HYBRID        VALUE 'HYBRID'.
002400     05  WXMF-EXPECTED-RETURN        PIC S99V99      COMP-3.
002500     05  FILLER                      PIC X(15).
