000100*****************************************************************
000200*  WXNW.DD.CBL                                                  *
000300*  NET WORTH HISTORY RECORD - WEALTHXITY PORTFOLIO SYSTEM       *
000400*  ONE RECORD PER SNAPSHOT.  FILE IS APPEND-ONLY (EXTEND) FROM  *
000500*  WX2000.  NO KEY FIELD - READ IN APPEND (CHRONOLOGICAL) ORDER.*
000600*  NOTE: THIS RECORD HAS NO FIXED-DEPOSITS COLUMN ON PURPOSE -  *
000700*  FD PRINCIPAL IS FOLDED INTO TOTAL-ASSETS ONLY.  SEE WX2000   *
000800*  1100-BUILD-HISTORY-RECORD BEFORE YOU GO LOOKING FOR IT.      *
000900*-----------------------------------------------------------------
001000*  DATE       BY    TICKET    DESCRIPTION
001100*  10/03/1992 RKG   WX-0051   ORIGINAL LAYOUT
001200*  07/07/1997 DMC   WX-0162   SPLIT RECORD-DATE INTO YY/MM/DD
001300*                             REDEFINE FOR AGE-OF-SNAPSHOT CALCS
001400*****************************************************************
001500 01  WXNW-REC.
001600     05  WXNW-RECORD-DATE            PIC X(10).
001700     05  WXNW-RECORD-DATE-R REDEFINES WXNW-RECORD-DATE.
001800         10  WXNW-RECORD-YYYY        PIC 9(4).
001900         10  FILLER                  PIC X.
002000         10  WXNW-RECORD-MM          PIC 99.
002100         10  FILLER                  PIC X.
002200         10  WXNW-RECORD-DD          PIC 99.
002300     05  WXNW-MUTUAL-FUNDS           PIC S9(13)V99   COMP-3.
002400     05  WXNW-STOCKS                 PIC S9(13)V99   COMP-3.
002500     05  WXNW-REAL-ESTATE            PIC S9(13)V99   COMP-3.
002600     05  WXNW-GOLD                   PIC S9(13)V99   COMP-3.
002700     05  WXNW-SILVER                 PIC S9(13)V99   COMP-3.
002800     05  WXNW-BANK-BALANCE           PIC S9(13)V99   COMP-3.
002900     05  WXNW-NPS                    PIC S9(13)V99   COMP-3.
003000     05  WXNW-PPF                    PIC S9(13)V99   COMP-3.
003100     05  WXNW-EPF                    PIC S9(13)V99   COMP-3.
003200     05  WXNW-TOTAL-ASSETS           PIC S9(13)V99   COMP-3.
003300     05  WXNW-TOTAL-LIABILITIES      PIC S9(13)V99   COMP-3.
003400     05  WXNW-NET-WORTH              PIC S9(13)V99   COMP-3.
003500     05  FILLER                      PIC X(30).
