000100*****************************************************************
000200*  WXBA.DD.CBL                                                  *
000300*  BANK ACCOUNT RECORD - WEALTHXITY PORTFOLIO SYSTEM            *
000400*  ONE RECORD PER ACCOUNT.  KEY FIELD IS WXBA-BANK-NAME.        *
000500*-----------------------------------------------------------------
000600*  DATE       BY    TICKET    DESCRIPTION
000700*  04/02/1989 RKG   WX-0015   ORIGINAL LAYOUT
000800*  06/30/1995 DMC   WX-0112   ADDED IFSC-CODE PER RBI CIRCULAR
000900*****************************************************************
001000 01  WXBA-REC.
001100     05  WXBA-BANK-NAME              PIC X(30).
001200     05  WXBA-ACCOUNT-NUMBER         PIC X(20).
001300     05  WXBA-ACCOUNT-TYPE           PIC X(8).
001400         88  WXBA-TYPE-SAVINGS           VALUE 'SAVINGS'.
001500         88  WXBA-TYPE-CURRENT           VALUE 'CURRENT'.
001600         88  WXBA-TYPE-FD                VALUE 'FD'.
001700         88  WXBA-TYPE-RD                VALUE 'RD'.
001800     05  WXBA-BRANCH                 PIC X(30).
001900     05  WXBA-IFSC-CODE              PIC X(11).
002000     05  WXBA-BALANCE                PIC S9(11)V99   COMP-3.
002100     05  WXBA-INTEREST-RATE          PIC S99V99      COMP-3.
002200     05  WXBA-NOMINEE                PIC X(30).
002300     05  FILLER                      PIC X(20).
