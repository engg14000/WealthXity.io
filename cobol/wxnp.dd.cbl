000100*****************************************************************
000200*  WXNP.DD.CBL                                                  *
000300*  NPS RETIREMENT ACCOUNT RECORD - WEALTHXITY PORTFOLIO SYSTEM  *
000400*  ONE RECORD PER PRAN.  KEY FIELD IS WXNP-PRAN-NUMBER.         *
000500*-----------------------------------------------------------------
000600*  DATE       BY    TICKET    DESCRIPTION
000700*  08/21/1991 RKG   WX-0031   ORIGINAL LAYOUT
000800*  03/02/1999 DMC   WX-0207   ADDED SCHEME-PREFERENCE (Y2K PASS)
000900*****************************************************************
001000 01  WXNP-REC.
001100     05  WXNP-PRAN-NUMBER            PIC X(12).
001200     05  WXNP-SUBSCRIBER-NAME        PIC X(30).
001300     05  WXNP-TIER1-BALANCE          PIC S9(11)V99   COMP-3.
001400     05  WXNP-TIER2-BALANCE          PIC S9(11)V99   COMP-3.
001500     05  WXNP-FUND-MANAGER           PIC X(30).
001600     05  WXNP-SCHEME-PREFERENCE      PIC X(12).
001700         88  WXNP-SCHEME-AGGRESSIVE      VALUE 'AGGRESSIVE'.
001800         88  WXNP-SCHEME-MODERATE        VALUE 'MODERATE'.
001900         88  WXNP-SCHEME-CONSERVATIVE    VALUE 'CONSERVATIVE'.
002000     05  WXNP-EXPECTED-RETURN        PIC S99V99      COMP-3.
002100     05  FILLER                      PIC X(16).
