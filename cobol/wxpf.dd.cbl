000100*****************************************************************
000200*  WXPF.DD.CBL                                                  *
000300*  PPF ACCOUNT RECORD - WEALTHXITY PORTFOLIO SYSTEM             *
000400*  ONE RECORD PER ACCOUNT.  KEY FIELD IS WXPF-ACCOUNT-NUMBER.   *
000500*-----------------------------------------------------------------
000600*  DATE       BY    TICKET    DESCRIPTION
000700*  08/21/1991 RKG   WX-0032   ORIGINAL LAYOUT
000800*  05/11/1996 DMC   WX-0139   ADDED YEARLY-CONTRIBUTION
000900*****************************************************************
001000 01  WXPF-REC.
001100     05  WXPF-ACCOUNT-NUMBER         PIC X(20).
001200     05  WXPF-BANK-NAME              PIC X(30).
001300     05  WXPF-OPENING-DATE           PIC X(10).
001400     05  WXPF-MATURITY-DATE          PIC X(10).
001500     05  WXPF-CURRENT-BALANCE        PIC S9(11)V99   COMP-3.
001600     05  WXPF-YEARLY-CONTRIBUTION    PIC S9(9)V99    COMP-3.
001700     05  WXPF-INTEREST-RATE          PIC S99V99      COMP-3.
001800     05  FILLER                      PIC X(20).
