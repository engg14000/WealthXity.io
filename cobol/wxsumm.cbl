000100*****************************************************************
000200*  WXSUMM.CBL                                                   *
000300*  PORTFOLIO SUMMARY WORK RECORD - WEALTHXITY PORTFOLIO SYSTEM  *
000400*  THIS IS A BARE RECORD, NOT A PROGRAM - IT IS COPYd INTO THE  *
000500*  WORKING-STORAGE OF WX1000, WX2000 AND WX3000 SO THE THREE    *
000600*  BATCH STEPS ALWAYS AGREE ON THE SHAPE OF THE HANDOFF FILE.   *
000700*  WX1000 WRITES ONE OF THESE TO WORK-FILE EACH RUN; WX2000 AND *
000800*  WX3000 READ IT BACK.  DO NOT ADD FIELDS WITHOUT BUMPING THE  *
000900*  TICKET NUMBER BELOW AND CHECKING ALL THREE PROGRAMS.         *
001000*-----------------------------------------------------------------
001100*  DATE       BY    TICKET    DESCRIPTION
001200*  11/20/1992 RKG   WX-0055   ORIGINAL 10-CATEGORY LAYOUT
001300*  02/02/1996 DMC   WX-0128   ADDED INSURANCE/CC/LOAN CATEGORIES
001400*  08/14/1998 DMC   WX-0190   ADDED WX-FC-TABLE FOR FORECASTING
001500*                             (Y2K PASS - ALL YEARS NOW 4-DIGIT)
001600*****************************************************************
001700 01  WX-SUMMARY-REC.
001800     05  WX-SM-RUN-DATE              PIC X(10).
001900*--------------------------------------------------------------
002000*    ASSET CATEGORY SUBTOTALS (10)
002100*--------------------------------------------------------------
002200     05  WX-SM-MUTUAL-FUNDS          PIC S9(13)V99   COMP-3.
002300     05  WX-SM-STOCKS                PIC S9(13)V99   COMP-3.
002400     05  WX-SM-REAL-ESTATE           PIC S9(13)V99   COMP-3.
002500     05  WX-SM-GOLD                  PIC S9(13)V99   COMP-3.
002600     05  WX-SM-SILVER                PIC S9(13)V99   COMP-3.
002700     05  WX-SM-BANK-BALANCE          PIC S9(13)V99   COMP-3.
002800     05  WX-SM-FIXED-DEPOSITS        PIC S9(13)V99   COMP-3.
002900     05  WX-SM-NPS                   PIC S9(13)V99   COMP-3.
003000     05  WX-SM-PPF                   PIC S9(13)V99   COMP-3.
003100     05  WX-SM-EPF                   PIC S9(13)V99   COMP-3.
003200*--------------------------------------------------------------
003300*    INFORMATIONAL AND LIABILITY CATEGORY SUBTOTALS (3)
003400*--------------------------------------------------------------
003500     05  WX-SM-INSURANCE-COVER       PIC S9(13)V99   COMP-3.
003600     05  WX-SM-CC-OUTSTANDING        PIC S9(13)V99   COMP-3.
003700     05  WX-SM-LOANS-OUTSTANDING     PIC S9(13)V99   COMP-3.
003800*--------------------------------------------------------------
003900*    GRAND TOTALS
004000*--------------------------------------------------------------
004100     05  WX-SM-TOTAL-ASSETS          PIC S9(13)V99   COMP-3.
004200     05  WX-SM-TOTAL-LIABILITIES     PIC S9(13)V99   COMP-3.
004300     05  WX-SM-NET-WORTH             PIC S9(13)V99   COMP-3.
004400     05  WX-SM-NET-WORTH-R REDEFINES WX-SM-NET-WORTH.
004500         10  WX-SM-NET-WORTH-SIGN    PIC X.
004600         10  FILLER                  PIC X(14).
004700*--------------------------------------------------------------
004800*    FORECAST BASE/RETURN TABLE - BUILT BY WX3000, ONE ROW PER
004900*    ASSET CLASS ELIGIBLE FOR PROJECTION (SEE WX3000 1900-BUILD-
005000*    FORECAST-TABLE).  FD, INSURANCE AND LIABILITIES NEVER GET
005100*    A ROW HERE.
005200*--------------------------------------------------------------
005300     05  WX-SM-FC-COUNT              PIC S9(3)       COMP-3.
005400     05  WX-FC-TABLE OCCURS 9 TIMES
005500                     INDEXED BY WX-FC-IDX.
005600         10  WX-FC-CLASS-CODE        PIC XX.
005700         10  WX-FC-CLASS-NAME        PIC X(15).
005800         10  WX-FC-BASE-VALUE        PIC S9(13)V99   COMP-3.
005900         10  WX-FC-RETURN-PCT        PIC S99V99      COMP-3.
006000     05  FILLER                      PIC X(25).
