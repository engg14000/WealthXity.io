000100*****************************************************************
000200*  WXSV.DD.CBL                                                  *
000300*  SILVER HOLDING RECORD - WEALTHXITY PORTFOLIO SYSTEM          *
000400*  ONE RECORD PER LOT/ITEM.  KEY FIELD IS WXSV-ITEM-NAME.       *
000500*  SAME SHAPE AS WXGL.DD.CBL - KEPT AS A SEPARATE BOOK SINCE    *
000600*  GOLD AND SILVER ARE SEPARATE HOLDINGS FILES.                 *
000700*-----------------------------------------------------------------
000800*  DATE       BY    TICKET    DESCRIPTION
000900*  05/18/1990 RKG   WX-0022   ORIGINAL LAYOUT (PHYSICAL ONLY)
001000*  02/09/1998 DMC   WX-0178   ADDED ITEM-TYPE FOR ETF
001100*****************************************************************
001200 01  WXSV-REC.
001300     05  WXSV-ITEM-NAME              PIC X(30).
001400     05  WXSV-ITEM-TYPE              PIC X(12).
001500         88  WXSV-TYPE-PHYSICAL          VALUE 'PHYSICAL'.
001600         88  WXSV-TYPE-DIGITAL           VALUE 'DIGITAL'.
001700         88  WXSV-TYPE-ETF               VALUE 'ETF'.
001800     05  WXSV-WEIGHT-GRAMS           PIC S9(7)V9(4)  COMP-3.
001900     05  WXSV-PURCH-PRICE-PER-GRAM   PIC S9(7)V99    COMP-3.
002000     05  WXSV-CURR-PRICE-PER-GRAM    PIC S9(7)V99    COMP-3.
002100     05  WXSV-PURCHASE-DATE          PIC X(10).
002200     05  WXSV-PURITY                 PIC X(4).
002300         88  WXSV-PURITY-999             VALUE '999'.
002400         88  WXSV-PURITY-925             VALUE '925'.
002500     05  WXSV-EXPECTED-RETURN        PIC S99V99      COMP-3.
002600     05  FILLER                      PIC X(12).
