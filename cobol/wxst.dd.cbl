000100*****************************************************************
000200*  WXST.DD.CBL                                                  *
000300*  STOCK HOLDING RECORD - WEALTHXITY PORTFOLIO SYSTEM           *
000400*  ONE RECORD PER LOT.  KEY FIELD IS WXST-STOCK-NAME.           *
000500*-----------------------------------------------------------------
000600*  DATE       BY    TICKET    DESCRIPTION
000700*  03/11/1989 RKG   WX-0013   ORIGINAL LAYOUT
000800*  11/02/1996 DMC   WX-0144   ADDED SECTOR AND EXPECTED RETURN
000900*****************************************************************
001000 01  WXST-REC.
001100     05  WXST-STOCK-NAME             PIC X(40).
001200     05  WXST-SYMBOL                 PIC X(12).
001300     05  WXST-EXCHANGE               PIC X(4).
001400         88  WXST-EXCHANGE-NSE           VALUE 'NSE'.
001500         88  WXST-EXCHANGE-BSE           VALUE 'BSE'.
001600     05  WXST-QUANTITY               PIC S9(9)       COMP-3.
001700     05  WXST-PURCHASE-PRICE         PIC S9(7)V99    COMP-3.
001800     05  WXST-CURRENT-PRICE          PIC S9(7)V99    COMP-3.
001900     05  WXST-PURCHASE-DATE          PIC X(10).
002000     05  WXST-SECTOR                 PIC X(20).
002100     05  WXST-EXPECTED-RETURN        PIC S99V99      COMP-3.
002200     05  FILLER                      PIC X(14).
