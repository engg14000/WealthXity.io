000100*****************************************************************
000200*  WX4000 - RECORD MAINTENANCE                                *
000300*  WEALTHXITY PERSONAL PORTFOLIO BATCH VALUATION SYSTEM       *
000400*  READS THE MAINTENANCE TRANSACTION FILE - ONE REQUEST PER   *
000500*  INPUT RECORD - AND APPLIES ADD, UPDATE, DELETE OR VIEW     *
000600*  AGAINST ONE OF THE THIRTEEN HOLDINGS FILES.  THE DETAIL    *
000700*  AREA OF EACH TRANSACTION IS ALREADY IMAGED IN THE TARGET   *
000800*  CLASS'S OWN COLUMN LAYOUT - THIS PROGRAM MOVES IT STRAIGHT *
000900*  INTO THE MASTER RECORD, NO FIELD-BY-FIELD UNSTRING IS      *
001000*  NEEDED.  A SEQUENTIAL FILE CANNOT BE REWRITTEN IN PLACE SO *
001100*  UPDATE AND DELETE BOTH USE A COPY-REPLACE PASS AGAINST A   *
001200*  PER-CLASS TEMP FILE, THE SAME TECHNIQUE AS WX2000.         *
001300*-----------------------------------------------------------------
001400*  DATE WRITTEN: 04/14/1999
001500*-----------------------------------------------------------------
001600*  CHANGE LOG
001700*  DATE       BY    TICKET    DESCRIPTION
001800*  04/14/1999 DMC   WX-0203   ORIGINAL PROGRAM - ADD AND VIEW ONLY,
001900*                             SIX CLASSES (MF/ST/RE/GL/SV/BA)
002000*  11/02/1999 DMC   WX-0212   Y2K REGRESSION RUN AGAINST 1999, 2000
002100*                             AND 2001 TRANSACTION DATES - OK
002200*  06/19/2000 JKL   WX-0219   ADDED FD, NP, PF, EP, IN, CC AND LN -
002300*                             ALL THIRTEEN HOLDINGS CLASSES NOW
002400*                             COVERED
002500*  02/08/2002 JKL   WX-0248   ADDED UPDATE ACTION - REPLACES THE
002600*                             FIRST RECORD MATCHING THE KEY ID
002700*  09/25/2002 JKL   WX-0251   ADDED DELETE ACTION - REMOVES EVERY
002800*                             RECORD MATCHING THE KEY ID, NOT JUST
002900*                             THE FIRST, PER OPERATIONS REQUEST
003000*  08/02/2006 PNM   WX-0288   UPDATE AND DELETE NOW USE THE COPY-
003100*                             REPLACE TEMP FILE PATTERN FROM WX2000
003200*                             INSTEAD OF REWRITE
003300*  04/30/2010 PNM   WX-0312   VIEW NOW ACCEPTS CLASS CODE ALL TO
003400*                             LIST EVERY HOLDINGS FILE IN ONE PASS
003500*****************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.     WX4000.
003800 AUTHOR.         D M CHEN.
003900 INSTALLATION.   WEALTHXITY SYSTEMS - BATCH OPERATIONS.
004000 DATE-WRITTEN.   04/14/1999.
004100 DATE-COMPILED.
004200 SECURITY.       COMPANY CONFIDENTIAL - HOUSEHOLD FINANCIAL DATA.
004300*
004400 ENVIRONMENT DIVISION.
004500*
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     CONSOLE IS CRT
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT MF-FILE   ASSIGN TO DYNAMIC MF-PATH
005300            ORGANIZATION RECORD SEQUENTIAL
005400            FILE STATUS IS WS-MF-STATUS.
005500     SELECT MF-TMP-FILE ASSIGN TO DYNAMIC MF-TMP-PATH
005600            ORGANIZATION RECORD SEQUENTIAL.
005700     SELECT ST-FILE   ASSIGN TO DYNAMIC ST-PATH
005800            ORGANIZATION RECORD SEQUENTIAL
005900            FILE STATUS IS WS-ST-STATUS.
006000     SELECT ST-TMP-FILE ASSIGN TO DYNAMIC ST-TMP-PATH
006100            ORGANIZATION RECORD SEQUENTIAL.
006200     SELECT RE-FILE   ASSIGN TO DYNAMIC RE-PATH
006300            ORGANIZATION RECORD SEQUENTIAL
006400            FILE STATUS IS WS-RE-STATUS.
006500     SELECT RE-TMP-FILE ASSIGN TO DYNAMIC RE-TMP-PATH
006600            ORGANIZATION RECORD SEQUENTIAL.
006700     SELECT GL-FILE   ASSIGN TO DYNAMIC GL-PATH
006800            ORGANIZATION RECORD SEQUENTIAL
006900            FILE STATUS IS WS-GL-STATUS.
007000     SELECT GL-TMP-FILE ASSIGN TO DYNAMIC GL-TMP-PATH
007100            ORGANIZATION RECORD SEQUENTIAL.
007200     SELECT SV-FILE   ASSIGN TO DYNAMIC SV-PATH
007300            ORGANIZATION RECORD SEQUENTIAL
007400            FILE STATUS IS WS-SV-STATUS.
007500     SELECT SV-TMP-FILE ASSIGN TO DYNAMIC SV-TMP-PATH
007600            ORGANIZATION RECORD SEQUENTIAL.
007700     SELECT BA-FILE   ASSIGN TO DYNAMIC BA-PATH
007800            ORGANIZATION RECORD SEQUENTIAL
007900            FILE STATUS IS WS-BA-STATUS.
008000     SELECT BA-TMP-FILE ASSIGN TO DYNAMIC BA-TMP-PATH
008100            ORGANIZATION RECORD SEQUENTIAL.
008200     SELECT FD-FILE   ASSIGN TO DYNAMIC FD-PATH
008300            ORGANIZATION RECORD SEQUENTIAL
008400            FILE STATUS IS WS-FD-STATUS.
008500     SELECT FD-TMP-FILE ASSIGN TO DYNAMIC FD-TMP-PATH
008600            ORGANIZATION RECORD SEQUENTIAL.
008700     SELECT NP-FILE   ASSIGN TO DYNAMIC NP-PATH
008800            ORGANIZATION RECORD SEQUENTIAL
008900            FILE STATUS IS WS-NP-STATUS.
009000     SELECT NP-TMP-FILE ASSIGN TO DYNAMIC NP-TMP-PATH
009100            ORGANIZATION RECORD SEQUENTIAL.
009200     SELECT PF-FILE   ASSIGN TO DYNAMIC PF-PATH
009300            ORGANIZATION RECORD SEQUENTIAL
009400            FILE STATUS IS WS-PF-STATUS.
009500     SELECT PF-TMP-FILE ASSIGN TO DYNAMIC PF-TMP-PATH
009600            ORGANIZATION RECORD SEQUENTIAL.
009700     SELECT EP-FILE   ASSIGN TO DYNAMIC EP-PATH
009800            ORGANIZATION RECORD SEQUENTIAL
009900            FILE STATUS IS WS-EP-STATUS.
010000     SELECT EP-TMP-FILE ASSIGN TO DYNAMIC EP-TMP-PATH
010100            ORGANIZATION RECORD SEQUENTIAL.
010200     SELECT IN-FILE   ASSIGN TO DYNAMIC IN-PATH
010300            ORGANIZATION RECORD SEQUENTIAL
010400            FILE STATUS IS WS-IN-STATUS.
010500     SELECT IN-TMP-FILE ASSIGN TO DYNAMIC IN-TMP-PATH
010600            ORGANIZATION RECORD SEQUENTIAL.
010700     SELECT CC-FILE   ASSIGN TO DYNAMIC CC-PATH
010800            ORGANIZATION RECORD SEQUENTIAL
010900            FILE STATUS IS WS-CC-STATUS.
011000     SELECT CC-TMP-FILE ASSIGN TO DYNAMIC CC-TMP-PATH
011100            ORGANIZATION RECORD SEQUENTIAL.
011200     SELECT LN-FILE   ASSIGN TO DYNAMIC LN-PATH
011300            ORGANIZATION RECORD SEQUENTIAL
011400            FILE STATUS IS WS-LN-STATUS.
011500     SELECT LN-TMP-FILE ASSIGN TO DYNAMIC LN-TMP-PATH
011600            ORGANIZATION RECORD SEQUENTIAL.
011700     SELECT TRAN-FILE ASSIGN TO DYNAMIC TRAN-PATH
011800            ORGANIZATION RECORD SEQUENTIAL
011900            FILE STATUS IS WS-TRAN-STATUS.
012000     SELECT RPT-FILE  ASSIGN TO DYNAMIC RPT-PATH
012100            ORGANIZATION RECORD SEQUENTIAL.
012200*
012300 DATA DIVISION.
012400*
012500 FILE SECTION.
012600*
012700 FD  MF-FILE
012800     RECORD CONTAINS 155 CHARACTERS
012900     LABEL RECORDS ARE STANDARD
013000     DATA RECORD IS WXMF-REC.
013100     COPY WXMF.
013200 FD  MF-TMP-FILE
013300     RECORD CONTAINS 155 CHARACTERS
013400     LABEL RECORDS ARE STANDARD
013500     DATA RECORD IS WXMF-TMP-REC.
013600 01  WXMF-TMP-REC                     PIC X(155).
013700 FD  ST-FILE
013800     RECORD CONTAINS 133 CHARACTERS
013900     LABEL RECORDS ARE STANDARD
014000     DATA RECORD IS WXST-REC.
014100     COPY WXST.
014200 FD  ST-TMP-FILE
014300     RECORD CONTAINS 133 CHARACTERS
014400     LABEL RECORDS ARE STANDARD
014500     DATA RECORD IS WXST-TMP-REC.
014600 01  WXST-TMP-REC                     PIC X(133).
014700 FD  RE-FILE
014800     RECORD CONTAINS 170 CHARACTERS
014900     LABEL RECORDS ARE STANDARD
015000     DATA RECORD IS WXRE-REC.
015100     COPY WXRE.
015200 FD  RE-TMP-FILE
015300     RECORD CONTAINS 170 CHARACTERS
015400     LABEL RECORDS ARE STANDARD
015500     DATA RECORD IS WXRE-TMP-REC.
015600 01  WXRE-TMP-REC                     PIC X(170).
015700 FD  GL-FILE
015800     RECORD CONTAINS 90 CHARACTERS
015900     LABEL RECORDS ARE STANDARD
016000     DATA RECORD IS WXGL-REC.
016100     COPY WXGL.
016200 FD  GL-TMP-FILE
016300     RECORD CONTAINS 90 CHARACTERS
016400     LABEL RECORDS ARE STANDARD
016500     DATA RECORD IS WXGL-TMP-REC.
016600 01  WXGL-TMP-REC                     PIC X(90).
016700 FD  SV-FILE
016800     RECORD CONTAINS 90 CHARACTERS
016900     LABEL RECORDS ARE STANDARD
017000     DATA RECORD IS WXSV-REC.
017100     COPY WXSV.
017200 FD  SV-TMP-FILE
017300     RECORD CONTAINS 90 CHARACTERS
017400     LABEL RECORDS ARE STANDARD
017500     DATA RECORD IS WXSV-TMP-REC.
017600 01  WXSV-TMP-REC                     PIC X(90).
017700 FD  BA-FILE
017800     RECORD CONTAINS 150 CHARACTERS
017900     LABEL RECORDS ARE STANDARD
018000     DATA RECORD IS WXBA-REC.
018100     COPY WXBA.
018200 FD  BA-TMP-FILE
018300     RECORD CONTAINS 150 CHARACTERS
018400     LABEL RECORDS ARE STANDARD
018500     DATA RECORD IS WXBA-TMP-REC.
018600 01  WXBA-TMP-REC                     PIC X(150).
018700 FD  FD-FILE
018800     RECORD CONTAINS 163 CHARACTERS
018900     LABEL RECORDS ARE STANDARD
019000     DATA RECORD IS WXFD-REC.
019100     COPY WXFD.
019200 FD  FD-TMP-FILE
019300     RECORD CONTAINS 163 CHARACTERS
019400     LABEL RECORDS ARE STANDARD
019500     DATA RECORD IS WXFD-TMP-REC.
019600 01  WXFD-TMP-REC                     PIC X(163).
019700 FD  NP-FILE
019800     RECORD CONTAINS 100 CHARACTERS
019900     LABEL RECORDS ARE STANDARD
020000     DATA RECORD IS WXNP-REC.
020100     COPY WXNP.
020200 FD  NP-TMP-FILE
020300     RECORD CONTAINS 100 CHARACTERS
020400     LABEL RECORDS ARE STANDARD
020500     DATA RECORD IS WXNP-TMP-REC.
020600 01  WXNP-TMP-REC                     PIC X(100).
020700 FD  PF-FILE
020800     RECORD CONTAINS 100 CHARACTERS
020900     LABEL RECORDS ARE STANDARD
021000     DATA RECORD IS WXPF-REC.
021100     COPY WXPF.
021200 FD  PF-TMP-FILE
021300     RECORD CONTAINS 100 CHARACTERS
021400     LABEL RECORDS ARE STANDARD
021500     DATA RECORD IS WXPF-TMP-REC.
021600 01  WXPF-TMP-REC                     PIC X(100).
021700 FD  EP-FILE
021800     RECORD CONTAINS 100 CHARACTERS
021900     LABEL RECORDS ARE STANDARD
022000     DATA RECORD IS WXEP-REC.
022100     COPY WXEP.
022200 FD  EP-TMP-FILE
022300     RECORD CONTAINS 100 CHARACTERS
022400     LABEL RECORDS ARE STANDARD
022500     DATA RECORD IS WXEP-TMP-REC.
022600 01  WXEP-TMP-REC                     PIC X(100).
022700 FD  IN-FILE
022800     RECORD CONTAINS 180 CHARACTERS
022900     LABEL RECORDS ARE STANDARD
023000     DATA RECORD IS WXIN-REC.
023100     COPY WXIN.
023200 FD  IN-TMP-FILE
023300     RECORD CONTAINS 180 CHARACTERS
023400     LABEL RECORDS ARE STANDARD
023500     DATA RECORD IS WXIN-TMP-REC.
023600 01  WXIN-TMP-REC                     PIC X(180).
023700 FD  CC-FILE
023800     RECORD CONTAINS 120 CHARACTERS
023900     LABEL RECORDS ARE STANDARD
024000     DATA RECORD IS WXCC-REC.
024100     COPY WXCC.
024200 FD  CC-TMP-FILE
024300     RECORD CONTAINS 120 CHARACTERS
024400     LABEL RECORDS ARE STANDARD
024500     DATA RECORD IS WXCC-TMP-REC.
024600 01  WXCC-TMP-REC                     PIC X(120).
024700 FD  LN-FILE
024800     RECORD CONTAINS 170 CHARACTERS
024900     LABEL RECORDS ARE STANDARD
025000     DATA RECORD IS WXLN-REC.
025100     COPY WXLN.
025200 FD  LN-TMP-FILE
025300     RECORD CONTAINS 170 CHARACTERS
025400     LABEL RECORDS ARE STANDARD
025500     DATA RECORD IS WXLN-TMP-REC.
025600 01  WXLN-TMP-REC                     PIC X(170).
025700 FD  TRAN-FILE
025800     RECORD CONTAINS 240 CHARACTERS
025900     LABEL RECORDS ARE STANDARD
026000     DATA RECORD IS WX-TRAN-REC.
026100 01  WX-TRAN-REC.
026200     05  WXTR-ACTION-CODE            PIC X(8).
026300         88  WXTR-ACTION-ADD             VALUE 'ADD'.
026400         88  WXTR-ACTION-UPDATE          VALUE 'UPDATE'.
026500         88  WXTR-ACTION-DELETE          VALUE 'DELETE'.
026600         88  WXTR-ACTION-VIEW            VALUE 'VIEW'.
026700     05  WXTR-CLASS-CODE             PIC X(3).
026800         88  WXTR-CLASS-MF             VALUE 'MF'.
026900         88  WXTR-CLASS-ST             VALUE 'ST'.
027000         88  WXTR-CLASS-RE             VALUE 'RE'.
027100         88  WXTR-CLASS-GL             VALUE 'GL'.
027200         88  WXTR-CLASS-SV             VALUE 'SV'.
027300         88  WXTR-CLASS-BA             VALUE 'BA'.
027400         88  WXTR-CLASS-FD             VALUE 'FD'.
027500         88  WXTR-CLASS-NP             VALUE 'NP'.
027600         88  WXTR-CLASS-PF             VALUE 'PF'.
027700         88  WXTR-CLASS-EP             VALUE 'EP'.
027800         88  WXTR-CLASS-IN             VALUE 'IN'.
027900         88  WXTR-CLASS-CC             VALUE 'CC'.
028000         88  WXTR-CLASS-LN             VALUE 'LN'.
028100         88  WXTR-CLASS-ALL              VALUE 'ALL'.
028200     05  WXTR-KEY-ID                 PIC X(40).
028300*
028400*        WXTR-KEY-ID IS TEXT FOR EVERY CLASS BUT SOME KEYS (PRAN,
028500*        ACCOUNT, UAN NUMBER) ARE ALL-DIGIT - THE NUMERIC VIEW
028600*        BELOW LETS THE 0200 TRACE DISPLAY LOG THE ID WITHOUT
028700*        QUOTE PADDING WHEN IT IS PURELY NUMERIC - WX-0248.
028800     05  WXTR-KEY-ID-NUMERIC REDEFINES WXTR-KEY-ID PIC 9(12).
028900     05  WXTR-DETAIL-AREA            PIC X(180).
029000     05  FILLER                      PIC X(9).
029100*
029200*        FULL-RECORD OVERLAY FOR THE TRACE DISPLAY IN 0200 WHEN THE
029300*        OPERATOR SETS UPSI-0 TO Y - WX-0212.
029400 01  WX-TRAN-REC-ALPHA REDEFINES WX-TRAN-REC PIC X(240).
029500 FD  RPT-FILE
029600     RECORD CONTAINS 132 CHARACTERS
029700     LABEL RECORDS ARE STANDARD
029800     DATA RECORD IS RPT-LINE.
029900 01  RPT-LINE                        PIC X(132).
030000*
030100 WORKING-STORAGE SECTION.
030200*
030300 01  WS-COMMAND-LINE                 PIC X(100).
030400 01  WS-DATA-DIR                     PIC X(40).
030500*
030600 01  WS-FILE-PATHS.
030700     05  MF-PATH.
030800         10  MF-DIR                  PIC X(40).
030900         10  FILLER                  PIC X(14) VALUE 'MFUNDS.DAT'.
031000     05  MF-TMP-PATH.
031100         10  MF-TMP-DIR              PIC X(40).
031200         10  FILLER                  PIC X(14) VALUE 'MFUNDS.TMP'.
031300     05  ST-PATH.
031400         10  ST-DIR                  PIC X(40).
031500         10  FILLER                  PIC X(14) VALUE 'STOCKS.DAT'.
031600     05  ST-TMP-PATH.
031700         10  ST-TMP-DIR              PIC X(40).
031800         10  FILLER                  PIC X(14) VALUE 'STOCKS.TMP'.
031900     05  RE-PATH.
032000         10  RE-DIR                  PIC X(40).
032100         10  FILLER                  PIC X(14) VALUE 'REALESTT.DAT'.
032200     05  RE-TMP-PATH.
032300         10  RE-TMP-DIR              PIC X(40).
032400         10  FILLER                  PIC X(14) VALUE 'REALESTT.TMP'.
032500     05  GL-PATH.
032600         10  GL-DIR                  PIC X(40).
032700         10  FILLER                  PIC X(14) VALUE 'GOLD.DAT'.
032800     05  GL-TMP-PATH.
032900         10  GL-TMP-DIR              PIC X(40).
033000         10  FILLER                  PIC X(14) VALUE 'GOLD.TMP'.
033100     05  SV-PATH.
033200         10  SV-DIR                  PIC X(40).
033300         10  FILLER                  PIC X(14) VALUE 'SILVER.DAT'.
033400     05  SV-TMP-PATH.
033500         10  SV-TMP-DIR              PIC X(40).
033600         10  FILLER                  PIC X(14) VALUE 'SILVER.TMP'.
033700     05  BA-PATH.
033800         10  BA-DIR                  PIC X(40).
033900         10  FILLER                  PIC X(14) VALUE 'BANKACCT.DAT'.
034000     05  BA-TMP-PATH.
034100         10  BA-TMP-DIR              PIC X(40).
034200         10  FILLER                  PIC X(14) VALUE 'BANKACCT.TMP'.
034300     05  FD-PATH.
034400         10  FD-DIR                  PIC X(40).
034500         10  FILLER                  PIC X(14) VALUE 'FIXEDDEP.DAT'.
034600     05  FD-TMP-PATH.
034700         10  FD-TMP-DIR              PIC X(40).
034800         10  FILLER                  PIC X(14) VALUE 'FIXEDDEP.TMP'.
034900     05  NP-PATH.
035000         10  NP-DIR                  PIC X(40).
035100         10  FILLER                  PIC X(14) VALUE 'NPSACCT.DAT'.
035200     05  NP-TMP-PATH.
035300         10  NP-TMP-DIR              PIC X(40).
035400         10  FILLER                  PIC X(14) VALUE 'NPSACCT.TMP'.
035500     05  PF-PATH.
035600         10  PF-DIR                  PIC X(40).
035700         10  FILLER                  PIC X(14) VALUE 'PPFACCT.DAT'.
035800     05  PF-TMP-PATH.
035900         10  PF-TMP-DIR              PIC X(40).
036000         10  FILLER                  PIC X(14) VALUE 'PPFACCT.TMP'.
036100     05  EP-PATH.
036200         10  EP-DIR                  PIC X(40).
036300         10  FILLER                  PIC X(14) VALUE 'EPFACCT.DAT'.
036400     05  EP-TMP-PATH.
036500         10  EP-TMP-DIR              PIC X(40).
036600         10  FILLER                  PIC X(14) VALUE 'EPFACCT.TMP'.
036700     05  IN-PATH.
036800         10  IN-DIR                  PIC X(40).
036900         10  FILLER                  PIC X(14) VALUE 'INSURNCE.DAT'.
037000     05  IN-TMP-PATH.
037100         10  IN-TMP-DIR              PIC X(40).
037200         10  FILLER                  PIC X(14) VALUE 'INSURNCE.TMP'.
037300     05  CC-PATH.
037400         10  CC-DIR                  PIC X(40).
037500         10  FILLER                  PIC X(14) VALUE 'CRCARDS.DAT'.
037600     05  CC-TMP-PATH.
037700         10  CC-TMP-DIR              PIC X(40).
037800         10  FILLER                  PIC X(14) VALUE 'CRCARDS.TMP'.
037900     05  LN-PATH.
038000         10  LN-DIR                  PIC X(40).
038100         10  FILLER                  PIC X(14) VALUE 'LOANS.DAT'.
038200     05  LN-TMP-PATH.
038300         10  LN-TMP-DIR              PIC X(40).
038400         10  FILLER                  PIC X(14) VALUE 'LOANS.TMP'.
038500     05  TRAN-PATH.
038600         10  TRAN-DIR                PIC X(40).
038700         10  FILLER                  PIC X(14) VALUE 'TRANSACT.DAT'.
038800     05  RPT-PATH.
038900         10  RPT-DIR                 PIC X(40).
039000         10  FILLER                  PIC X(14) VALUE 'MAINT.RPT'.
039100*
039200 01  WS-FILE-STATUSES.
039300     05  WS-MF-STATUS               PIC XX.
039400     05  WS-ST-STATUS               PIC XX.
039500     05  WS-RE-STATUS               PIC XX.
039600     05  WS-GL-STATUS               PIC XX.
039700     05  WS-SV-STATUS               PIC XX.
039800     05  WS-BA-STATUS               PIC XX.
039900     05  WS-FD-STATUS               PIC XX.
040000     05  WS-NP-STATUS               PIC XX.
040100     05  WS-PF-STATUS               PIC XX.
040200     05  WS-EP-STATUS               PIC XX.
040300     05  WS-IN-STATUS               PIC XX.
040400     05  WS-CC-STATUS               PIC XX.
040500     05  WS-LN-STATUS               PIC XX.
040600     05  WS-TRAN-STATUS              PIC XX.
040700*
040800 01  WS-SWITCHES.
040900     05  TRAN-EOF-SW                 PIC 9     VALUE 0.
041000         88  TRAN-END-OF-FILE            VALUE 1.
041100     05  EOF-SW                      PIC 9     VALUE 0.
041200         88  END-OF-FILE                 VALUE 1.
041300     05  MATCH-SW                    PIC 9     VALUE 0.
041400         88  KEY-WAS-MATCHED             VALUE 1.
041500     05  REPL-SW                     PIC 9     VALUE 0.
041600         88  ALREADY-REPLACED            VALUE 1.
041700     05  UPSI-0                      PIC X     VALUE 'N'.
041800         88  VERBOSE-RUN                 VALUE 'Y'.
041900*
042000 01  WS-ACTION-COUNTS.
042100     05  WS-TRAN-CTR                 PIC S9(5) COMP VALUE 0.
042200     05  WS-REC-CTR                  PIC S9(7) COMP VALUE 0.
042300     05  WS-KEPT-CTR                 PIC S9(7) COMP VALUE 0.
042400*
042500 01  WS-TRAN-CTR-DISP                PIC ZZZZ9.
042600*
042700 01  WS-NOT-FOUND-MSG.
042800     05  FILLER                      PIC X(13)
042900                                      VALUE '!!!! ITEM ''' .
043000     05  WS-NFM-KEY                  PIC X(40).
043100     05  FILLER                      PIC X(15)
043200                                      VALUE ''' NOT FOUND'.
043300*
043400 01  WS-VIEW-LINE.
043500     05  WS-VL-CLASS                 PIC X(4).
043600     05  WS-VL-DISP-NAME             PIC X(18).
043700     05  WS-VL-KEY                   PIC X(40).
043800     05  WS-VL-DETAIL                PIC X(60).
043900     05  FILLER                      PIC X(10) VALUE SPACES.
044000*
044100*        HEADER-ROW OVERLAY OF THE SAME 132 BYTES - WX-0219.  USED
044200*        ONLY WHEN A NEW CLASS SECTION OPENS IN THE VIEW LISTING.
044300 01  WS-VIEW-LINE-HDR REDEFINES WS-VIEW-LINE.
044400     05  WS-VLH-TEXT                 PIC X(122).
044500     05  FILLER                      PIC X(10) VALUE SPACES.
044600*
044700 PROCEDURE DIVISION.
044800*
044900 000-MAIN-LINE.
045000     DISPLAY SPACES UPON CRT.
045100     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
045200     UNSTRING WS-COMMAND-LINE DELIMITED BY SPACE
045300         INTO WS-DATA-DIR.
045400     IF WS-DATA-DIR = SPACES
045500        DISPLAY '!!!! ENTER DATA DIRECTORY' UPON CRT AT 1201
045600        STOP RUN.
045700     MOVE WS-DATA-DIR TO MF-DIR MF-TMP-DIR.
045800     MOVE WS-DATA-DIR TO ST-DIR ST-TMP-DIR.
045900     MOVE WS-DATA-DIR TO RE-DIR RE-TMP-DIR.
046000     MOVE WS-DATA-DIR TO GL-DIR GL-TMP-DIR.
046100     MOVE WS-DATA-DIR TO SV-DIR SV-TMP-DIR.
046200     MOVE WS-DATA-DIR TO BA-DIR BA-TMP-DIR.
046300     MOVE WS-DATA-DIR TO FD-DIR FD-TMP-DIR.
046400     MOVE WS-DATA-DIR TO NP-DIR NP-TMP-DIR.
046500     MOVE WS-DATA-DIR TO PF-DIR PF-TMP-DIR.
046600     MOVE WS-DATA-DIR TO EP-DIR EP-TMP-DIR.
046700     MOVE WS-DATA-DIR TO IN-DIR IN-TMP-DIR.
046800     MOVE WS-DATA-DIR TO CC-DIR CC-TMP-DIR.
046900     MOVE WS-DATA-DIR TO LN-DIR LN-TMP-DIR.
047000     MOVE WS-DATA-DIR TO TRAN-DIR RPT-DIR.
047100     DISPLAY '* * * * WX4000 RECORD MAINTENANCE * * * *'
047200         UPON CRT AT 1001.
047300     OPEN INPUT TRAN-FILE.
047400     IF WS-TRAN-STATUS NOT = '00'
047500        DISPLAY '!!!! NO TRANSACTION FILE - NOTHING TO APPLY'
047600            UPON CRT AT 1201
047700        STOP RUN.
047800     OPEN OUTPUT RPT-FILE.
047900     MOVE 0 TO TRAN-EOF-SW.
048000     PERFORM 0100-READ-TRAN.
048100     PERFORM 0200-APPLY-ONE-TRANSACTION UNTIL TRAN-END-OF-FILE.
048200     CLOSE TRAN-FILE.
048300     CLOSE RPT-FILE.
048400     PERFORM 9999-FINISH.
048500     STOP RUN.
048600*
048700 0100-READ-TRAN.
048800     READ TRAN-FILE AT END MOVE 1 TO TRAN-EOF-SW.
048900*
049000******************************************
049100*  ONE TRANSACTION - DISPATCH ON CLASS    *
049200*  CODE, THEN ON ACTION CODE WITHIN THE   *
049300*  PER-CLASS HANDLER PARAGRAPH BELOW.     *
049400******************************************
049500*
049600 0200-APPLY-ONE-TRANSACTION.
049700     ADD 1 TO WS-TRAN-CTR.
049800     IF VERBOSE-RUN
049900        DISPLAY WX-TRAN-REC-ALPHA UPON CRT AT 2401
050000        IF WXTR-KEY-ID-NUMERIC NUMERIC
050100           DISPLAY 'KEY (NUMERIC) = ' WXTR-KEY-ID-NUMERIC
050200               UPON CRT AT 2501.
050300     IF WXTR-CLASS-MF
050400        PERFORM 1100-MAINTAIN-MF
050500     ELSE IF WXTR-CLASS-ST
050600        PERFORM 1200-MAINTAIN-ST
050700     ELSE IF WXTR-CLASS-RE
050800        PERFORM 1300-MAINTAIN-RE
050900     ELSE IF WXTR-CLASS-GL
051000        PERFORM 1400-MAINTAIN-GL
051100     ELSE IF WXTR-CLASS-SV
051200        PERFORM 1500-MAINTAIN-SV
051300     ELSE IF WXTR-CLASS-BA
051400        PERFORM 1600-MAINTAIN-BA
051500     ELSE IF WXTR-CLASS-FD
051600        PERFORM 1700-MAINTAIN-FD
051700     ELSE IF WXTR-CLASS-NP
051800        PERFORM 1800-MAINTAIN-NP
051900     ELSE IF WXTR-CLASS-PF
052000        PERFORM 1810-MAINTAIN-PF
052100     ELSE IF WXTR-CLASS-EP
052200        PERFORM 1820-MAINTAIN-EP
052300     ELSE IF WXTR-CLASS-IN
052400        PERFORM 1830-MAINTAIN-IN
052500     ELSE IF WXTR-CLASS-CC
052600        PERFORM 1840-MAINTAIN-CC
052700     ELSE IF WXTR-CLASS-LN
052800        PERFORM 1850-MAINTAIN-LN
052900     ELSE IF WXTR-CLASS-ALL
053000        IF WXTR-ACTION-VIEW
053100           PERFORM 1107-VIEW-MF
053200           PERFORM 1207-VIEW-ST
053300           PERFORM 1307-VIEW-RE
053400           PERFORM 1407-VIEW-GL
053500           PERFORM 1507-VIEW-SV
053600           PERFORM 1607-VIEW-BA
053700           PERFORM 1707-VIEW-FD
053800           PERFORM 1807-VIEW-NP
053900           PERFORM 1817-VIEW-PF
054000           PERFORM 1827-VIEW-EP
054100           PERFORM 1837-VIEW-IN
054200           PERFORM 1847-VIEW-CC
054300           PERFORM 1857-VIEW-LN
054400        ELSE
054500           DISPLAY '!!!! CLASS ALL IS VALID FOR VIEW ONLY'
054600               UPON CRT AT 1201
054700     ELSE
054800        DISPLAY '!!!! UNKNOWN CLASS CODE - ' WXTR-CLASS-CODE
054900            UPON CRT AT 1201.
055000     PERFORM 0100-READ-TRAN.
055100*
055200*
055300******************************************
055400*  MUTUAL FUND MAINTENANCE                 *
055500******************************************
055600*
055700 1100-MAINTAIN-MF.
055800     IF WXTR-ACTION-ADD
055900        PERFORM 1101-ADD-MF
056000     ELSE IF WXTR-ACTION-UPDATE OR WXTR-ACTION-DELETE
056100        PERFORM 1102-REBUILD-MF
056200     ELSE IF WXTR-ACTION-VIEW
056300        PERFORM 1107-VIEW-MF
056400     ELSE
056500        DISPLAY '!!!! UNKNOWN ACTION CODE - ' WXTR-ACTION-CODE
056600            UPON CRT AT 1201.
056700 1100-EXIT.
056800     EXIT.
056900*
057000 1101-ADD-MF.
057100     OPEN EXTEND MF-FILE.
057200     MOVE WXTR-DETAIL-AREA(1:155) TO WXMF-REC.
057300     WRITE WXMF-REC.
057400     CLOSE MF-FILE.
057500     ADD 1 TO WS-REC-CTR.
057600 1101-EXIT.
057700     EXIT.
057800*
057900*        MUTUAL FUND - UPDATE/DELETE COPY-REPLACE PASS - WX-0288.
058000 1102-REBUILD-MF.
058100     MOVE 0 TO MATCH-SW REPL-SW.
058200     OPEN INPUT MF-FILE.
058300     IF WS-MF-STATUS NOT = '00'
058400        DISPLAY '!!!! NO MUTUAL FUND FILE ON HAND'
058500            UPON CRT AT 1201
058600        GO TO 1102-EXIT.
058700     OPEN OUTPUT MF-TMP-FILE.
058800     MOVE 0 TO EOF-SW.
058900     PERFORM 1103-READ-MF.
059000     PERFORM 1104-SCAN-MF UNTIL END-OF-FILE.
059100     CLOSE MF-FILE.
059200     CLOSE MF-TMP-FILE.
059300     IF NOT KEY-WAS-MATCHED
059400        MOVE WXTR-KEY-ID TO WS-NFM-KEY
059500        DISPLAY WS-NOT-FOUND-MSG UPON CRT AT 1201
059600     ELSE
059700        OPEN INPUT MF-TMP-FILE
059800        OPEN OUTPUT MF-FILE
059900        MOVE 0 TO EOF-SW
060000        PERFORM 1105-COPYBACK-READ-MF
060100        PERFORM 1106-COPYBACK-WRITE-MF UNTIL END-OF-FILE
060200        CLOSE MF-TMP-FILE
060300        CLOSE MF-FILE.
060400 1102-EXIT.
060500     EXIT.
060600*
060700 1103-READ-MF.
060800     READ MF-FILE AT END MOVE 1 TO EOF-SW.
060900*
061000 1104-SCAN-MF.
061100     ADD 1 TO WS-REC-CTR.
061200     IF WXMF-FUND-NAME = WXTR-KEY-ID
061300        MOVE 1 TO MATCH-SW
061400        IF WXTR-ACTION-DELETE
061500           CONTINUE
061600        ELSE
061700           IF NOT ALREADY-REPLACED
061800              MOVE WXTR-DETAIL-AREA(1:155) TO WXMF-TMP-REC
061900              WRITE WXMF-TMP-REC
062000              MOVE 1 TO REPL-SW
062100              ADD 1 TO WS-KEPT-CTR
062200           ELSE
062300              MOVE WXMF-REC TO WXMF-TMP-REC
062400              WRITE WXMF-TMP-REC
062500              ADD 1 TO WS-KEPT-CTR
062600     ELSE
062700        MOVE WXMF-REC TO WXMF-TMP-REC
062800        WRITE WXMF-TMP-REC
062900        ADD 1 TO WS-KEPT-CTR.
063000     PERFORM 1103-READ-MF.
063100*
063200 1105-COPYBACK-READ-MF.
063300     READ MF-TMP-FILE AT END MOVE 1 TO EOF-SW.
063400*
063500 1106-COPYBACK-WRITE-MF.
063600     MOVE WXMF-TMP-REC TO WXMF-REC.
063700     WRITE WXMF-REC.
063800     PERFORM 1105-COPYBACK-READ-MF.
063900*
064000 1107-VIEW-MF.
064100     OPEN INPUT MF-FILE.
064200     IF WS-MF-STATUS NOT = '00'
064300        DISPLAY '!!!! NO MUTUAL FUND FILE ON HAND'
064400            UPON CRT AT 1201
064500        GO TO 1107-EXIT.
064600     MOVE SPACES TO WS-VIEW-LINE-HDR.
064700     MOVE '--- MUTUAL FUND HOLDINGS ---' TO WS-VLH-TEXT.
064800     MOVE SPACES TO RPT-LINE.
064900     MOVE WS-VIEW-LINE-HDR TO RPT-LINE.
065000     WRITE RPT-LINE.
065100     MOVE 0 TO EOF-SW.
065200     PERFORM 1108-READ-MF.
065300     PERFORM 1109-LIST-MF UNTIL END-OF-FILE.
065400     CLOSE MF-FILE.
065500 1107-EXIT.
065600     EXIT.
065700*
065800 1108-READ-MF.
065900     READ MF-FILE AT END MOVE 1 TO EOF-SW.
066000*
066100 1109-LIST-MF.
066200     MOVE SPACES TO WS-VIEW-LINE.
066300     MOVE 'MF'            TO WS-VL-CLASS.
066400     MOVE 'MUTUAL FUND'        TO WS-VL-DISP-NAME.
066500     MOVE WXMF-FUND-NAME        TO WS-VL-KEY.
066600     MOVE WXMF-REC(1:60)  TO WS-VL-DETAIL.
066700     MOVE SPACES TO RPT-LINE.
066800     MOVE WS-VIEW-LINE TO RPT-LINE.
066900     WRITE RPT-LINE.
067000     PERFORM 1108-READ-MF.
067100*
067200*
067300******************************************
067400*  STOCK MAINTENANCE                       *
067500******************************************
067600*
067700 1200-MAINTAIN-ST.
067800     IF WXTR-ACTION-ADD
067900        PERFORM 1201-ADD-ST
068000     ELSE IF WXTR-ACTION-UPDATE OR WXTR-ACTION-DELETE
068100        PERFORM 1202-REBUILD-ST
068200     ELSE IF WXTR-ACTION-VIEW
068300        PERFORM 1207-VIEW-ST
068400     ELSE
068500        DISPLAY '!!!! UNKNOWN ACTION CODE - ' WXTR-ACTION-CODE
068600            UPON CRT AT 1201.
068700 1200-EXIT.
068800     EXIT.
068900*
069000 1201-ADD-ST.
069100     OPEN EXTEND ST-FILE.
069200     MOVE WXTR-DETAIL-AREA(1:133) TO WXST-REC.
069300     WRITE WXST-REC.
069400     CLOSE ST-FILE.
069500     ADD 1 TO WS-REC-CTR.
069600 1201-EXIT.
069700     EXIT.
069800*
069900*        STOCK - UPDATE/DELETE COPY-REPLACE PASS - WX-0288.
070000 1202-REBUILD-ST.
070100     MOVE 0 TO MATCH-SW REPL-SW.
070200     OPEN INPUT ST-FILE.
070300     IF WS-ST-STATUS NOT = '00'
070400        DISPLAY '!!!! NO STOCK FILE ON HAND'
070500            UPON CRT AT 1201
070600        GO TO 1202-EXIT.
070700     OPEN OUTPUT ST-TMP-FILE.
070800     MOVE 0 TO EOF-SW.
070900     PERFORM 1203-READ-ST.
071000     PERFORM 1204-SCAN-ST UNTIL END-OF-FILE.
071100     CLOSE ST-FILE.
071200     CLOSE ST-TMP-FILE.
071300     IF NOT KEY-WAS-MATCHED
071400        MOVE WXTR-KEY-ID TO WS-NFM-KEY
071500        DISPLAY WS-NOT-FOUND-MSG UPON CRT AT 1201
071600     ELSE
071700        OPEN INPUT ST-TMP-FILE
071800        OPEN OUTPUT ST-FILE
071900        MOVE 0 TO EOF-SW
072000        PERFORM 1205-COPYBACK-READ-ST
072100        PERFORM 1206-COPYBACK-WRITE-ST UNTIL END-OF-FILE
072200        CLOSE ST-TMP-FILE
072300        CLOSE ST-FILE.
072400 1202-EXIT.
072500     EXIT.
072600*
072700 1203-READ-ST.
072800     READ ST-FILE AT END MOVE 1 TO EOF-SW.
072900*
073000 1204-SCAN-ST.
073100     ADD 1 TO WS-REC-CTR.
073200     IF WXST-STOCK-NAME = WXTR-KEY-ID
073300        MOVE 1 TO MATCH-SW
073400        IF WXTR-ACTION-DELETE
073500           CONTINUE
073600        ELSE
073700           IF NOT ALREADY-REPLACED
073800              MOVE WXTR-DETAIL-AREA(1:133) TO WXST-TMP-REC
073900              WRITE WXST-TMP-REC
074000              MOVE 1 TO REPL-SW
074100              ADD 1 TO WS-KEPT-CTR
074200           ELSE
074300              MOVE WXST-REC TO WXST-TMP-REC
074400              WRITE WXST-TMP-REC
074500              ADD 1 TO WS-KEPT-CTR
074600     ELSE
074700        MOVE WXST-REC TO WXST-TMP-REC
074800        WRITE WXST-TMP-REC
074900        ADD 1 TO WS-KEPT-CTR.
075000     PERFORM 1203-READ-ST.
075100*
075200 1205-COPYBACK-READ-ST.
075300     READ ST-TMP-FILE AT END MOVE 1 TO EOF-SW.
075400*
075500 1206-COPYBACK-WRITE-ST.
075600     MOVE WXST-TMP-REC TO WXST-REC.
075700     WRITE WXST-REC.
075800     PERFORM 1205-COPYBACK-READ-ST.
075900*
076000 1207-VIEW-ST.
076100     OPEN INPUT ST-FILE.
076200     IF WS-ST-STATUS NOT = '00'
076300        DISPLAY '!!!! NO STOCK FILE ON HAND'
076400            UPON CRT AT 1201
076500        GO TO 1207-EXIT.
076600     MOVE SPACES TO WS-VIEW-LINE-HDR.
076700     MOVE '--- STOCK HOLDINGS ---' TO WS-VLH-TEXT.
076800     MOVE SPACES TO RPT-LINE.
076900     MOVE WS-VIEW-LINE-HDR TO RPT-LINE.
077000     WRITE RPT-LINE.
077100     MOVE 0 TO EOF-SW.
077200     PERFORM 1208-READ-ST.
077300     PERFORM 1209-LIST-ST UNTIL END-OF-FILE.
077400     CLOSE ST-FILE.
077500 1207-EXIT.
077600     EXIT.
077700*
077800 1208-READ-ST.
077900     READ ST-FILE AT END MOVE 1 TO EOF-SW.
078000*
078100 1209-LIST-ST.
078200     MOVE SPACES TO WS-VIEW-LINE.
078300     MOVE 'ST'            TO WS-VL-CLASS.
078400     MOVE 'STOCK'              TO WS-VL-DISP-NAME.
078500     MOVE WXST-STOCK-NAME        TO WS-VL-KEY.
078600     MOVE WXST-REC(1:60)  TO WS-VL-DETAIL.
078700     MOVE SPACES TO RPT-LINE.
078800     MOVE WS-VIEW-LINE TO RPT-LINE.
078900     WRITE RPT-LINE.
079000     PERFORM 1208-READ-ST.
079100*
079200*
079300******************************************
079400*  REAL ESTATE MAINTENANCE                 *
079500******************************************
079600*
079700 1300-MAINTAIN-RE.
079800     IF WXTR-ACTION-ADD
079900        PERFORM 1301-ADD-RE
080000     ELSE IF WXTR-ACTION-UPDATE OR WXTR-ACTION-DELETE
080100        PERFORM 1302-REBUILD-RE
080200     ELSE IF WXTR-ACTION-VIEW
080300        PERFORM 1307-VIEW-RE
080400     ELSE
080500        DISPLAY '!!!! UNKNOWN ACTION CODE - ' WXTR-ACTION-CODE
080600            UPON CRT AT 1201.
080700 1300-EXIT.
080800     EXIT.
080900*
081000 1301-ADD-RE.
081100     OPEN EXTEND RE-FILE.
081200     MOVE WXTR-DETAIL-AREA(1:170) TO WXRE-REC.
081300     WRITE WXRE-REC.
081400     CLOSE RE-FILE.
081500     ADD 1 TO WS-REC-CTR.
081600 1301-EXIT.
081700     EXIT.
081800*
081900*        REAL ESTATE - UPDATE/DELETE COPY-REPLACE PASS - WX-0288.
082000 1302-REBUILD-RE.
082100     MOVE 0 TO MATCH-SW REPL-SW.
082200     OPEN INPUT RE-FILE.
082300     IF WS-RE-STATUS NOT = '00'
082400        DISPLAY '!!!! NO REAL ESTATE FILE ON HAND'
082500            UPON CRT AT 1201
082600        GO TO 1302-EXIT.
082700     OPEN OUTPUT RE-TMP-FILE.
082800     MOVE 0 TO EOF-SW.
082900     PERFORM 1303-READ-RE.
083000     PERFORM 1304-SCAN-RE UNTIL END-OF-FILE.
083100     CLOSE RE-FILE.
083200     CLOSE RE-TMP-FILE.
083300     IF NOT KEY-WAS-MATCHED
083400        MOVE WXTR-KEY-ID TO WS-NFM-KEY
083500        DISPLAY WS-NOT-FOUND-MSG UPON CRT AT 1201
083600     ELSE
083700        OPEN INPUT RE-TMP-FILE
083800        OPEN OUTPUT RE-FILE
083900        MOVE 0 TO EOF-SW
084000        PERFORM 1305-COPYBACK-READ-RE
084100        PERFORM 1306-COPYBACK-WRITE-RE UNTIL END-OF-FILE
084200        CLOSE RE-TMP-FILE
084300        CLOSE RE-FILE.
084400 1302-EXIT.
084500     EXIT.
084600*
084700 1303-READ-RE.
084800     READ RE-FILE AT END MOVE 1 TO EOF-SW.
084900*
085000 1304-SCAN-RE.
085100     ADD 1 TO WS-REC-CTR.
085200     IF WXRE-PROPERTY-NAME = WXTR-KEY-ID
085300        MOVE 1 TO MATCH-SW
085400        IF WXTR-ACTION-DELETE
085500           CONTINUE
085600        ELSE
085700           IF NOT ALREADY-REPLACED
085800              MOVE WXTR-DETAIL-AREA(1:170) TO WXRE-TMP-REC
085900              WRITE WXRE-TMP-REC
086000              MOVE 1 TO REPL-SW
086100              ADD 1 TO WS-KEPT-CTR
086200           ELSE
086300              MOVE WXRE-REC TO WXRE-TMP-REC
086400              WRITE WXRE-TMP-REC
086500              ADD 1 TO WS-KEPT-CTR
086600     ELSE
086700        MOVE WXRE-REC TO WXRE-TMP-REC
086800        WRITE WXRE-TMP-REC
086900        ADD 1 TO WS-KEPT-CTR.
087000     PERFORM 1303-READ-RE.
087100*
087200 1305-COPYBACK-READ-RE.
087300     READ RE-TMP-FILE AT END MOVE 1 TO EOF-SW.
087400*
087500 1306-COPYBACK-WRITE-RE.
087600     MOVE WXRE-TMP-REC TO WXRE-REC.
087700     WRITE WXRE-REC.
087800     PERFORM 1305-COPYBACK-READ-RE.
087900*
088000 1307-VIEW-RE.
088100     OPEN INPUT RE-FILE.
088200     IF WS-RE-STATUS NOT = '00'
088300        DISPLAY '!!!! NO REAL ESTATE FILE ON HAND'
088400            UPON CRT AT 1201
088500        GO TO 1307-EXIT.
088600     MOVE SPACES TO WS-VIEW-LINE-HDR.
088700     MOVE '--- REAL ESTATE HOLDINGS ---' TO WS-VLH-TEXT.
088800     MOVE SPACES TO RPT-LINE.
088900     MOVE WS-VIEW-LINE-HDR TO RPT-LINE.
089000     WRITE RPT-LINE.
089100     MOVE 0 TO EOF-SW.
089200     PERFORM 1308-READ-RE.
089300     PERFORM 1309-LIST-RE UNTIL END-OF-FILE.
089400     CLOSE RE-FILE.
089500 1307-EXIT.
089600     EXIT.
089700*
089800 1308-READ-RE.
089900     READ RE-FILE AT END MOVE 1 TO EOF-SW.
090000*
090100 1309-LIST-RE.
090200     MOVE SPACES TO WS-VIEW-LINE.
090300     MOVE 'RE'            TO WS-VL-CLASS.
090400     MOVE 'REAL ESTATE'        TO WS-VL-DISP-NAME.
090500     MOVE WXRE-PROPERTY-NAME        TO WS-VL-KEY.
090600     MOVE WXRE-REC(1:60)  TO WS-VL-DETAIL.
090700     MOVE SPACES TO RPT-LINE.
090800     MOVE WS-VIEW-LINE TO RPT-LINE.
090900     WRITE RPT-LINE.
091000     PERFORM 1308-READ-RE.
091100*
091200*
091300******************************************
091400*  GOLD MAINTENANCE                        *
091500******************************************
091600*
091700 1400-MAINTAIN-GL.
091800     IF WXTR-ACTION-ADD
091900        PERFORM 1401-ADD-GL
092000     ELSE IF WXTR-ACTION-UPDATE OR WXTR-ACTION-DELETE
092100        PERFORM 1402-REBUILD-GL
092200     ELSE IF WXTR-ACTION-VIEW
092300        PERFORM 1407-VIEW-GL
092400     ELSE
092500        DISPLAY '!!!! UNKNOWN ACTION CODE - ' WXTR-ACTION-CODE
092600            UPON CRT AT 1201.
092700 1400-EXIT.
092800     EXIT.
092900*
093000 1401-ADD-GL.
093100     OPEN EXTEND GL-FILE.
093200     MOVE WXTR-DETAIL-AREA(1:90) TO WXGL-REC.
093300     WRITE WXGL-REC.
093400     CLOSE GL-FILE.
093500     ADD 1 TO WS-REC-CTR.
093600 1401-EXIT.
093700     EXIT.
093800*
093900*        GOLD - UPDATE/DELETE COPY-REPLACE PASS - WX-0288.
094000 1402-REBUILD-GL.
094100     MOVE 0 TO MATCH-SW REPL-SW.
094200     OPEN INPUT GL-FILE.
094300     IF WS-GL-STATUS NOT = '00'
094400        DISPLAY '!!!! NO GOLD FILE ON HAND'
094500            UPON CRT AT 1201
094600        GO TO 1402-EXIT.
094700     OPEN OUTPUT GL-TMP-FILE.
094800     MOVE 0 TO EOF-SW.
094900     PERFORM 1403-READ-GL.
095000     PERFORM 1404-SCAN-GL UNTIL END-OF-FILE.
095100     CLOSE GL-FILE.
095200     CLOSE GL-TMP-FILE.
095300     IF NOT KEY-WAS-MATCHED
095400        MOVE WXTR-KEY-ID TO WS-NFM-KEY
095500        DISPLAY WS-NOT-FOUND-MSG UPON CRT AT 1201
095600     ELSE
095700        OPEN INPUT GL-TMP-FILE
095800        OPEN OUTPUT GL-FILE
095900        MOVE 0 TO EOF-SW
096000        PERFORM 1405-COPYBACK-READ-GL
096100        PERFORM 1406-COPYBACK-WRITE-GL UNTIL END-OF-FILE
096200        CLOSE GL-TMP-FILE
096300        CLOSE GL-FILE.
096400 1402-EXIT.
096500     EXIT.
096600*
096700 1403-READ-GL.
096800     READ GL-FILE AT END MOVE 1 TO EOF-SW.
096900*
097000 1404-SCAN-GL.
097100     ADD 1 TO WS-REC-CTR.
097200     IF WXGL-ITEM-NAME = WXTR-KEY-ID
097300        MOVE 1 TO MATCH-SW
097400        IF WXTR-ACTION-DELETE
097500           CONTINUE
097600        ELSE
097700           IF NOT ALREADY-REPLACED
097800              MOVE WXTR-DETAIL-AREA(1:90) TO WXGL-TMP-REC
097900              WRITE WXGL-TMP-REC
098000              MOVE 1 TO REPL-SW
098100              ADD 1 TO WS-KEPT-CTR
098200           ELSE
098300              MOVE WXGL-REC TO WXGL-TMP-REC
098400              WRITE WXGL-TMP-REC
098500              ADD 1 TO WS-KEPT-CTR
098600     ELSE
098700        MOVE WXGL-REC TO WXGL-TMP-REC
098800        WRITE WXGL-TMP-REC
098900        ADD 1 TO WS-KEPT-CTR.
099000     PERFORM 1403-READ-GL.
099100*
099200 1405-COPYBACK-READ-GL.
099300     READ GL-TMP-FILE AT END MOVE 1 TO EOF-SW.
099400*
099500 1406-COPYBACK-WRITE-GL.
099600     MOVE WXGL-TMP-REC TO WXGL-REC.
099700     WRITE WXGL-REC.
099800     PERFORM 1405-COPYBACK-READ-GL.
099900*
100000 1407-VIEW-GL.
100100     OPEN INPUT GL-FILE.
100200     IF WS-GL-STATUS NOT = '00'
100300        DISPLAY '!!!! NO GOLD FILE ON HAND'
100400            UPON CRT AT 1201
100500        GO TO 1407-EXIT.
100600     MOVE SPACES TO WS-VIEW-LINE-HDR.
100700     MOVE '--- GOLD HOLDINGS ---' TO WS-VLH-TEXT.
100800     MOVE SPACES TO RPT-LINE.
100900     MOVE WS-VIEW-LINE-HDR TO RPT-LINE.
101000     WRITE RPT-LINE.
101100     MOVE 0 TO EOF-SW.
101200     PERFORM 1408-READ-GL.
101300     PERFORM 1409-LIST-GL UNTIL END-OF-FILE.
101400     CLOSE GL-FILE.
101500 1407-EXIT.
101600     EXIT.
101700*
101800 1408-READ-GL.
101900     READ GL-FILE AT END MOVE 1 TO EOF-SW.
102000*
102100 1409-LIST-GL.
102200     MOVE SPACES TO WS-VIEW-LINE.
102300     MOVE 'GL'            TO WS-VL-CLASS.
102400     MOVE 'GOLD'               TO WS-VL-DISP-NAME.
102500     MOVE WXGL-ITEM-NAME        TO WS-VL-KEY.
102600     MOVE WXGL-REC(1:60)  TO WS-VL-DETAIL.
102700     MOVE SPACES TO RPT-LINE.
102800     MOVE WS-VIEW-LINE TO RPT-LINE.
102900     WRITE RPT-LINE.
103000     PERFORM 1408-READ-GL.
103100*
103200*
103300******************************************
103400*  SILVER MAINTENANCE                      *
103500******************************************
103600*
103700 1500-MAINTAIN-SV.
103800     IF WXTR-ACTION-ADD
103900        PERFORM 1501-ADD-SV
104000     ELSE IF WXTR-ACTION-UPDATE OR WXTR-ACTION-DELETE
104100        PERFORM 1502-REBUILD-SV
104200     ELSE IF WXTR-ACTION-VIEW
104300        PERFORM 1507-VIEW-SV
104400     ELSE
104500        DISPLAY '!!!! UNKNOWN ACTION CODE - ' WXTR-ACTION-CODE
104600            UPON CRT AT 1201.
104700 1500-EXIT.
104800     EXIT.
104900*
105000 1501-ADD-SV.
105100     OPEN EXTEND SV-FILE.
105200     MOVE WXTR-DETAIL-AREA(1:90) TO WXSV-REC.
105300     WRITE WXSV-REC.
105400     CLOSE SV-FILE.
105500     ADD 1 TO WS-REC-CTR.
105600 1501-EXIT.
105700     EXIT.
105800*
105900*        SILVER - UPDATE/DELETE COPY-REPLACE PASS - WX-0288.
106000 1502-REBUILD-SV.
106100     MOVE 0 TO MATCH-SW REPL-SW.
106200     OPEN INPUT SV-FILE.
106300     IF WS-SV-STATUS NOT = '00'
106400        DISPLAY '!!!! NO SILVER FILE ON HAND'
106500            UPON CRT AT 1201
106600        GO TO 1502-EXIT.
106700     OPEN OUTPUT SV-TMP-FILE.
106800     MOVE 0 TO EOF-SW.
106900     PERFORM 1503-READ-SV.
107000     PERFORM 1504-SCAN-SV UNTIL END-OF-FILE.
107100     CLOSE SV-FILE.
107200     CLOSE SV-TMP-FILE.
107300     IF NOT KEY-WAS-MATCHED
107400        MOVE WXTR-KEY-ID TO WS-NFM-KEY
107500        DISPLAY WS-NOT-FOUND-MSG UPON CRT AT 1201
107600     ELSE
107700        OPEN INPUT SV-TMP-FILE
107800        OPEN OUTPUT SV-FILE
107900        MOVE 0 TO EOF-SW
108000        PERFORM 1505-COPYBACK-READ-SV
108100        PERFORM 1506-COPYBACK-WRITE-SV UNTIL END-OF-FILE
108200        CLOSE SV-TMP-FILE
108300        CLOSE SV-FILE.
108400 1502-EXIT.
108500     EXIT.
108600*
108700 1503-READ-SV.
108800     READ SV-FILE AT END MOVE 1 TO EOF-SW.
108900*
109000 1504-SCAN-SV.
109100     ADD 1 TO WS-REC-CTR.
109200     IF WXSV-ITEM-NAME = WXTR-KEY-ID
109300        MOVE 1 TO MATCH-SW
109400        IF WXTR-ACTION-DELETE
109500           CONTINUE
109600        ELSE
109700           IF NOT ALREADY-REPLACED
109800              MOVE WXTR-DETAIL-AREA(1:90) TO WXSV-TMP-REC
109900              WRITE WXSV-TMP-REC
110000              MOVE 1 TO REPL-SW
110100              ADD 1 TO WS-KEPT-CTR
110200           ELSE
110300              MOVE WXSV-REC TO WXSV-TMP-REC
110400              WRITE WXSV-TMP-REC
110500              ADD 1 TO WS-KEPT-CTR
110600     ELSE
110700        MOVE WXSV-REC TO WXSV-TMP-REC
110800        WRITE WXSV-TMP-REC
110900        ADD 1 TO WS-KEPT-CTR.
111000     PERFORM 1503-READ-SV.
111100*
111200 1505-COPYBACK-READ-SV.
111300     READ SV-TMP-FILE AT END MOVE 1 TO EOF-SW.
111400*
111500 1506-COPYBACK-WRITE-SV.
111600     MOVE WXSV-TMP-REC TO WXSV-REC.
111700     WRITE WXSV-REC.
111800     PERFORM 1505-COPYBACK-READ-SV.
111900*
112000 1507-VIEW-SV.
112100     OPEN INPUT SV-FILE.
112200     IF WS-SV-STATUS NOT = '00'
112300        DISPLAY '!!!! NO SILVER FILE ON HAND'
112400            UPON CRT AT 1201
112500        GO TO 1507-EXIT.
112600     MOVE SPACES TO WS-VIEW-LINE-HDR.
112700     MOVE '--- SILVER HOLDINGS ---' TO WS-VLH-TEXT.
112800     MOVE SPACES TO RPT-LINE.
112900     MOVE WS-VIEW-LINE-HDR TO RPT-LINE.
113000     WRITE RPT-LINE.
113100     MOVE 0 TO EOF-SW.
113200     PERFORM 1508-READ-SV.
113300     PERFORM 1509-LIST-SV UNTIL END-OF-FILE.
113400     CLOSE SV-FILE.
113500 1507-EXIT.
113600     EXIT.
113700*
113800 1508-READ-SV.
113900     READ SV-FILE AT END MOVE 1 TO EOF-SW.
114000*
114100 1509-LIST-SV.
114200     MOVE SPACES TO WS-VIEW-LINE.
114300     MOVE 'SV'            TO WS-VL-CLASS.
114400     MOVE 'SILVER'             TO WS-VL-DISP-NAME.
114500     MOVE WXSV-ITEM-NAME        TO WS-VL-KEY.
114600     MOVE WXSV-REC(1:60)  TO WS-VL-DETAIL.
114700     MOVE SPACES TO RPT-LINE.
114800     MOVE WS-VIEW-LINE TO RPT-LINE.
114900     WRITE RPT-LINE.
115000     PERFORM 1508-READ-SV.
115100*
115200*
115300******************************************
115400*  BANK ACCOUNT MAINTENANCE                *
115500******************************************
115600*
115700 1600-MAINTAIN-BA.
115800     IF WXTR-ACTION-ADD
115900        PERFORM 1601-ADD-BA
116000     ELSE IF WXTR-ACTION-UPDATE OR WXTR-ACTION-DELETE
116100        PERFORM 1602-REBUILD-BA
116200     ELSE IF WXTR-ACTION-VIEW
116300        PERFORM 1607-VIEW-BA
116400     ELSE
116500        DISPLAY '!!!! UNKNOWN ACTION CODE - ' WXTR-ACTION-CODE
116600            UPON CRT AT 1201.
116700 1600-EXIT.
116800     EXIT.
116900*
117000 1601-ADD-BA.
117100     OPEN EXTEND BA-FILE.
117200     MOVE WXTR-DETAIL-AREA(1:150) TO WXBA-REC.
117300     WRITE WXBA-REC.
117400     CLOSE BA-FILE.
117500     ADD 1 TO WS-REC-CTR.
117600 1601-EXIT.
117700     EXIT.
117800*
117900*        BANK ACCOUNT - UPDATE/DELETE COPY-REPLACE PASS - WX-0288.
118000 1602-REBUILD-BA.
118100     MOVE 0 TO MATCH-SW REPL-SW.
118200     OPEN INPUT BA-FILE.
118300     IF WS-BA-STATUS NOT = '00'
118400        DISPLAY '!!!! NO BANK ACCOUNT FILE ON HAND'
118500            UPON CRT AT 1201
118600        GO TO 1602-EXIT.
118700     OPEN OUTPUT BA-TMP-FILE.
118800     MOVE 0 TO EOF-SW.
118900     PERFORM 1603-READ-BA.
119000     PERFORM 1604-SCAN-BA UNTIL END-OF-FILE.
119100     CLOSE BA-FILE.
119200     CLOSE BA-TMP-FILE.
119300     IF NOT KEY-WAS-MATCHED
119400        MOVE WXTR-KEY-ID TO WS-NFM-KEY
119500        DISPLAY WS-NOT-FOUND-MSG UPON CRT AT 1201
119600     ELSE
119700        OPEN INPUT BA-TMP-FILE
119800        OPEN OUTPUT BA-FILE
119900        MOVE 0 TO EOF-SW
120000        PERFORM 1605-COPYBACK-READ-BA
120100        PERFORM 1606-COPYBACK-WRITE-BA UNTIL END-OF-FILE
120200        CLOSE BA-TMP-FILE
120300        CLOSE BA-FILE.
120400 1602-EXIT.
120500     EXIT.
120600*
120700 1603-READ-BA.
120800     READ BA-FILE AT END MOVE 1 TO EOF-SW.
120900*
121000 1604-SCAN-BA.
121100     ADD 1 TO WS-REC-CTR.
121200     IF WXBA-BANK-NAME = WXTR-KEY-ID
121300        MOVE 1 TO MATCH-SW
121400        IF WXTR-ACTION-DELETE
121500           CONTINUE
121600        ELSE
121700           IF NOT ALREADY-REPLACED
121800              MOVE WXTR-DETAIL-AREA(1:150) TO WXBA-TMP-REC
121900              WRITE WXBA-TMP-REC
122000              MOVE 1 TO REPL-SW
122100              ADD 1 TO WS-KEPT-CTR
122200           ELSE
122300              MOVE WXBA-REC TO WXBA-TMP-REC
122400              WRITE WXBA-TMP-REC
122500              ADD 1 TO WS-KEPT-CTR
122600     ELSE
122700        MOVE WXBA-REC TO WXBA-TMP-REC
122800        WRITE WXBA-TMP-REC
122900        ADD 1 TO WS-KEPT-CTR.
123000     PERFORM 1603-READ-BA.
123100*
123200 1605-COPYBACK-READ-BA.
123300     READ BA-TMP-FILE AT END MOVE 1 TO EOF-SW.
123400*
123500 1606-COPYBACK-WRITE-BA.
123600     MOVE WXBA-TMP-REC TO WXBA-REC.
123700     WRITE WXBA-REC.
123800     PERFORM 1605-COPYBACK-READ-BA.
123900*
124000 1607-VIEW-BA.
124100     OPEN INPUT BA-FILE.
124200     IF WS-BA-STATUS NOT = '00'
124300        DISPLAY '!!!! NO BANK ACCOUNT FILE ON HAND'
124400            UPON CRT AT 1201
124500        GO TO 1607-EXIT.
124600     MOVE SPACES TO WS-VIEW-LINE-HDR.
124700     MOVE '--- BANK ACCOUNT HOLDINGS ---' TO WS-VLH-TEXT.
124800     MOVE SPACES TO RPT-LINE.
124900     MOVE WS-VIEW-LINE-HDR TO RPT-LINE.
125000     WRITE RPT-LINE.
125100     MOVE 0 TO EOF-SW.
125200     PERFORM 1608-READ-BA.
125300     PERFORM 1609-LIST-BA UNTIL END-OF-FILE.
125400     CLOSE BA-FILE.
125500 1607-EXIT.
125600     EXIT.
125700*
125800 1608-READ-BA.
125900     READ BA-FILE AT END MOVE 1 TO EOF-SW.
126000*
126100 1609-LIST-BA.
126200     MOVE SPACES TO WS-VIEW-LINE.
126300     MOVE 'BA'            TO WS-VL-CLASS.
126400     MOVE 'BANK ACCOUNT'       TO WS-VL-DISP-NAME.
126500     MOVE WXBA-BANK-NAME        TO WS-VL-KEY.
126600     MOVE WXBA-REC(1:60)  TO WS-VL-DETAIL.
126700     MOVE SPACES TO RPT-LINE.
126800     MOVE WS-VIEW-LINE TO RPT-LINE.
126900     WRITE RPT-LINE.
127000     PERFORM 1608-READ-BA.
127100*
127200*
127300******************************************
127400*  FIXED DEPOSIT MAINTENANCE               *
127500******************************************
127600*
127700 1700-MAINTAIN-FD.
127800     IF WXTR-ACTION-ADD
127900        PERFORM 1701-ADD-FD
128000     ELSE IF WXTR-ACTION-UPDATE OR WXTR-ACTION-DELETE
128100        PERFORM 1702-REBUILD-FD
128200     ELSE IF WXTR-ACTION-VIEW
128300        PERFORM 1707-VIEW-FD
128400     ELSE
128500        DISPLAY '!!!! UNKNOWN ACTION CODE - ' WXTR-ACTION-CODE
128600            UPON CRT AT 1201.
128700 1700-EXIT.
128800     EXIT.
128900*
129000 1701-ADD-FD.
129100     OPEN EXTEND FD-FILE.
129200     MOVE WXTR-DETAIL-AREA(1:163) TO WXFD-REC.
129300     WRITE WXFD-REC.
129400     CLOSE FD-FILE.
129500     ADD 1 TO WS-REC-CTR.
129600 1701-EXIT.
129700     EXIT.
129800*
129900*        FIXED DEPOSIT - UPDATE/DELETE COPY-REPLACE PASS - WX-0288.
130000 1702-REBUILD-FD.
130100     MOVE 0 TO MATCH-SW REPL-SW.
130200     OPEN INPUT FD-FILE.
130300     IF WS-FD-STATUS NOT = '00'
130400        DISPLAY '!!!! NO FIXED DEPOSIT FILE ON HAND'
130500            UPON CRT AT 1201
130600        GO TO 1702-EXIT.
130700     OPEN OUTPUT FD-TMP-FILE.
130800     MOVE 0 TO EOF-SW.
130900     PERFORM 1703-READ-FD.
131000     PERFORM 1704-SCAN-FD UNTIL END-OF-FILE.
131100     CLOSE FD-FILE.
131200     CLOSE FD-TMP-FILE.
131300     IF NOT KEY-WAS-MATCHED
131400        MOVE WXTR-KEY-ID TO WS-NFM-KEY
131500        DISPLAY WS-NOT-FOUND-MSG UPON CRT AT 1201
131600     ELSE
131700        OPEN INPUT FD-TMP-FILE
131800        OPEN OUTPUT FD-FILE
131900        MOVE 0 TO EOF-SW
132000        PERFORM 1705-COPYBACK-READ-FD
132100        PERFORM 1706-COPYBACK-WRITE-FD UNTIL END-OF-FILE
132200        CLOSE FD-TMP-FILE
132300        CLOSE FD-FILE.
132400 1702-EXIT.
132500     EXIT.
132600*
132700 1703-READ-FD.
132800     READ FD-FILE AT END MOVE 1 TO EOF-SW.
132900*
133000 1704-SCAN-FD.
133100     ADD 1 TO WS-REC-CTR.
133200     IF WXFD-FD-NAME = WXTR-KEY-ID
133300        MOVE 1 TO MATCH-SW
133400        IF WXTR-ACTION-DELETE
133500           CONTINUE
133600        ELSE
133700           IF NOT ALREADY-REPLACED
133800              MOVE WXTR-DETAIL-AREA(1:163) TO WXFD-TMP-REC
133900              WRITE WXFD-TMP-REC
134000              MOVE 1 TO REPL-SW
134100              ADD 1 TO WS-KEPT-CTR
134200           ELSE
134300              MOVE WXFD-REC TO WXFD-TMP-REC
134400              WRITE WXFD-TMP-REC
134500              ADD 1 TO WS-KEPT-CTR
134600     ELSE
134700        MOVE WXFD-REC TO WXFD-TMP-REC
134800        WRITE WXFD-TMP-REC
134900        ADD 1 TO WS-KEPT-CTR.
135000     PERFORM 1703-READ-FD.
135100*
135200 1705-COPYBACK-READ-FD.
135300     READ FD-TMP-FILE AT END MOVE 1 TO EOF-SW.
135400*
135500 1706-COPYBACK-WRITE-FD.
135600     MOVE WXFD-TMP-REC TO WXFD-REC.
135700     WRITE WXFD-REC.
135800     PERFORM 1705-COPYBACK-READ-FD.
135900*
136000 1707-VIEW-FD.
136100     OPEN INPUT FD-FILE.
136200     IF WS-FD-STATUS NOT = '00'
136300        DISPLAY '!!!! NO FIXED DEPOSIT FILE ON HAND'
136400            UPON CRT AT 1201
136500        GO TO 1707-EXIT.
136600     MOVE SPACES TO WS-VIEW-LINE-HDR.
136700     MOVE '--- FIXED DEPOSIT HOLDINGS ---' TO WS-VLH-TEXT.
136800     MOVE SPACES TO RPT-LINE.
136900     MOVE WS-VIEW-LINE-HDR TO RPT-LINE.
137000     WRITE RPT-LINE.
137100     MOVE 0 TO EOF-SW.
137200     PERFORM 1708-READ-FD.
137300     PERFORM 1709-LIST-FD UNTIL END-OF-FILE.
137400     CLOSE FD-FILE.
137500 1707-EXIT.
137600     EXIT.
137700*
137800 1708-READ-FD.
137900     READ FD-FILE AT END MOVE 1 TO EOF-SW.
138000*
138100 1709-LIST-FD.
138200     MOVE SPACES TO WS-VIEW-LINE.
138300     MOVE 'FD'            TO WS-VL-CLASS.
138400     MOVE 'FIXED DEPOSIT'      TO WS-VL-DISP-NAME.
138500     MOVE WXFD-FD-NAME        TO WS-VL-KEY.
138600     MOVE WXFD-REC(1:60)  TO WS-VL-DETAIL.
138700     MOVE SPACES TO RPT-LINE.
138800     MOVE WS-VIEW-LINE TO RPT-LINE.
138900     WRITE RPT-LINE.
139000     PERFORM 1708-READ-FD.
139100*
139200*
139300******************************************
139400*  NPS ACCOUNT MAINTENANCE                 *
139500******************************************
139600*
139700 1800-MAINTAIN-NP.
139800     IF WXTR-ACTION-ADD
139900        PERFORM 1801-ADD-NP
140000     ELSE IF WXTR-ACTION-UPDATE OR WXTR-ACTION-DELETE
140100        PERFORM 1802-REBUILD-NP
140200     ELSE IF WXTR-ACTION-VIEW
140300        PERFORM 1807-VIEW-NP
140400     ELSE
140500        DISPLAY '!!!! UNKNOWN ACTION CODE - ' WXTR-ACTION-CODE
140600            UPON CRT AT 1201.
140700 1800-EXIT.
140800     EXIT.
140900*
141000 1801-ADD-NP.
141100     OPEN EXTEND NP-FILE.
141200     MOVE WXTR-DETAIL-AREA(1:100) TO WXNP-REC.
141300     WRITE WXNP-REC.
141400     CLOSE NP-FILE.
141500     ADD 1 TO WS-REC-CTR.
141600 1801-EXIT.
141700     EXIT.
141800*
141900*        NPS ACCOUNT - UPDATE/DELETE COPY-REPLACE PASS - WX-0288.
142000 1802-REBUILD-NP.
142100     MOVE 0 TO MATCH-SW REPL-SW.
142200     OPEN INPUT NP-FILE.
142300     IF WS-NP-STATUS NOT = '00'
142400        DISPLAY '!!!! NO NPS ACCOUNT FILE ON HAND'
142500            UPON CRT AT 1201
142600        GO TO 1802-EXIT.
142700     OPEN OUTPUT NP-TMP-FILE.
142800     MOVE 0 TO EOF-SW.
142900     PERFORM 1803-READ-NP.
143000     PERFORM 1804-SCAN-NP UNTIL END-OF-FILE.
143100     CLOSE NP-FILE.
143200     CLOSE NP-TMP-FILE.
143300     IF NOT KEY-WAS-MATCHED
143400        MOVE WXTR-KEY-ID TO WS-NFM-KEY
143500        DISPLAY WS-NOT-FOUND-MSG UPON CRT AT 1201
143600     ELSE
143700        OPEN INPUT NP-TMP-FILE
143800        OPEN OUTPUT NP-FILE
143900        MOVE 0 TO EOF-SW
144000        PERFORM 1805-COPYBACK-READ-NP
144100        PERFORM 1806-COPYBACK-WRITE-NP UNTIL END-OF-FILE
144200        CLOSE NP-TMP-FILE
144300        CLOSE NP-FILE.
144400 1802-EXIT.
144500     EXIT.
144600*
144700 1803-READ-NP.
144800     READ NP-FILE AT END MOVE 1 TO EOF-SW.
144900*
145000 1804-SCAN-NP.
145100     ADD 1 TO WS-REC-CTR.
145200     IF WXNP-PRAN-NUMBER = WXTR-KEY-ID
145300        MOVE 1 TO MATCH-SW
145400        IF WXTR-ACTION-DELETE
145500           CONTINUE
145600        ELSE
145700           IF NOT ALREADY-REPLACED
145800              MOVE WXTR-DETAIL-AREA(1:100) TO WXNP-TMP-REC
145900              WRITE WXNP-TMP-REC
146000              MOVE 1 TO REPL-SW
146100              ADD 1 TO WS-KEPT-CTR
146200           ELSE
146300              MOVE WXNP-REC TO WXNP-TMP-REC
146400              WRITE WXNP-TMP-REC
146500              ADD 1 TO WS-KEPT-CTR
146600     ELSE
146700        MOVE WXNP-REC TO WXNP-TMP-REC
146800        WRITE WXNP-TMP-REC
146900        ADD 1 TO WS-KEPT-CTR.
147000     PERFORM 1803-READ-NP.
147100*
147200 1805-COPYBACK-READ-NP.
147300     READ NP-TMP-FILE AT END MOVE 1 TO EOF-SW.
147400*
147500 1806-COPYBACK-WRITE-NP.
147600     MOVE WXNP-TMP-REC TO WXNP-REC.
147700     WRITE WXNP-REC.
147800     PERFORM 1805-COPYBACK-READ-NP.
147900*
148000 1807-VIEW-NP.
148100     OPEN INPUT NP-FILE.
148200     IF WS-NP-STATUS NOT = '00'
148300        DISPLAY '!!!! NO NPS ACCOUNT FILE ON HAND'
148400            UPON CRT AT 1201
148500        GO TO 1807-EXIT.
148600     MOVE SPACES TO WS-VIEW-LINE-HDR.
148700     MOVE '--- NPS ACCOUNT HOLDINGS ---' TO WS-VLH-TEXT.
148800     MOVE SPACES TO RPT-LINE.
148900     MOVE WS-VIEW-LINE-HDR TO RPT-LINE.
149000     WRITE RPT-LINE.
149100     MOVE 0 TO EOF-SW.
149200     PERFORM 1808-READ-NP.
149300     PERFORM 1809-LIST-NP UNTIL END-OF-FILE.
149400     CLOSE NP-FILE.
149500 1807-EXIT.
149600     EXIT.
149700*
149800 1808-READ-NP.
149900     READ NP-FILE AT END MOVE 1 TO EOF-SW.
150000*
150100 1809-LIST-NP.
150200     MOVE SPACES TO WS-VIEW-LINE.
150300     MOVE 'NP'            TO WS-VL-CLASS.
150400     MOVE 'NPS ACCOUNT'        TO WS-VL-DISP-NAME.
150500     MOVE WXNP-PRAN-NUMBER        TO WS-VL-KEY.
150600     MOVE WXNP-REC(1:60)  TO WS-VL-DETAIL.
150700     MOVE SPACES TO RPT-LINE.
150800     MOVE WS-VIEW-LINE TO RPT-LINE.
150900     WRITE RPT-LINE.
151000     PERFORM 1808-READ-NP.
151100*
151200*
151300******************************************
151400*  PPF ACCOUNT MAINTENANCE                 *
151500******************************************
151600*
151700 1810-MAINTAIN-PF.
151800     IF WXTR-ACTION-ADD
151900        PERFORM 1811-ADD-PF
152000     ELSE IF WXTR-ACTION-UPDATE OR WXTR-ACTION-DELETE
152100        PERFORM 1812-REBUILD-PF
152200     ELSE IF WXTR-ACTION-VIEW
152300        PERFORM 1817-VIEW-PF
152400     ELSE
152500        DISPLAY '!!!! UNKNOWN ACTION CODE - ' WXTR-ACTION-CODE
152600            UPON CRT AT 1201.
152700 1810-EXIT.
152800     EXIT.
152900*
153000 1811-ADD-PF.
153100     OPEN EXTEND PF-FILE.
153200     MOVE WXTR-DETAIL-AREA(1:100) TO WXPF-REC.
153300     WRITE WXPF-REC.
153400     CLOSE PF-FILE.
153500     ADD 1 TO WS-REC-CTR.
153600 1811-EXIT.
153700     EXIT.
153800*
153900*        PPF ACCOUNT - UPDATE/DELETE COPY-REPLACE PASS - WX-0288.
154000 1812-REBUILD-PF.
154100     MOVE 0 TO MATCH-SW REPL-SW.
154200     OPEN INPUT PF-FILE.
154300     IF WS-PF-STATUS NOT = '00'
154400        DISPLAY '!!!! NO PPF ACCOUNT FILE ON HAND'
154500            UPON CRT AT 1201
154600        GO TO 1812-EXIT.
154700     OPEN OUTPUT PF-TMP-FILE.
154800     MOVE 0 TO EOF-SW.
154900     PERFORM 1813-READ-PF.
155000     PERFORM 1814-SCAN-PF UNTIL END-OF-FILE.
155100     CLOSE PF-FILE.
155200     CLOSE PF-TMP-FILE.
155300     IF NOT KEY-WAS-MATCHED
155400        MOVE WXTR-KEY-ID TO WS-NFM-KEY
155500        DISPLAY WS-NOT-FOUND-MSG UPON CRT AT 1201
155600     ELSE
155700        OPEN INPUT PF-TMP-FILE
155800        OPEN OUTPUT PF-FILE
155900        MOVE 0 TO EOF-SW
156000        PERFORM 1815-COPYBACK-READ-PF
156100        PERFORM 1816-COPYBACK-WRITE-PF UNTIL END-OF-FILE
156200        CLOSE PF-TMP-FILE
156300        CLOSE PF-FILE.
156400 1812-EXIT.
156500     EXIT.
156600*
156700 1813-READ-PF.
156800     READ PF-FILE AT END MOVE 1 TO EOF-SW.
156900*
157000 1814-SCAN-PF.
157100     ADD 1 TO WS-REC-CTR.
157200     IF WXPF-ACCOUNT-NUMBER = WXTR-KEY-ID
157300        MOVE 1 TO MATCH-SW
157400        IF WXTR-ACTION-DELETE
157500           CONTINUE
157600        ELSE
157700           IF NOT ALREADY-REPLACED
157800              MOVE WXTR-DETAIL-AREA(1:100) TO WXPF-TMP-REC
157900              WRITE WXPF-TMP-REC
158000              MOVE 1 TO REPL-SW
158100              ADD 1 TO WS-KEPT-CTR
158200           ELSE
158300              MOVE WXPF-REC TO WXPF-TMP-REC
158400              WRITE WXPF-TMP-REC
158500              ADD 1 TO WS-KEPT-CTR
158600     ELSE
158700        MOVE WXPF-REC TO WXPF-TMP-REC
158800        WRITE WXPF-TMP-REC
158900        ADD 1 TO WS-KEPT-CTR.
159000     PERFORM 1813-READ-PF.
159100*
159200 1815-COPYBACK-READ-PF.
159300     READ PF-TMP-FILE AT END MOVE 1 TO EOF-SW.
159400*
159500 1816-COPYBACK-WRITE-PF.
159600     MOVE WXPF-TMP-REC TO WXPF-REC.
159700     WRITE WXPF-REC.
159800     PERFORM 1815-COPYBACK-READ-PF.
159900*
160000 1817-VIEW-PF.
160100     OPEN INPUT PF-FILE.
160200     IF WS-PF-STATUS NOT = '00'
160300        DISPLAY '!!!! NO PPF ACCOUNT FILE ON HAND'
160400            UPON CRT AT 1201
160500        GO TO 1817-EXIT.
160600     MOVE SPACES TO WS-VIEW-LINE-HDR.
160700     MOVE '--- PPF ACCOUNT HOLDINGS ---' TO WS-VLH-TEXT.
160800     MOVE SPACES TO RPT-LINE.
160900     MOVE WS-VIEW-LINE-HDR TO RPT-LINE.
161000     WRITE RPT-LINE.
161100     MOVE 0 TO EOF-SW.
161200     PERFORM 1818-READ-PF.
161300     PERFORM 1819-LIST-PF UNTIL END-OF-FILE.
161400     CLOSE PF-FILE.
161500 1817-EXIT.
161600     EXIT.
161700*
161800 1818-READ-PF.
161900     READ PF-FILE AT END MOVE 1 TO EOF-SW.
162000*
162100 1819-LIST-PF.
162200     MOVE SPACES TO WS-VIEW-LINE.
162300     MOVE 'PF'            TO WS-VL-CLASS.
162400     MOVE 'PPF ACCOUNT'        TO WS-VL-DISP-NAME.
162500     MOVE WXPF-ACCOUNT-NUMBER        TO WS-VL-KEY.
162600     MOVE WXPF-REC(1:60)  TO WS-VL-DETAIL.
162700     MOVE SPACES TO RPT-LINE.
162800     MOVE WS-VIEW-LINE TO RPT-LINE.
162900     WRITE RPT-LINE.
163000     PERFORM 1818-READ-PF.
163100*
163200*
163300******************************************
163400*  EPF ACCOUNT MAINTENANCE                 *
163500******************************************
163600*
163700 1820-MAINTAIN-EP.
163800     IF WXTR-ACTION-ADD
163900        PERFORM 1821-ADD-EP
164000     ELSE IF WXTR-ACTION-UPDATE OR WXTR-ACTION-DELETE
164100        PERFORM 1822-REBUILD-EP
164200     ELSE IF WXTR-ACTION-VIEW
164300        PERFORM 1827-VIEW-EP
164400     ELSE
164500        DISPLAY '!!!! UNKNOWN ACTION CODE - ' WXTR-ACTION-CODE
164600            UPON CRT AT 1201.
164700 1820-EXIT.
164800     EXIT.
164900*
165000 1821-ADD-EP.
165100     OPEN EXTEND EP-FILE.
165200     MOVE WXTR-DETAIL-AREA(1:100) TO WXEP-REC.
165300     WRITE WXEP-REC.
165400     CLOSE EP-FILE.
165500     ADD 1 TO WS-REC-CTR.
165600 1821-EXIT.
165700     EXIT.
165800*
165900*        EPF ACCOUNT - UPDATE/DELETE COPY-REPLACE PASS - WX-0288.
166000 1822-REBUILD-EP.
166100     MOVE 0 TO MATCH-SW REPL-SW.
166200     OPEN INPUT EP-FILE.
166300     IF WS-EP-STATUS NOT = '00'
166400        DISPLAY '!!!! NO EPF ACCOUNT FILE ON HAND'
166500            UPON CRT AT 1201
166600        GO TO 1822-EXIT.
166700     OPEN OUTPUT EP-TMP-FILE.
166800     MOVE 0 TO EOF-SW.
166900     PERFORM 1823-READ-EP.
167000     PERFORM 1824-SCAN-EP UNTIL END-OF-FILE.
167100     CLOSE EP-FILE.
167200     CLOSE EP-TMP-FILE.
167300     IF NOT KEY-WAS-MATCHED
167400        MOVE WXTR-KEY-ID TO WS-NFM-KEY
167500        DISPLAY WS-NOT-FOUND-MSG UPON CRT AT 1201
167600     ELSE
167700        OPEN INPUT EP-TMP-FILE
167800        OPEN OUTPUT EP-FILE
167900        MOVE 0 TO EOF-SW
168000        PERFORM 1825-COPYBACK-READ-EP
168100        PERFORM 1826-COPYBACK-WRITE-EP UNTIL END-OF-FILE
168200        CLOSE EP-TMP-FILE
168300        CLOSE EP-FILE.
168400 1822-EXIT.
168500     EXIT.
168600*
168700 1823-READ-EP.
168800     READ EP-FILE AT END MOVE 1 TO EOF-SW.
168900*
169000 1824-SCAN-EP.
169100     ADD 1 TO WS-REC-CTR.
169200     IF WXEP-UAN-NUMBER = WXTR-KEY-ID
169300        MOVE 1 TO MATCH-SW
169400        IF WXTR-ACTION-DELETE
169500           CONTINUE
169600        ELSE
169700           IF NOT ALREADY-REPLACED
169800              MOVE WXTR-DETAIL-AREA(1:100) TO WXEP-TMP-REC
169900              WRITE WXEP-TMP-REC
170000              MOVE 1 TO REPL-SW
170100              ADD 1 TO WS-KEPT-CTR
170200           ELSE
170300              MOVE WXEP-REC TO WXEP-TMP-REC
170400              WRITE WXEP-TMP-REC
170500              ADD 1 TO WS-KEPT-CTR
170600     ELSE
170700        MOVE WXEP-REC TO WXEP-TMP-REC
170800        WRITE WXEP-TMP-REC
170900        ADD 1 TO WS-KEPT-CTR.
171000     PERFORM 1823-READ-EP.
171100*
171200 1825-COPYBACK-READ-EP.
171300     READ EP-TMP-FILE AT END MOVE 1 TO EOF-SW.
171400*
171500 1826-COPYBACK-WRITE-EP.
171600     MOVE WXEP-TMP-REC TO WXEP-REC.
171700     WRITE WXEP-REC.
171800     PERFORM 1825-COPYBACK-READ-EP.
171900*
172000 1827-VIEW-EP.
172100     OPEN INPUT EP-FILE.
172200     IF WS-EP-STATUS NOT = '00'
172300        DISPLAY '!!!! NO EPF ACCOUNT FILE ON HAND'
172400            UPON CRT AT 1201
172500        GO TO 1827-EXIT.
172600     MOVE SPACES TO WS-VIEW-LINE-HDR.
172700     MOVE '--- EPF ACCOUNT HOLDINGS ---' TO WS-VLH-TEXT.
172800     MOVE SPACES TO RPT-LINE.
172900     MOVE WS-VIEW-LINE-HDR TO RPT-LINE.
173000     WRITE RPT-LINE.
173100     MOVE 0 TO EOF-SW.
173200     PERFORM 1828-READ-EP.
173300     PERFORM 1829-LIST-EP UNTIL END-OF-FILE.
173400     CLOSE EP-FILE.
173500 1827-EXIT.
173600     EXIT.
173700*
173800 1828-READ-EP.
173900     READ EP-FILE AT END MOVE 1 TO EOF-SW.
174000*
174100 1829-LIST-EP.
174200     MOVE SPACES TO WS-VIEW-LINE.
174300     MOVE 'EP'            TO WS-VL-CLASS.
174400     MOVE 'EPF ACCOUNT'        TO WS-VL-DISP-NAME.
174500     MOVE WXEP-UAN-NUMBER        TO WS-VL-KEY.
174600     MOVE WXEP-REC(1:60)  TO WS-VL-DETAIL.
174700     MOVE SPACES TO RPT-LINE.
174800     MOVE WS-VIEW-LINE TO RPT-LINE.
174900     WRITE RPT-LINE.
175000     PERFORM 1828-READ-EP.
175100*
175200*
175300******************************************
175400*  INSURANCE POLICY MAINTENANCE            *
175500******************************************
175600*
175700 1830-MAINTAIN-IN.
175800     IF WXTR-ACTION-ADD
175900        PERFORM 1831-ADD-IN
176000     ELSE IF WXTR-ACTION-UPDATE OR WXTR-ACTION-DELETE
176100        PERFORM 1832-REBUILD-IN
176200     ELSE IF WXTR-ACTION-VIEW
176300        PERFORM 1837-VIEW-IN
176400     ELSE
176500        DISPLAY '!!!! UNKNOWN ACTION CODE - ' WXTR-ACTION-CODE
176600            UPON CRT AT 1201.
176700 1830-EXIT.
176800     EXIT.
176900*
177000 1831-ADD-IN.
177100     OPEN EXTEND IN-FILE.
177200     MOVE WXTR-DETAIL-AREA(1:180) TO WXIN-REC.
177300     WRITE WXIN-REC.
177400     CLOSE IN-FILE.
177500     ADD 1 TO WS-REC-CTR.
177600 1831-EXIT.
177700     EXIT.
177800*
177900*        INSURANCE POLICY - UPDATE/DELETE COPY-REPLACE PASS - WX-0288.
178000 1832-REBUILD-IN.
178100     MOVE 0 TO MATCH-SW REPL-SW.
178200     OPEN INPUT IN-FILE.
178300     IF WS-IN-STATUS NOT = '00'
178400        DISPLAY '!!!! NO INSURANCE POLICY FILE ON HAND'
178500            UPON CRT AT 1201
178600        GO TO 1832-EXIT.
178700     OPEN OUTPUT IN-TMP-FILE.
178800     MOVE 0 TO EOF-SW.
178900     PERFORM 1833-READ-IN.
179000     PERFORM 1834-SCAN-IN UNTIL END-OF-FILE.
179100     CLOSE IN-FILE.
179200     CLOSE IN-TMP-FILE.
179300     IF NOT KEY-WAS-MATCHED
179400        MOVE WXTR-KEY-ID TO WS-NFM-KEY
179500        DISPLAY WS-NOT-FOUND-MSG UPON CRT AT 1201
179600     ELSE
179700        OPEN INPUT IN-TMP-FILE
179800        OPEN OUTPUT IN-FILE
179900        MOVE 0 TO EOF-SW
180000        PERFORM 1835-COPYBACK-READ-IN
180100        PERFORM 1836-COPYBACK-WRITE-IN UNTIL END-OF-FILE
180200        CLOSE IN-TMP-FILE
180300        CLOSE IN-FILE.
180400 1832-EXIT.
180500     EXIT.
180600*
180700 1833-READ-IN.
180800     READ IN-FILE AT END MOVE 1 TO EOF-SW.
180900*
181000 1834-SCAN-IN.
181100     ADD 1 TO WS-REC-CTR.
181200     IF WXIN-POLICY-NAME = WXTR-KEY-ID
181300        MOVE 1 TO MATCH-SW
181400        IF WXTR-ACTION-DELETE
181500           CONTINUE
181600        ELSE
181700           IF NOT ALREADY-REPLACED
181800              MOVE WXTR-DETAIL-AREA(1:180) TO WXIN-TMP-REC
181900              WRITE WXIN-TMP-REC
182000              MOVE 1 TO REPL-SW
182100              ADD 1 TO WS-KEPT-CTR
182200           ELSE
182300              MOVE WXIN-REC TO WXIN-TMP-REC
182400              WRITE WXIN-TMP-REC
182500              ADD 1 TO WS-KEPT-CTR
182600     ELSE
182700        MOVE WXIN-REC TO WXIN-TMP-REC
182800        WRITE WXIN-TMP-REC
182900        ADD 1 TO WS-KEPT-CTR.
183000     PERFORM 1833-READ-IN.
183100*
183200 1835-COPYBACK-READ-IN.
183300     READ IN-TMP-FILE AT END MOVE 1 TO EOF-SW.
183400*
183500 1836-COPYBACK-WRITE-IN.
183600     MOVE WXIN-TMP-REC TO WXIN-REC.
183700     WRITE WXIN-REC.
183800     PERFORM 1835-COPYBACK-READ-IN.
183900*
184000 1837-VIEW-IN.
184100     OPEN INPUT IN-FILE.
184200     IF WS-IN-STATUS NOT = '00'
184300        DISPLAY '!!!! NO INSURANCE POLICY FILE ON HAND'
184400            UPON CRT AT 1201
184500        GO TO 1837-EXIT.
184600     MOVE SPACES TO WS-VIEW-LINE-HDR.
184700     MOVE '--- INSURANCE POLICY HOLDINGS ---' TO WS-VLH-TEXT.
184800     MOVE SPACES TO RPT-LINE.
184900     MOVE WS-VIEW-LINE-HDR TO RPT-LINE.
185000     WRITE RPT-LINE.
185100     MOVE 0 TO EOF-SW.
185200     PERFORM 1838-READ-IN.
185300     PERFORM 1839-LIST-IN UNTIL END-OF-FILE.
185400     CLOSE IN-FILE.
185500 1837-EXIT.
185600     EXIT.
185700*
185800 1838-READ-IN.
185900     READ IN-FILE AT END MOVE 1 TO EOF-SW.
186000*
186100 1839-LIST-IN.
186200     MOVE SPACES TO WS-VIEW-LINE.
186300     MOVE 'IN'            TO WS-VL-CLASS.
186400     MOVE 'INSURANCE POLICY'   TO WS-VL-DISP-NAME.
186500     MOVE WXIN-POLICY-NAME        TO WS-VL-KEY.
186600     MOVE WXIN-REC(1:60)  TO WS-VL-DETAIL.
186700     MOVE SPACES TO RPT-LINE.
186800     MOVE WS-VIEW-LINE TO RPT-LINE.
186900     WRITE RPT-LINE.
187000     PERFORM 1838-READ-IN.
187100*
187200*
187300******************************************
187400*  CREDIT CARD MAINTENANCE                 *
187500******************************************
187600*
187700 1840-MAINTAIN-CC.
187800     IF WXTR-ACTION-ADD
187900        PERFORM 1841-ADD-CC
188000     ELSE IF WXTR-ACTION-UPDATE OR WXTR-ACTION-DELETE
188100        PERFORM 1842-REBUILD-CC
188200     ELSE IF WXTR-ACTION-VIEW
188300        PERFORM 1847-VIEW-CC
188400     ELSE
188500        DISPLAY '!!!! UNKNOWN ACTION CODE - ' WXTR-ACTION-CODE
188600            UPON CRT AT 1201.
188700 1840-EXIT.
188800     EXIT.
188900*
189000 1841-ADD-CC.
189100     OPEN EXTEND CC-FILE.
189200     MOVE WXTR-DETAIL-AREA(1:120) TO WXCC-REC.
189300     WRITE WXCC-REC.
189400     CLOSE CC-FILE.
189500     ADD 1 TO WS-REC-CTR.
189600 1841-EXIT.
189700     EXIT.
189800*
189900*        CREDIT CARD - UPDATE/DELETE COPY-REPLACE PASS - WX-0288.
190000 1842-REBUILD-CC.
190100     MOVE 0 TO MATCH-SW REPL-SW.
190200     OPEN INPUT CC-FILE.
190300     IF WS-CC-STATUS NOT = '00'
190400        DISPLAY '!!!! NO CREDIT CARD FILE ON HAND'
190500            UPON CRT AT 1201
190600        GO TO 1842-EXIT.
190700     OPEN OUTPUT CC-TMP-FILE.
190800     MOVE 0 TO EOF-SW.
190900     PERFORM 1843-READ-CC.
191000     PERFORM 1844-SCAN-CC UNTIL END-OF-FILE.
191100     CLOSE CC-FILE.
191200     CLOSE CC-TMP-FILE.
191300     IF NOT KEY-WAS-MATCHED
191400        MOVE WXTR-KEY-ID TO WS-NFM-KEY
191500        DISPLAY WS-NOT-FOUND-MSG UPON CRT AT 1201
191600     ELSE
191700        OPEN INPUT CC-TMP-FILE
191800        OPEN OUTPUT CC-FILE
191900        MOVE 0 TO EOF-SW
192000        PERFORM 1845-COPYBACK-READ-CC
192100        PERFORM 1846-COPYBACK-WRITE-CC UNTIL END-OF-FILE
192200        CLOSE CC-TMP-FILE
192300        CLOSE CC-FILE.
192400 1842-EXIT.
192500     EXIT.
192600*
192700 1843-READ-CC.
192800     READ CC-FILE AT END MOVE 1 TO EOF-SW.
192900*
193000 1844-SCAN-CC.
193100     ADD 1 TO WS-REC-CTR.
193200     IF WXCC-CARD-NAME = WXTR-KEY-ID
193300        MOVE 1 TO MATCH-SW
193400        IF WXTR-ACTION-DELETE
193500           CONTINUE
193600        ELSE
193700           IF NOT ALREADY-REPLACED
193800              MOVE WXTR-DETAIL-AREA(1:120) TO WXCC-TMP-REC
193900              WRITE WXCC-TMP-REC
194000              MOVE 1 TO REPL-SW
194100              ADD 1 TO WS-KEPT-CTR
194200           ELSE
194300              MOVE WXCC-REC TO WXCC-TMP-REC
194400              WRITE WXCC-TMP-REC
194500              ADD 1 TO WS-KEPT-CTR
194600     ELSE
194700        MOVE WXCC-REC TO WXCC-TMP-REC
194800        WRITE WXCC-TMP-REC
194900        ADD 1 TO WS-KEPT-CTR.
195000     PERFORM 1843-READ-CC.
195100*
195200 1845-COPYBACK-READ-CC.
195300     READ CC-TMP-FILE AT END MOVE 1 TO EOF-SW.
195400*
195500 1846-COPYBACK-WRITE-CC.
195600     MOVE WXCC-TMP-REC TO WXCC-REC.
195700     WRITE WXCC-REC.
195800     PERFORM 1845-COPYBACK-READ-CC.
195900*
196000 1847-VIEW-CC.
196100     OPEN INPUT CC-FILE.
196200     IF WS-CC-STATUS NOT = '00'
196300        DISPLAY '!!!! NO CREDIT CARD FILE ON HAND'
196400            UPON CRT AT 1201
196500        GO TO 1847-EXIT.
196600     MOVE SPACES TO WS-VIEW-LINE-HDR.
196700     MOVE '--- CREDIT CARD HOLDINGS ---' TO WS-VLH-TEXT.
196800     MOVE SPACES TO RPT-LINE.
196900     MOVE WS-VIEW-LINE-HDR TO RPT-LINE.
197000     WRITE RPT-LINE.
197100     MOVE 0 TO EOF-SW.
197200     PERFORM 1848-READ-CC.
197300     PERFORM 1849-LIST-CC UNTIL END-OF-FILE.
197400     CLOSE CC-FILE.
197500 1847-EXIT.
197600     EXIT.
197700*
197800 1848-READ-CC.
197900     READ CC-FILE AT END MOVE 1 TO EOF-SW.
198000*
198100 1849-LIST-CC.
198200     MOVE SPACES TO WS-VIEW-LINE.
198300     MOVE 'CC'            TO WS-VL-CLASS.
198400     MOVE 'CREDIT CARD'        TO WS-VL-DISP-NAME.
198500     MOVE WXCC-CARD-NAME        TO WS-VL-KEY.
198600     MOVE WXCC-REC(1:60)  TO WS-VL-DETAIL.
198700     MOVE SPACES TO RPT-LINE.
198800     MOVE WS-VIEW-LINE TO RPT-LINE.
198900     WRITE RPT-LINE.
199000     PERFORM 1848-READ-CC.
199100*
199200*
199300******************************************
199400*  LOAN MAINTENANCE                        *
199500******************************************
199600*
199700 1850-MAINTAIN-LN.
199800     IF WXTR-ACTION-ADD
199900        PERFORM 1851-ADD-LN
200000     ELSE IF WXTR-ACTION-UPDATE OR WXTR-ACTION-DELETE
200100        PERFORM 1852-REBUILD-LN
200200     ELSE IF WXTR-ACTION-VIEW
200300        PERFORM 1857-VIEW-LN
200400     ELSE
200500        DISPLAY '!!!! UNKNOWN ACTION CODE - ' WXTR-ACTION-CODE
200600            UPON CRT AT 1201.
200700 1850-EXIT.
200800     EXIT.
200900*
201000 1851-ADD-LN.
201100     OPEN EXTEND LN-FILE.
201200     MOVE WXTR-DETAIL-AREA(1:170) TO WXLN-REC.
201300     WRITE WXLN-REC.
201400     CLOSE LN-FILE.
201500     ADD 1 TO WS-REC-CTR.
201600 1851-EXIT.
201700     EXIT.
201800*
201900*        LOAN - UPDATE/DELETE COPY-REPLACE PASS - WX-0288.
202000 1852-REBUILD-LN.
202100     MOVE 0 TO MATCH-SW REPL-SW.
202200     OPEN INPUT LN-FILE.
202300     IF WS-LN-STATUS NOT = '00'
202400        DISPLAY '!!!! NO LOAN FILE ON HAND'
202500            UPON CRT AT 1201
202600        GO TO 1852-EXIT.
202700     OPEN OUTPUT LN-TMP-FILE.
202800     MOVE 0 TO EOF-SW.
202900     PERFORM 1853-READ-LN.
203000     PERFORM 1854-SCAN-LN UNTIL END-OF-FILE.
203100     CLOSE LN-FILE.
203200     CLOSE LN-TMP-FILE.
203300     IF NOT KEY-WAS-MATCHED
203400        MOVE WXTR-KEY-ID TO WS-NFM-KEY
203500        DISPLAY WS-NOT-FOUND-MSG UPON CRT AT 1201
203600     ELSE
203700        OPEN INPUT LN-TMP-FILE
203800        OPEN OUTPUT LN-FILE
203900        MOVE 0 TO EOF-SW
204000        PERFORM 1855-COPYBACK-READ-LN
204100        PERFORM 1856-COPYBACK-WRITE-LN UNTIL END-OF-FILE
204200        CLOSE LN-TMP-FILE
204300        CLOSE LN-FILE.
204400 1852-EXIT.
204500     EXIT.
204600*
204700 1853-READ-LN.
204800     READ LN-FILE AT END MOVE 1 TO EOF-SW.
204900*
205000 1854-SCAN-LN.
205100     ADD 1 TO WS-REC-CTR.
205200     IF WXLN-LOAN-NAME = WXTR-KEY-ID
205300        MOVE 1 TO MATCH-SW
205400        IF WXTR-ACTION-DELETE
205500           CONTINUE
205600        ELSE
205700           IF NOT ALREADY-REPLACED
205800              MOVE WXTR-DETAIL-AREA(1:170) TO WXLN-TMP-REC
205900              WRITE WXLN-TMP-REC
206000              MOVE 1 TO REPL-SW
206100              ADD 1 TO WS-KEPT-CTR
206200           ELSE
206300              MOVE WXLN-REC TO WXLN-TMP-REC
206400              WRITE WXLN-TMP-REC
206500              ADD 1 TO WS-KEPT-CTR
206600     ELSE
206700        MOVE WXLN-REC TO WXLN-TMP-REC
206800        WRITE WXLN-TMP-REC
206900        ADD 1 TO WS-KEPT-CTR.
207000     PERFORM 1853-READ-LN.
207100*
207200 1855-COPYBACK-READ-LN.
207300     READ LN-TMP-FILE AT END MOVE 1 TO EOF-SW.
207400*
207500 1856-COPYBACK-WRITE-LN.
207600     MOVE WXLN-TMP-REC TO WXLN-REC.
207700     WRITE WXLN-REC.
207800     PERFORM 1855-COPYBACK-READ-LN.
207900*
208000 1857-VIEW-LN.
208100     OPEN INPUT LN-FILE.
208200     IF WS-LN-STATUS NOT = '00'
208300        DISPLAY '!!!! NO LOAN FILE ON HAND'
208400            UPON CRT AT 1201
208500        GO TO 1857-EXIT.
208600     MOVE SPACES TO WS-VIEW-LINE-HDR.
208700     MOVE '--- LOAN HOLDINGS ---' TO WS-VLH-TEXT.
208800     MOVE SPACES TO RPT-LINE.
208900     MOVE WS-VIEW-LINE-HDR TO RPT-LINE.
209000     WRITE RPT-LINE.
209100     MOVE 0 TO EOF-SW.
209200     PERFORM 1858-READ-LN.
209300     PERFORM 1859-LIST-LN UNTIL END-OF-FILE.
209400     CLOSE LN-FILE.
209500 1857-EXIT.
209600     EXIT.
209700*
209800 1858-READ-LN.
209900     READ LN-FILE AT END MOVE 1 TO EOF-SW.
210000*
210100 1859-LIST-LN.
210200     MOVE SPACES TO WS-VIEW-LINE.
210300     MOVE 'LN'            TO WS-VL-CLASS.
210400     MOVE 'LOAN'               TO WS-VL-DISP-NAME.
210500     MOVE WXLN-LOAN-NAME        TO WS-VL-KEY.
210600     MOVE WXLN-REC(1:60)  TO WS-VL-DETAIL.
210700     MOVE SPACES TO RPT-LINE.
210800     MOVE WS-VIEW-LINE TO RPT-LINE.
210900     WRITE RPT-LINE.
211000     PERFORM 1858-READ-LN.
211100*
211200******************************************
211300*  RUN COMPLETION MESSAGE                 *
211400******************************************
211500*
211600 9999-FINISH.
211700     MOVE WS-TRAN-CTR TO WS-TRAN-CTR-DISP.
211800     DISPLAY 'WX4000 COMPLETE - ' WS-TRAN-CTR-DISP
211900         ' TRANSACTION(S) APPLIED' UPON CRT AT 2301.
212000 9999-EXIT.
212100     EXIT.
